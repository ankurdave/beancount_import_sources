000100*****************************************************************
000200* JNL.KEYREC   -- JOURNAL KEY RECORD (COPY MEMBER)
000300* LEDGER IMPORT/RECONCILIATION SYSTEM -- COPYLIB
000400*-----------------------------------------------------------------
000500* PROGRAM-ID:   JOURNAL-KEY-RECORD (COPY MEMBER, NOT A MAIN PGM)
000600* AUTHOR:       T. OKONKWO-ZIMMER
000700* INSTALLATION: HOME LEDGER SYSTEMS
000800* DATE-WRITTEN: 05/14/1989
000900* DATE-COMPILED: (COPY MEMBER -- COMPILED WITH INCLUDING PGM)
001000* SECURITY:     UNCLASSIFIED -- PERSONAL LEDGER DATA ONLY
001100*-----------------------------------------------------------------
001200* CHANGE LOG.
001300*   05/14/89  TOZ  LDG-0001  ORIGINAL MEMBER -- ONE RECORD PER
001400*                            JOURNAL ENTRY ALREADY POSTED.
001500*   11/02/89  TOZ  LDG-0012  ADDED FILLER PAD, RECORD WAS 2 BYTES
001600*                            SHORT OF THE TRANSFER-FILE BLOCK.
001700*   03/19/91  RHK  LDG-0030  RENAMED FIELDS TO MATCH RECONCILE
001800*                            COPYBOOK RCN.TABLES NAMING.
001900*   07/06/93  RHK  LDG-0044  NO FUNCTIONAL CHANGE, RECOMPILED
002000*                            AFTER COLUMN 73-80 TAG CLEANUP.
002100*   01/11/99  PDS  LDG-0061  Y2K -- CALLERS NOW BUILD THIS KEY
002200*                            FROM A 4-DIGIT YEAR; MEMBER ITSELF
002300*                            CARRIES NO DATE, NO CHANGE HERE.
002400*   09/23/02  MVT  LDG-0077  COMMENT CLEANUP ONLY.
002500*****************************************************************
002600 01  JNL-KEY-RECORD.
002700     05  JNL-SOURCE-KEY            PIC X(40).
002800     05  JNL-SOURCE-NAME           PIC X(20).
002900     05  FILLER                    PIC X(10).
