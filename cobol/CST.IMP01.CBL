000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. COSTCO-RECEIPT-IMPORT.
000300 AUTHOR. M. T. ABARA.
000400 INSTALLATION. HOME LEDGER SYSTEMS.
000500 DATE-WRITTEN. 04/03/1996.
000600 DATE-COMPILED. 09/23/2002.
000700 SECURITY. UNCLASSIFIED -- PERSONAL LEDGER DATA ONLY.
000800*****************************************************************
000900* CST.IMP01   -- COSTCO WAREHOUSE RECEIPT IMPORTER
001000*-----------------------------------------------------------------
001100* READS COSTCO-RECEIPTS -- ONE RECEIPT IS A HEADER RECORD ('H')
001200* FOLLOWED BY ITS ITEM RECORDS ('I') AND TENDER RECORDS ('T').
001300* ITEMS ARE BUFFERED FOR THE WHOLE RECEIPT SO THE REBATE TABLE
001400* CAN BE BUILT ON A FIRST PASS BEFORE THE NET ITEM POSTINGS ARE
001500* COMPUTED ON A SECOND PASS, PER ACCTG'S TWO-PASS REBATE RULE.
001600* A RECEIPT IS FLUSHED WHEN THE NEXT HEADER OR EOF IS SEEN.
001700*-----------------------------------------------------------------
001800* CHANGE LOG.
001900*   04/03/96  MTA  LDG-0066  ORIGINAL VERSION.
002000*   09/18/96  MTA  LDG-0067  FRENCH-DESCRIPTION-1 NOW ALSO CHECKED
002100*                            FOR THE REBATE MARKER -- NEWER RECEIPT
002200*                            FORMAT MOVED IT THERE.
002300*   01/21/99  PDS  LDG-0065C Y2K -- RECOMPILED, TXN-DATETIME IS
002400*                            ALREADY A 4-DIGIT-YEAR ISO STRING.
002500*   06/02/00  PDS  LDG-0069  NO LOGIC CHANGE, RECOMPILED AFTER THE
002600*                            PND-ACCOUNT WIDTH CHANGE IN LDG.PNDREC.
002700*   12/03/01  RHK  LDG-0074  PND-CURRENCY WAS BEING LEFT BLANK ON
002800*                            EVERY POSTING -- THE RECEIPT CARRIES NO
002900*                            CURRENCY COLUMN, SO THE POSTING TABLE
003000*                            NOW CARRIES AND WRITES A HARDCODED "USD".
003100*   12/03/01  RHK  LDG-0075  THE REBATE-WORD TEST ONLY CAUGHT "REBATE"
003200*                            AT THE START OF THE TENDER DESCRIPTION --
003300*                            A GIFT-CARD TENDER CAME BACK DESCRIBED
003400*                            "AMEX COSTCO REBATE CARD" AND WAS MISSED.
003500*                            NOW SCANS THE WHOLE FIELD FOR THE WORD.
003600*   01/07/02  RHK  LDG-0078  WS-H-BARCODE IS X(24) -- THE PND-SOURCE-
003700*                            KEY MOVE WAS REF-MODIFYING IT (1:40),
003800*                            16 BYTES PAST THE END OF THE FIELD INTO
003900*                            WS-H-DATETIME, AND WRITING THAT GARBAGE
004000*                            INTO THE DEDUP KEY.  PLAIN MOVE NOW --
004100*                            THE SHORTER SOURCE FIELD SPACE-PADS OUT
004200*                            TO FILL PND-SOURCE-KEY ON ITS OWN.
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 ON STATUS IS WS-TEST-RUN-SW.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT COSTCO-RECEIPTS ASSIGN TO "CSTIN01"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-CST-FST.
005400     SELECT JOURNAL-KEYS ASSIGN TO "JNLKEY01"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-JNL-FST.
005700     SELECT PENDING-TRANSACTIONS ASSIGN TO "PNDOUT01"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-PND-FST.
006000     SELECT INVALID-REFERENCES ASSIGN TO "ERROUT01"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-ERR-FST.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  COSTCO-RECEIPTS.
006600 01  CST-SOURCE-RECORD.
006700     05  CST-RECORD-TYPE             PIC X(1).
006800         88  CST-IS-HEADER              VALUE "H".
006900         88  CST-IS-ITEM                 VALUE "I".
007000         88  CST-IS-TENDER                VALUE "T".
007100     05  CST-HEADER-AREA.
007200         10  CST-DOCUMENT-TYPE       PIC X(24).
007300         10  CST-TXN-DATETIME        PIC X(19).
007400         10  CST-TXN-BARCODE         PIC X(24).
007500         10  CST-TXN-TYPE            PIC X(12).
007600         10  CST-WAREHOUSE-NUMBER    PIC 9(4).
007700         10  CST-WAREHOUSE-SHORT-NM  PIC X(20).
007800         10  CST-TOTAL-ITEM-COUNT    PIC 9(3).
007900         10  CST-INSTANT-SAVINGS     PIC S9(5)V99.
008000         10  CST-TAXES               PIC S9(5)V99.
008100     05  CST-ITEM-AREA REDEFINES CST-HEADER-AREA.
008200         10  CST-ITEM-NUMBER         PIC X(10).
008300         10  CST-ITEM-DESCRIPTION-1  PIC X(25).
008400         10  CST-ITEM-DESCRIPTION-2  PIC X(25).
008500         10  CST-FRENCH-DESC-1       PIC X(25).
008600         10  CST-ITEM-AMOUNT         PIC S9(5)V99.
008700         10  CST-ITEM-IDENTIFIER     PIC X(1).
008800         10  CST-TAX-FLAG            PIC X(1).
008900         10  FILLER                  PIC X(10).
009000     05  CST-TENDER-AREA REDEFINES CST-HEADER-AREA.
009100         10  CST-TENDER-DESCRIPTION  PIC X(30).
009200         10  CST-DISPLAY-ACCT-NO     PIC X(8).
009300         10  CST-TENDER-AMOUNT       PIC S9(7)V99.
009400         10  FILLER                  PIC X(73).
009500 FD  JOURNAL-KEYS.
009600 COPY "JNL.KEYREC".
009700 FD  PENDING-TRANSACTIONS.
009800 COPY "LDG.PNDREC".
009900 FD  INVALID-REFERENCES.
010000 COPY "LDG.ERRREC".
010100 WORKING-STORAGE SECTION.
010200 COPY "RCN.TABLES".
010300 77  WS-CST-FST                  PIC X(2).
010400 77  WS-JNL-FST                  PIC X(2).
010500 77  WS-PND-FST                  PIC X(2).
010600 77  WS-ERR-FST                  PIC X(2).
010700 77  WS-FOUND-IDX                PIC S9(4) COMP.
010800 77  WS-RECON-IDX                 PIC S9(4) COMP.
010900 77  WS-POSTING-CT                PIC S9(4) COMP VALUE 0.
011000 77  WS-SCAN-IDX                  PIC S9(4) COMP.
011100 77  WS-ITEM-CT                   PIC S9(4) COMP VALUE 0.
011200 77  WS-TENDER-CT                 PIC S9(4) COMP VALUE 0.
011300 77  WS-REBATE-CT                 PIC S9(4) COMP VALUE 0.
011400 77  WS-RECEIPT-CT                PIC S9(5) COMP VALUE 0.
011500 77  WS-PEND-CT                   PIC S9(5) COMP VALUE 0.
011600 77  WS-ERR-CT                    PIC S9(5) COMP VALUE 0.
011700 77  WS-REBATE-IDX                 PIC S9(4) COMP.
011800 77  WS-REBATE-WORD-CT              PIC S9(4) COMP.
011900 01  WS-SWITCHES.
012000     05  WS-CST-EOF-SW             PIC X(1)      VALUE 'N'.
012100         88  CST-EOF                   VALUE 'Y'.
012200     05  WS-JNL-EOF-SW             PIC X(1)      VALUE 'N'.
012300         88  JNL-EOF                   VALUE 'Y'.
012400     05  WS-RECEIPT-OPEN-SW        PIC X(1)      VALUE 'N'.
012500         88  RECEIPT-OPEN              VALUE 'Y'.
012600 01  WS-MY-SOURCE-NAME             PIC X(20)     VALUE "COSTCO".
012700 01  WS-FOODSTAMP-ACCOUNT          PIC X(60)     VALUE
012800         "Expenses:Groceries:FoodStamp".
012900 01  WS-FSA-ACCOUNT                PIC X(60)     VALUE
013000         "Expenses:Medical:FSA".
013100 01  WS-OTHER-ACCOUNT              PIC X(60)     VALUE
013200         "Expenses:Costco:General".
013300 01  WS-DISCOUNT-ACCOUNT           PIC X(60)     VALUE
013400         "Expenses:Costco:Discounts".
013500 01  WS-SALESTAX-ACCOUNT           PIC X(60)     VALUE
013600         "Expenses:SalesTax".
013700 01  WS-REWARDS-ACCOUNT            PIC X(60)     VALUE
013800         "Assets:Costco:RewardsCertificate".
013900 01  WS-CASH-ACCOUNT               PIC X(60)     VALUE
014000         "Assets:Cash".
014100 01  WS-PAYEE-NAME                 PIC X(30)     VALUE "Costco".
014200 01  WS-CUR-SOURCE-KEY             PIC X(40).
014300 01  WS-CUR-TXN-DATE               PIC 9(8).
014400 01  WS-REBATE-KEY-NEW             PIC X(10).
014500 01  WS-NARRATION-WORK             PIC X(80).
014600 01  WS-HEADER-SAVE.
014700     05  WS-H-BARCODE              PIC X(24).
014800     05  WS-H-DATETIME             PIC X(19).
014900     05  WS-H-WAREHOUSE-NO         PIC 9(4).
015000     05  WS-H-WAREHOUSE-NM         PIC X(20).
015100     05  WS-H-TYPE                 PIC X(12).
015200     05  WS-H-ITEM-COUNT           PIC 9(3).
015300     05  WS-H-SAVINGS              PIC S9(5)V99.
015400     05  WS-H-TAXES                PIC S9(5)V99.
015500 01  WS-DATE-VIEW REDEFINES WS-H-DATETIME.
015600     05  WS-DATE-CCYY              PIC 9(4).
015700     05  FILLER                    PIC X(1).
015800     05  WS-DATE-MM                PIC 9(2).
015900     05  FILLER                    PIC X(1).
016000     05  WS-DATE-DD                PIC 9(2).
016100     05  FILLER                    PIC X(10).
016200 01  WS-ITEM-BUFFER.
016300     05  WS-ITEM-ENTRY OCCURS 1 TO 200 TIMES
016400             DEPENDING ON WS-ITEM-CT.
016500         10  WS-IT-NUMBER            PIC X(10).
016600         10  WS-IT-DESC1             PIC X(25).
016700         10  WS-IT-DESC2             PIC X(25).
016800         10  WS-IT-FRENCH1           PIC X(25).
016900         10  WS-IT-AMOUNT            PIC S9(5)V99.
017000         10  WS-IT-IDENTIFIER        PIC X(1).
017100         10  WS-IT-IS-REBATE         PIC X(1).
017200             88  WS-IT-REBATE-ROW        VALUE 'Y'.
017300 01  WS-REBATE-TABLE.
017400     05  WS-REBATE-ENTRY OCCURS 1 TO 200 TIMES
017500             DEPENDING ON WS-REBATE-CT.
017600         10  WS-RB-ITEM-NO           PIC X(10).
017700         10  WS-RB-AMOUNT            PIC S9(5)V99.
017800 01  WS-TENDER-BUFFER.
017900     05  WS-TENDER-ENTRY OCCURS 1 TO 20 TIMES
018000             DEPENDING ON WS-TENDER-CT.
018100         10  WS-TD-DESCRIPTION       PIC X(30).
018200         10  WS-TD-ACCT-NO           PIC X(8).
018300         10  WS-TD-AMOUNT            PIC S9(7)V99.
018400 01  WS-NET-AMOUNT                  PIC S9(5)V99.
018500 01  WS-NET-AMOUNT-UNSGN REDEFINES WS-NET-AMOUNT
018600                                    PIC 9(7).
018700 01  WS-POSTING-TABLE.
018800     05  WS-POSTING-ENTRY OCCURS 1 TO 220 TIMES
018900             DEPENDING ON WS-POSTING-CT.
019000         10  WS-POST-ACCOUNT         PIC X(60).
019100         10  WS-POST-AMOUNT          PIC S9(7)V99.
019200         10  WS-POST-CURRENCY        PIC X(3).
019300         10  WS-POST-DESC            PIC X(80).
019400 PROCEDURE DIVISION.
019500*================================================================*
019600 0000-MAIN-CONTROL.
019700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
019800     PERFORM 2000-BUILD-EXISTING-TABLE THRU 2000-EXIT.
019900     PERFORM 3000-PROCESS-CST-SOURCE THRU 3000-EXIT.
020000     PERFORM 8000-WRITE-INVALID-REFS THRU 8000-EXIT.
020100     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
020200     STOP RUN.
020300*================================================================*
020400 1000-INITIALIZE.
020500     MOVE 0 TO RCN-RECON-COUNT-CT.
020600     OPEN INPUT JOURNAL-KEYS.
020700     OPEN INPUT COSTCO-RECEIPTS.
020800     OPEN OUTPUT PENDING-TRANSACTIONS.
020900     OPEN OUTPUT INVALID-REFERENCES.
021000     DISPLAY "PROCESSING JOURNAL-KEYS".
021100     DISPLAY "PROCESSING COSTCO-RECEIPTS".
021200 1000-EXIT.
021300     EXIT.
021400*================================================================*
021500 2000-BUILD-EXISTING-TABLE.
021600     PERFORM 2100-READ-JOURNAL-KEY THRU 2100-EXIT.
021700     PERFORM 2200-ADD-EXISTING-KEY THRU 2200-EXIT
021800         UNTIL JNL-EOF.
021900 2000-EXIT.
022000     EXIT.
022100 2100-READ-JOURNAL-KEY.
022200     READ JOURNAL-KEYS
022300         AT END SET JNL-EOF TO TRUE.
022400 2100-EXIT.
022500     EXIT.
022600 2200-ADD-EXISTING-KEY.
022700     IF JNL-SOURCE-NAME = WS-MY-SOURCE-NAME
022800         MOVE JNL-SOURCE-KEY TO WS-CUR-SOURCE-KEY
022900         PERFORM 7000-RECONCILE-KEY THRU 7000-EXIT
023000         ADD 1 TO RCN-RECON-EXISTING-CT(WS-FOUND-IDX)
023100     END-IF.
023200     PERFORM 2100-READ-JOURNAL-KEY THRU 2100-EXIT.
023300 2200-EXIT.
023400     EXIT.
023500*================================================================*
023600* ONE RECEIPT AT A TIME -- BUFFER UNTIL THE NEXT HEADER OR EOF.
023700*================================================================*
023800 3000-PROCESS-CST-SOURCE.
023900     PERFORM 3100-READ-CST-RECORD THRU 3100-EXIT.
024000     PERFORM 3200-HANDLE-CST-RECORD THRU 3200-EXIT
024100         UNTIL CST-EOF.
024200     IF RECEIPT-OPEN
024300         PERFORM 3900-FLUSH-RECEIPT THRU 3900-EXIT
024400     END-IF.
024500 3000-EXIT.
024600     EXIT.
024700 3100-READ-CST-RECORD.
024800     READ COSTCO-RECEIPTS
024900         AT END SET CST-EOF TO TRUE.
025000 3100-EXIT.
025100     EXIT.
025200 3200-HANDLE-CST-RECORD.
025300     EVALUATE TRUE
025400         WHEN CST-IS-HEADER
025500             IF RECEIPT-OPEN
025600                 PERFORM 3900-FLUSH-RECEIPT THRU 3900-EXIT
025700             END-IF
025800             PERFORM 3300-START-RECEIPT THRU 3300-EXIT
025900         WHEN CST-IS-ITEM
026000             PERFORM 3400-BUFFER-ITEM THRU 3400-EXIT
026100         WHEN CST-IS-TENDER
026200             PERFORM 3500-BUFFER-TENDER THRU 3500-EXIT
026300         WHEN OTHER
026400             CONTINUE
026500     END-EVALUATE.
026600     PERFORM 3100-READ-CST-RECORD THRU 3100-EXIT.
026700 3200-EXIT.
026800     EXIT.
026900 3300-START-RECEIPT.
027000     MOVE 0 TO WS-ITEM-CT.
027100     MOVE 0 TO WS-TENDER-CT.
027200     MOVE 0 TO WS-REBATE-CT.
027300     MOVE 'N' TO WS-RECEIPT-OPEN-SW.
027400     IF CST-DOCUMENT-TYPE = "WarehouseReceiptDetail"
027500         MOVE 'Y' TO WS-RECEIPT-OPEN-SW
027600         MOVE CST-TXN-BARCODE     TO WS-H-BARCODE
027700         MOVE CST-TXN-DATETIME    TO WS-H-DATETIME
027800         MOVE CST-WAREHOUSE-NUMBER TO WS-H-WAREHOUSE-NO
027900         MOVE CST-WAREHOUSE-SHORT-NM TO WS-H-WAREHOUSE-NM
028000         MOVE CST-TXN-TYPE        TO WS-H-TYPE
028100         MOVE CST-TOTAL-ITEM-COUNT TO WS-H-ITEM-COUNT
028200         MOVE CST-INSTANT-SAVINGS TO WS-H-SAVINGS
028300         MOVE CST-TAXES           TO WS-H-TAXES
028400     END-IF.
028500 3300-EXIT.
028600     EXIT.
028700 3400-BUFFER-ITEM.
028800     IF RECEIPT-OPEN
028900         ADD 1 TO WS-ITEM-CT
029000         MOVE CST-ITEM-NUMBER       TO WS-IT-NUMBER(WS-ITEM-CT)
029100         MOVE CST-ITEM-DESCRIPTION-1 TO WS-IT-DESC1(WS-ITEM-CT)
029200         MOVE CST-ITEM-DESCRIPTION-2 TO WS-IT-DESC2(WS-ITEM-CT)
029300         MOVE CST-FRENCH-DESC-1      TO WS-IT-FRENCH1(WS-ITEM-CT)
029400         MOVE CST-ITEM-AMOUNT        TO WS-IT-AMOUNT(WS-ITEM-CT)
029500         MOVE CST-ITEM-IDENTIFIER    TO WS-IT-IDENTIFIER(WS-ITEM-CT)
029600         MOVE 'N' TO WS-IT-IS-REBATE(WS-ITEM-CT)
029700         IF CST-ITEM-DESCRIPTION-1(1:1) = "/"
029800             MOVE 'Y' TO WS-IT-IS-REBATE(WS-ITEM-CT)
029900         ELSE
030000             IF CST-FRENCH-DESC-1(1:1) = "/"
030100                 MOVE 'Y' TO WS-IT-IS-REBATE(WS-ITEM-CT)
030200             END-IF
030300         END-IF
030400     END-IF.
030500 3400-EXIT.
030600     EXIT.
030700 3500-BUFFER-TENDER.
030800     IF RECEIPT-OPEN
030900         ADD 1 TO WS-TENDER-CT
031000         MOVE CST-TENDER-DESCRIPTION TO WS-TD-DESCRIPTION(WS-TENDER-CT)
031100         MOVE CST-DISPLAY-ACCT-NO    TO WS-TD-ACCT-NO(WS-TENDER-CT)
031200         MOVE CST-TENDER-AMOUNT      TO WS-TD-AMOUNT(WS-TENDER-CT)
031300     END-IF.
031400 3500-EXIT.
031500     EXIT.
031600*-----------------------------------------------------------------
031700* FLUSH ONE RECEIPT -- TWO PASSES OVER THE ITEM BUFFER.
031800*-----------------------------------------------------------------
031900 3900-FLUSH-RECEIPT.
032000     MOVE 'N' TO WS-RECEIPT-OPEN-SW.
032100     MOVE 0 TO WS-POSTING-CT.
032200     PERFORM 4000-PASS-ONE-REBATES THRU 4000-EXIT
032300         VARYING WS-SCAN-IDX FROM 1 BY 1
032400         UNTIL WS-SCAN-IDX > WS-ITEM-CT.
032500     IF WS-REBATE-CT = 0 AND WS-H-SAVINGS NOT = 0
032600         ADD 1 TO WS-POSTING-CT
032700         MOVE WS-DISCOUNT-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT)
032800         COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) = -1 * WS-H-SAVINGS
032900         MOVE "USD" TO WS-POST-CURRENCY(WS-POSTING-CT)
033000         MOVE "Costco instant savings" TO WS-POST-DESC(WS-POSTING-CT)
033100     END-IF.
033200     PERFORM 4100-PASS-TWO-ITEMS THRU 4100-EXIT
033300         VARYING WS-SCAN-IDX FROM 1 BY 1
033400         UNTIL WS-SCAN-IDX > WS-ITEM-CT.
033500     ADD 1 TO WS-POSTING-CT.
033600     MOVE WS-SALESTAX-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT).
033700     MOVE WS-H-TAXES TO WS-POST-AMOUNT(WS-POSTING-CT).
033800     MOVE "USD" TO WS-POST-CURRENCY(WS-POSTING-CT).
033900     MOVE "Costco sales tax" TO WS-POST-DESC(WS-POSTING-CT).
034000     PERFORM 4200-PASS-THREE-TENDERS THRU 4200-EXIT
034100         VARYING WS-SCAN-IDX FROM 1 BY 1
034200         UNTIL WS-SCAN-IDX > WS-TENDER-CT.
034300     PERFORM 3950-WRITE-PENDING THRU 3950-EXIT.
034400 3900-EXIT.
034500     EXIT.
034600 4000-PASS-ONE-REBATES.
034700     IF WS-IT-REBATE-ROW(WS-SCAN-IDX)
034800         ADD 1 TO WS-REBATE-CT
034900         IF WS-IT-DESC1(WS-SCAN-IDX)(1:1) = "/"
035000             MOVE WS-IT-DESC1(WS-SCAN-IDX)(2:10)
035100                             TO WS-RB-ITEM-NO(WS-REBATE-CT)
035200         ELSE
035300             MOVE WS-IT-FRENCH1(WS-SCAN-IDX)(2:10)
035400                             TO WS-RB-ITEM-NO(WS-REBATE-CT)
035500         END-IF
035600         MOVE WS-IT-AMOUNT(WS-SCAN-IDX)
035700                         TO WS-RB-AMOUNT(WS-REBATE-CT)
035800     END-IF.
035900 4000-EXIT.
036000     EXIT.
036100 4100-PASS-TWO-ITEMS.
036200     IF NOT WS-IT-REBATE-ROW(WS-SCAN-IDX)
036300         MOVE WS-IT-AMOUNT(WS-SCAN-IDX) TO WS-NET-AMOUNT
036400         MOVE 0 TO WS-REBATE-IDX
036500         PERFORM 4110-FIND-REBATE THRU 4110-EXIT
036600             VARYING WS-REBATE-IDX FROM 1 BY 1
036700             UNTIL WS-REBATE-IDX > WS-REBATE-CT
036800         ADD 1 TO WS-POSTING-CT
036900         EVALUATE WS-IT-IDENTIFIER(WS-SCAN-IDX)
037000             WHEN "E"
037100                 MOVE WS-FOODSTAMP-ACCOUNT
037200                                TO WS-POST-ACCOUNT(WS-POSTING-CT)
037300             WHEN "F"
037400                 MOVE WS-FSA-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT)
037500             WHEN OTHER
037600                 MOVE WS-OTHER-ACCOUNT
037700                                TO WS-POST-ACCOUNT(WS-POSTING-CT)
037800         END-EVALUATE
037900         MOVE WS-NET-AMOUNT TO WS-POST-AMOUNT(WS-POSTING-CT)
038000         MOVE "USD" TO WS-POST-CURRENCY(WS-POSTING-CT)
038100         STRING WS-IT-NUMBER(WS-SCAN-IDX) " "
038200                WS-IT-DESC1(WS-SCAN-IDX) " "
038300                WS-IT-DESC2(WS-SCAN-IDX)
038400             DELIMITED BY SIZE INTO WS-POST-DESC(WS-POSTING-CT)
038500     END-IF.
038600 4100-EXIT.
038700     EXIT.
038800 4110-FIND-REBATE.
038900     IF WS-RB-ITEM-NO(WS-REBATE-IDX) = WS-IT-NUMBER(WS-SCAN-IDX)
039000         ADD WS-RB-AMOUNT(WS-REBATE-IDX) TO WS-NET-AMOUNT
039100     END-IF.
039200 4110-EXIT.
039300     EXIT.
039400 4200-PASS-THREE-TENDERS.
039500     ADD 1 TO WS-POSTING-CT.
039600     IF WS-TD-DESCRIPTION(WS-SCAN-IDX) = "Cash"
039700         MOVE WS-CASH-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT)
039800     ELSE
039900         MOVE WS-OTHER-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT)
040000         PERFORM 4210-SCAN-FOR-REBATE-WORD THRU 4210-EXIT
040100     END-IF.
040200     COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) =
040300             -1 * WS-TD-AMOUNT(WS-SCAN-IDX).
040400     MOVE "USD" TO WS-POST-CURRENCY(WS-POSTING-CT).
040500     IF WS-TD-ACCT-NO(WS-SCAN-IDX) NOT = SPACES
040600         STRING WS-TD-DESCRIPTION(WS-SCAN-IDX) ", "
040700                WS-TD-ACCT-NO(WS-SCAN-IDX)
040800             DELIMITED BY SIZE INTO WS-POST-DESC(WS-POSTING-CT)
040900     ELSE
041000         MOVE WS-TD-DESCRIPTION(WS-SCAN-IDX)
041100                         TO WS-POST-DESC(WS-POSTING-CT)
041200     END-IF.
041300 4200-EXIT.
041400     EXIT.
041500 4210-SCAN-FOR-REBATE-WORD.
041600     MOVE 0 TO WS-REBATE-WORD-CT.
041700     INSPECT WS-TD-DESCRIPTION(WS-SCAN-IDX)
041800             TALLYING WS-REBATE-WORD-CT FOR ALL "Rebate".
041900     IF WS-REBATE-WORD-CT > 0
042000         MOVE WS-REWARDS-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT)
042100     END-IF.
042200 4210-EXIT.
042300     EXIT.
042400*================================================================*
042500 3950-WRITE-PENDING.
042600     PERFORM 7000-RECONCILE-KEY THRU 7000-EXIT.
042700     ADD 1 TO RCN-RECON-IMPORTED-CT(WS-FOUND-IDX).
042800     IF RCN-RECON-EXISTING-CT(WS-FOUND-IDX) > 0
042900         GO TO 3950-EXIT
043000     END-IF.
043100     MOVE WS-H-DATETIME TO WS-DATE-VIEW.
043200     MOVE 0 TO WS-CUR-TXN-DATE.
043300     MOVE WS-DATE-CCYY  TO WS-CUR-TXN-DATE(1:4).
043400     MOVE WS-DATE-MM    TO WS-CUR-TXN-DATE(5:2).
043500     MOVE WS-DATE-DD    TO WS-CUR-TXN-DATE(7:2).
043600     MOVE SPACES TO WS-NARRATION-WORK.
043700     STRING "Costco warehouse #" WS-H-WAREHOUSE-NO " "
043800            WS-H-WAREHOUSE-NM " - " WS-H-TYPE " - "
043900            WS-H-ITEM-COUNT " items"
044000         DELIMITED BY SIZE INTO WS-NARRATION-WORK.
044100     MOVE SPACES             TO PND-TRANSACTION-AREA.
044200     SET PND-HEADER-RECORD   TO TRUE.
044300     MOVE WS-CUR-TXN-DATE    TO PND-TXN-DATE.
044400     MOVE '*'                TO PND-FLAG.
044500     MOVE WS-PAYEE-NAME      TO PND-PAYEE.
044600     MOVE WS-NARRATION-WORK  TO PND-NARRATION.
044700     MOVE WS-H-BARCODE TO PND-SOURCE-KEY.
044800     WRITE PND-TRANSACTION-AREA.
044900     ADD 1 TO WS-PEND-CT.
045000     PERFORM 3960-WRITE-POSTING THRU 3960-EXIT
045100         VARYING WS-SCAN-IDX FROM 1 BY 1
045200         UNTIL WS-SCAN-IDX > WS-POSTING-CT.
045300 3950-EXIT.
045400     EXIT.
045500 3960-WRITE-POSTING.
045600     MOVE SPACES             TO PND-TRANSACTION-AREA.
045700     SET PND-POSTING-RECORD  TO TRUE.
045800     MOVE WS-POST-ACCOUNT(WS-SCAN-IDX)  TO PND-ACCOUNT.
045900     MOVE WS-POST-AMOUNT(WS-SCAN-IDX)   TO PND-AMOUNT.
046000     MOVE WS-POST-CURRENCY(WS-SCAN-IDX) TO PND-CURRENCY.
046100     MOVE WS-POST-DESC(WS-SCAN-IDX)     TO PND-POSTING-DESC.
046200     WRITE PND-TRANSACTION-AREA.
046300 3960-EXIT.
046400     EXIT.
046500*================================================================*
046600* RECONCILIATION -- PRESENCE-BASED, NOT COUNT-BASED, FOR COSTCO.
046700*================================================================*
046800 7000-RECONCILE-KEY.
046900     MOVE WS-H-BARCODE TO WS-CUR-SOURCE-KEY.
047000     MOVE 0 TO WS-FOUND-IDX.
047100     PERFORM 7010-SEARCH-STEP THRU 7010-EXIT
047200         VARYING WS-RECON-IDX FROM 1 BY 1
047300         UNTIL WS-RECON-IDX > RCN-RECON-COUNT-CT
047400            OR WS-FOUND-IDX NOT = 0.
047500     IF WS-FOUND-IDX = 0
047600         ADD 1 TO RCN-RECON-COUNT-CT
047700         MOVE RCN-RECON-COUNT-CT     TO WS-FOUND-IDX
047800         MOVE WS-CUR-SOURCE-KEY      TO
047900                 RCN-RECON-SOURCE-KEY(WS-FOUND-IDX)
048000         MOVE WS-MY-SOURCE-NAME      TO
048100                 RCN-RECON-SOURCE-NAME(WS-FOUND-IDX)
048200         MOVE 0 TO RCN-RECON-EXISTING-CT(WS-FOUND-IDX)
048300         MOVE 0 TO RCN-RECON-IMPORTED-CT(WS-FOUND-IDX)
048400     END-IF.
048500 7000-EXIT.
048600     EXIT.
048700 7010-SEARCH-STEP.
048800     IF RCN-RECON-SOURCE-KEY(WS-RECON-IDX) = WS-CUR-SOURCE-KEY
048900         MOVE WS-RECON-IDX TO WS-FOUND-IDX
049000     END-IF.
049100 7010-EXIT.
049200     EXIT.
049300*================================================================*
049400 8000-WRITE-INVALID-REFS.
049500     PERFORM 8100-CHECK-ONE-KEY THRU 8100-EXIT
049600         VARYING WS-RECON-IDX FROM 1 BY 1
049700         UNTIL WS-RECON-IDX > RCN-RECON-COUNT-CT.
049800 8000-EXIT.
049900     EXIT.
050000 8100-CHECK-ONE-KEY.
050100     IF RCN-RECON-EXISTING-CT(WS-RECON-IDX) > 0
050200         AND RCN-RECON-IMPORTED-CT(WS-RECON-IDX) = 0
050300         MOVE SPACES TO ERR-INVALID-REFERENCE-AREA
050400         MOVE WS-MY-SOURCE-NAME TO ERR-SOURCE-NAME
050500         MOVE RCN-RECON-SOURCE-KEY(WS-RECON-IDX) TO ERR-SOURCE-KEY
050600         MOVE 1 TO ERR-EXTRA-COUNT
050700         WRITE ERR-INVALID-REFERENCE-AREA
050800         ADD 1 TO WS-ERR-CT
050900     END-IF.
051000 8100-EXIT.
051100     EXIT.
051200*================================================================*
051300 9000-END-OF-JOB.
051400     CLOSE COSTCO-RECEIPTS.
051500     CLOSE JOURNAL-KEYS.
051600     CLOSE PENDING-TRANSACTIONS.
051700     CLOSE INVALID-REFERENCES.
051800     DISPLAY "COSTCO-RECEIPT-IMPORT PENDING      " WS-PEND-CT.
051900     DISPLAY "COSTCO-RECEIPT-IMPORT INVALID REFS " WS-ERR-CT.
052000 9000-EXIT.
052100     EXIT.
