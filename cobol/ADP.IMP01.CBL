000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ADP-PAYROLL-IMPORT.
000300 AUTHOR. T. OKONKWO-ZIMMER.
000400 INSTALLATION. HOME LEDGER SYSTEMS.
000500 DATE-WRITTEN. 05/14/1989.
000600 DATE-COMPILED. 09/23/2002.
000700 SECURITY. UNCLASSIFIED -- PERSONAL LEDGER DATA ONLY.
000800*****************************************************************
000900* ADP.IMP01   -- ADP PAYROLL STATEMENT IMPORTER
001000*-----------------------------------------------------------------
001100* READS ADP-STATEMENTS (PAY-STATEMENT HEADER + EARNING/DEDUCTION/
001200* MEMO ITEM RECORDS), BUILDS ONE LEDGER TRANSACTION PER STATEMENT,
001300* RECONCILES AGAINST THE JOURNAL-KEYS FILE, WRITES PENDING-
001400* TRANSACTIONS AND INVALID-REFERENCES.
001600*-----------------------------------------------------------------
001700* CHANGE LOG.
001800*   05/14/89  TOZ  LDG-0010  ORIGINAL PROGRAM -- EARNING AND
001900*                            DEDUCTION POSTINGS ONLY, NO MEMO.
002000*   08/30/89  TOZ  LDG-0009  ADDED GROUP-TERM-LIFE MEMO HANDLING.
002100*   11/02/89  TOZ  LDG-0013  STATEMENTS WITH ZERO POSTINGS WERE
002200*                            GOING OUT AS EMPTY TRANSACTIONS --
002300*                            NOW SUPPRESSED, SEE 3900-FLUSH-STMT.
002400*   04/02/90  RHK  LDG-0022  DEDUCTION LOOKUP NOW KEYS ON
002500*                            CATEGORY + CODE NAME, NOT CODE ALONE.
002600*                            PAYROLL ADDED A SECOND "TAXES"
002700*                            CATEGORY AND KEYS COLLIDED.
002800*   03/19/91  RHK  LDG-0031  DEDUCTION MAP TABLE NOW CARRIES A
002900*                            FISCAL-YEAR RANGE -- FEDERAL TAX
003000*                            ACCOUNT NUMBER CHANGED FOR TY1991.
003100*   07/06/93  RHK  LDG-0046  WIDENED WS-ADP-EARN-MAP TO 10 ENTRIES,
003200*                            PAYROLL ADDED A "BONUS" EARNING CODE.
003300*   01/11/99  PDS  LDG-0062  Y2K -- WS-PAY-YEAR NOW COMPUTED FROM
003400*                            A 4-DIGIT YEAR TAKEN OUT OF PAY-DATE;
003500*                            OLD 2-DIGIT COMPARE IN THE DEDUCTION
003600*                            MAP WOULD HAVE MISCLASSIFIED TY2000+.
003700*   06/02/00  PDS  LDG-0066  NO LOGIC CHANGE, RECOMPILED AFTER THE
003800*                            PND-ACCOUNT WIDTH CHANGE IN LDG.PNDREC.
003900*   09/23/02  MVT  LDG-0078  COMMENT CLEANUP ONLY.
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS WS-TEST-RUN-SW.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ADP-STATEMENTS ASSIGN TO "ADPIN01"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-ADP-FST.
005100     SELECT JOURNAL-KEYS ASSIGN TO "JNLKEY01"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-JNL-FST.
005400     SELECT PENDING-TRANSACTIONS ASSIGN TO "PNDOUT01"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-PND-FST.
005700     SELECT INVALID-REFERENCES ASSIGN TO "ERROUT01"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-ERR-FST.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  ADP-STATEMENTS.
006300 01  ADP-SOURCE-RECORD.
006400     05  ADP-RECORD-TYPE           PIC X(1).
006500         88  ADP-HEADER-REC            VALUE 'H'.
006600         88  ADP-EARNING-REC           VALUE 'E'.
006700         88  ADP-DEDUCTION-REC         VALUE 'D'.
006800         88  ADP-MEMO-REC              VALUE 'M'.
006900     05  ADP-HEADER-AREA.
007000         10  ADP-PAY-DATE          PIC X(10).
007100         10  FILLER                PIC X(54).
007200     05  ADP-EARNING-AREA REDEFINES ADP-HEADER-AREA.
007300         10  ADP-EARNING-CODE-NAME PIC X(30).
007400         10  ADP-EARNING-AMOUNT    PIC S9(7)V99.
007500         10  ADP-EARNING-CURRENCY  PIC X(3).
007600         10  ADP-EARNING-PRES-FLAG PIC X(1).
007700         10  FILLER                PIC X(21).
007800     05  ADP-DEDUCTION-AREA REDEFINES ADP-HEADER-AREA.
007900         10  ADP-DEDUCT-CATEGORY   PIC X(20).
008000         10  ADP-DEDUCT-CODE-NAME  PIC X(30).
008100         10  ADP-DEDUCT-AMOUNT     PIC S9(7)V99.
008200         10  ADP-DEDUCT-CURRENCY   PIC X(3).
008300         10  ADP-DEDUCT-PRES-FLAG  PIC X(1).
008400     05  ADP-MEMO-AREA REDEFINES ADP-HEADER-AREA.
008500         10  ADP-MEMO-CODE         PIC X(20).
008600         10  ADP-MEMO-AMOUNT       PIC S9(7)V99.
008700         10  ADP-MEMO-CURRENCY     PIC X(3).
008800         10  ADP-MEMO-PRES-FLAG    PIC X(1).
008900         10  FILLER                PIC X(31).
009000 FD  JOURNAL-KEYS.
009100 COPY "JNL.KEYREC".
009200 FD  PENDING-TRANSACTIONS.
009300 COPY "LDG.PNDREC".
009400 FD  INVALID-REFERENCES.
009500 COPY "LDG.ERRREC".
009600 WORKING-STORAGE SECTION.
009700 COPY "RCN.TABLES".
009800 77  WS-ADP-FST                PIC X(2).
009900 77  WS-JNL-FST                PIC X(2).
010000 77  WS-PND-FST                PIC X(2).
010100 77  WS-ERR-FST                PIC X(2).
010200 77  WS-FOUND-IDX              PIC S9(4) COMP.
010300 77  WS-POSTING-CT             PIC S9(4) COMP VALUE 0.
010400 77  WS-MAP-IDX                PIC S9(4) COMP.
010500 77  WS-RECON-IDX              PIC S9(4) COMP.
010600 77  WS-STMT-CT                PIC S9(5) COMP VALUE 0.
010700 77  WS-PEND-CT                PIC S9(5) COMP VALUE 0.
010800 77  WS-ERR-CT                 PIC S9(5) COMP VALUE 0.
010900 77  WS-PAY-YEAR                PIC 9(4).
011000 01  WS-SWITCHES.
011100     05  WS-ADP-EOF-SW          PIC X(1)      VALUE 'N'.
011200         88  ADP-EOF                VALUE 'Y'.
011300     05  WS-JNL-EOF-SW          PIC X(1)      VALUE 'N'.
011400         88  JNL-EOF                VALUE 'Y'.
011500 01  WS-MY-SOURCE-NAME          PIC X(20)     VALUE "ADP".
011600 01  WS-COMPANY-NAME            PIC X(40)     VALUE
011700         "ACME WIDGET WORKS PAYROLL".
011800 01  WS-CUR-SOURCE-KEY          PIC X(40).
011900 01  WS-CUR-TXN-DATE            PIC 9(8).
012000*-----------------------------------------------------------------
012100* EARNING ACCOUNT MAP -- KEYED ON THE EARNING CODE NAME ALONE.
012200*-----------------------------------------------------------------
012300 01  WS-EARN-LOOKUP-KEY          PIC X(30).
012400 01  WS-ADP-EARN-MAP.
012500     05  WS-ADP-EARN-ENTRY OCCURS 10 TIMES.
012600         10  WS-ADP-EARN-KEY       PIC X(30).
012700         10  WS-ADP-EARN-ACCT      PIC X(60).
012800*-----------------------------------------------------------------
012900* DEDUCTION ACCOUNT MAP -- KEYED ON CATEGORY + CODE NAME, WITH A
013000* FISCAL-YEAR RANGE BECAUSE TAX ACCOUNTS CHANGE BY YEAR (LDG-0031).
013100*-----------------------------------------------------------------
013200 01  WS-DEDUCT-LOOKUP-KEY.
013300     05  WS-DEDUCT-LOOKUP-CAT      PIC X(20).
013400     05  WS-DEDUCT-LOOKUP-CODE     PIC X(30).
013500 01  WS-ADP-DEDUCT-MAP.
013600     05  WS-ADP-DEDUCT-ENTRY OCCURS 10 TIMES.
013700         10  WS-ADP-DEDUCT-KEY.
013800             15  WS-ADP-DEDUCT-KEY-CAT  PIC X(20).
013900             15  WS-ADP-DEDUCT-KEY-CODE PIC X(30).
014000         10  WS-ADP-DEDUCT-FROM-YR PIC 9(4).
014100         10  WS-ADP-DEDUCT-TO-YR   PIC 9(4).
014200         10  WS-ADP-DEDUCT-ACCT    PIC X(60).
014300*-----------------------------------------------------------------
014400* GROUP-TERM-LIFE OFFSETTING ACCOUNTS -- NOT LOOKED UP, FIXED.
014500*-----------------------------------------------------------------
014600 01  WS-GTL-MEMO-CODE           PIC X(20)     VALUE
014700         "grouptermlife".
014800 01  WS-GTL-INCOME-ACCT         PIC X(60)     VALUE
014900         "Income:Salary:GroupTermLife".
015000 01  WS-GTL-EXPENSE-ACCT        PIC X(60)     VALUE
015100         "Expenses:Taxes:GroupTermLife".
015200 01  WS-POSTING-TABLE.
015300     05  WS-POSTING-ENTRY OCCURS 1 TO 30 TIMES
015400             DEPENDING ON WS-POSTING-CT.
015500         10  WS-POST-ACCOUNT       PIC X(60).
015600         10  WS-POST-AMOUNT        PIC S9(7)V99.
015700         10  WS-POST-CURRENCY      PIC X(3).
015800         10  WS-POST-DESC          PIC X(80).
015900 PROCEDURE DIVISION.
016000*================================================================*
016100 0000-MAIN-CONTROL.
016200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016300     PERFORM 2000-BUILD-EXISTING-TABLE THRU 2000-EXIT.
016400     PERFORM 3000-PROCESS-ADP-SOURCE THRU 3000-EXIT.
016500     PERFORM 8000-WRITE-INVALID-REFS THRU 8000-EXIT.
016600     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
016700     STOP RUN.
016800*================================================================*
016900* INITIALIZATION.
017000*================================================================*
017100 1000-INITIALIZE.
017200     MOVE 0 TO RCN-RECON-COUNT-CT.
017300     MOVE 0 TO WS-POSTING-CT.
017400     OPEN INPUT JOURNAL-KEYS.
017500     OPEN INPUT ADP-STATEMENTS.
017600     OPEN OUTPUT PENDING-TRANSACTIONS.
017700     OPEN OUTPUT INVALID-REFERENCES.
017800     DISPLAY "PROCESSING JOURNAL-KEYS".
017900     DISPLAY "PROCESSING ADP-STATEMENTS".
018000     PERFORM 1100-LOAD-EARN-MAP THRU 1100-EXIT.
018100     PERFORM 1200-LOAD-DEDUCT-MAP THRU 1200-EXIT.
018200 1000-EXIT.
018300     EXIT.
018400 1100-LOAD-EARN-MAP.
018500     MOVE SPACES TO WS-ADP-EARN-MAP.
018600     MOVE "Regular"                 TO WS-ADP-EARN-KEY(1).
018700     MOVE "Income:Salary:RegularPay" TO WS-ADP-EARN-ACCT(1).
018800     MOVE "Bonus"                   TO WS-ADP-EARN-KEY(2).
018900     MOVE "Income:Salary:Bonus"      TO WS-ADP-EARN-ACCT(2).
019000     MOVE "Overtime"                TO WS-ADP-EARN-KEY(3).
019100     MOVE "Income:Salary:Overtime"   TO WS-ADP-EARN-ACCT(3).
019200 1100-EXIT.
019300     EXIT.
019400 1200-LOAD-DEDUCT-MAP.
019500     MOVE SPACES TO WS-ADP-DEDUCT-MAP.
019600     MOVE "Taxes"                   TO WS-ADP-DEDUCT-KEY-CAT(1).
019700     MOVE "Federal Income Tax"      TO WS-ADP-DEDUCT-KEY-CODE(1).
019800     MOVE 0000 TO WS-ADP-DEDUCT-FROM-YR(1).
019900     MOVE 1990 TO WS-ADP-DEDUCT-TO-YR(1).
020000     MOVE "Expenses:Taxes:FederalIncome:Pre1991"
020100                                     TO WS-ADP-DEDUCT-ACCT(1).
020200     MOVE "Taxes"                   TO WS-ADP-DEDUCT-KEY-CAT(2).
020300     MOVE "Federal Income Tax"      TO WS-ADP-DEDUCT-KEY-CODE(2).
020400     MOVE 1991 TO WS-ADP-DEDUCT-FROM-YR(2).
020500     MOVE 9999 TO WS-ADP-DEDUCT-TO-YR(2).
020600     MOVE "Expenses:Taxes:FederalIncome"
020700                                     TO WS-ADP-DEDUCT-ACCT(2).
020800     MOVE "Benefits"                TO WS-ADP-DEDUCT-KEY-CAT(3).
020900     MOVE "Health Insurance"        TO WS-ADP-DEDUCT-KEY-CODE(3).
021000     MOVE 0000 TO WS-ADP-DEDUCT-FROM-YR(3).
021100     MOVE 9999 TO WS-ADP-DEDUCT-TO-YR(3).
021200     MOVE "Expenses:Benefits:Health" TO WS-ADP-DEDUCT-ACCT(3).
021300 1200-EXIT.
021400     EXIT.
021500*================================================================*
021600* STEP 1 OF THE COMMON BATCH FRAME -- EXISTING-JOURNAL TABLE.
021700*================================================================*
021800 2000-BUILD-EXISTING-TABLE.
021900     PERFORM 2100-READ-JOURNAL-KEY THRU 2100-EXIT.
022000     PERFORM 2200-ADD-EXISTING-KEY THRU 2200-EXIT
022100         UNTIL JNL-EOF.
022200 2000-EXIT.
022300     EXIT.
022400 2100-READ-JOURNAL-KEY.
022500     READ JOURNAL-KEYS
022600         AT END SET JNL-EOF TO TRUE.
022700 2100-EXIT.
022800     EXIT.
022900 2200-ADD-EXISTING-KEY.
023000     IF JNL-SOURCE-NAME = WS-MY-SOURCE-NAME
023100         MOVE JNL-SOURCE-KEY TO WS-CUR-SOURCE-KEY
023200         PERFORM 7000-RECONCILE-KEY THRU 7000-EXIT
023300         ADD 1 TO RCN-RECON-EXISTING-CT(WS-FOUND-IDX)
023400     END-IF.
023500     PERFORM 2100-READ-JOURNAL-KEY THRU 2100-EXIT.
023600 2200-EXIT.
023700     EXIT.
023800*================================================================*
023900* STEP 2 OF THE COMMON BATCH FRAME -- BUILD CANDIDATE STATEMENTS.
024000*================================================================*
024100 3000-PROCESS-ADP-SOURCE.
024200     PERFORM 3100-READ-ADP-RECORD THRU 3100-EXIT.
024300     PERFORM 3700-HANDLE-ADP-RECORD THRU 3700-EXIT
024400         UNTIL ADP-EOF.
024500     PERFORM 3900-FLUSH-STATEMENT THRU 3900-EXIT.
024600 3000-EXIT.
024700     EXIT.
024800 3100-READ-ADP-RECORD.
024900     READ ADP-STATEMENTS
025000         AT END SET ADP-EOF TO TRUE.
025100 3100-EXIT.
025200     EXIT.
025300 3700-HANDLE-ADP-RECORD.
025400     EVALUATE TRUE
025500         WHEN ADP-HEADER-REC
025600             PERFORM 3900-FLUSH-STATEMENT THRU 3900-EXIT
025700             PERFORM 3200-START-STATEMENT THRU 3200-EXIT
025800         WHEN ADP-EARNING-REC
025900             PERFORM 3300-PROCESS-EARNING THRU 3300-EXIT
026000         WHEN ADP-DEDUCTION-REC
026100             PERFORM 3400-PROCESS-DEDUCTION THRU 3400-EXIT
026200         WHEN ADP-MEMO-REC
026300             PERFORM 3500-PROCESS-MEMO THRU 3500-EXIT
026400     END-EVALUATE.
026500     PERFORM 3100-READ-ADP-RECORD THRU 3100-EXIT.
026600 3700-EXIT.
026700     EXIT.
026800 3200-START-STATEMENT.
026900     ADD 1 TO WS-STMT-CT.
027000     MOVE 0 TO WS-POSTING-CT.
027100     MOVE ADP-PAY-DATE(1:4) TO WS-CUR-TXN-DATE(1:4).
027200     MOVE ADP-PAY-DATE(6:2) TO WS-CUR-TXN-DATE(5:2).
027300     MOVE ADP-PAY-DATE(9:2) TO WS-CUR-TXN-DATE(7:2).
027400     MOVE ADP-PAY-DATE(1:4) TO WS-PAY-YEAR.
027500     MOVE "ADPIN01"          TO WS-CUR-SOURCE-KEY.
027600 3200-EXIT.
027700     EXIT.
027800 3300-PROCESS-EARNING.
027900     IF ADP-EARNING-PRES-FLAG = 'Y'
028000         MOVE ADP-EARNING-CODE-NAME TO WS-EARN-LOOKUP-KEY
028100         PERFORM 1300-LOOKUP-EARN-ACCT THRU 1300-EXIT
028200         ADD 1 TO WS-POSTING-CT
028300         MOVE WS-ADP-EARN-ACCT(WS-MAP-IDX)
028400                                    TO WS-POST-ACCOUNT(WS-POSTING-CT)
028500         COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) =
028600                 -1 * ADP-EARNING-AMOUNT
028700         MOVE ADP-EARNING-CURRENCY TO WS-POST-CURRENCY(WS-POSTING-CT)
028800         STRING "Earnings: " ADP-EARNING-CODE-NAME
028900             DELIMITED BY SIZE INTO WS-POST-DESC(WS-POSTING-CT)
029000     END-IF.
029100 3300-EXIT.
029200     EXIT.
029300 1300-LOOKUP-EARN-ACCT.
029400     MOVE 0 TO WS-MAP-IDX.
029500     PERFORM 1310-EARN-SEARCH-STEP THRU 1310-EXIT
029600         VARYING WS-MAP-IDX FROM 1 BY 1
029700         UNTIL WS-MAP-IDX > 10
029800            OR WS-ADP-EARN-KEY(WS-MAP-IDX) = WS-EARN-LOOKUP-KEY.
029900     IF WS-MAP-IDX > 10
030000         MOVE 1 TO WS-MAP-IDX
030100     END-IF.
030200 1300-EXIT.
030300     EXIT.
030400 1310-EARN-SEARCH-STEP.
030500     CONTINUE.
030600 1310-EXIT.
030700     EXIT.
030800 3400-PROCESS-DEDUCTION.
030900     IF ADP-DEDUCT-PRES-FLAG = 'Y'
031000         MOVE ADP-DEDUCT-CATEGORY  TO WS-DEDUCT-LOOKUP-CAT
031100         MOVE ADP-DEDUCT-CODE-NAME TO WS-DEDUCT-LOOKUP-CODE
031200         PERFORM 1400-LOOKUP-DEDUCT-ACCT THRU 1400-EXIT
031300         ADD 1 TO WS-POSTING-CT
031400         MOVE WS-ADP-DEDUCT-ACCT(WS-MAP-IDX)
031500                                    TO WS-POST-ACCOUNT(WS-POSTING-CT)
031600         COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) =
031700                 -1 * ADP-DEDUCT-AMOUNT
031800         MOVE ADP-DEDUCT-CURRENCY  TO WS-POST-CURRENCY(WS-POSTING-CT)
031900         STRING ADP-DEDUCT-CATEGORY ": " ADP-DEDUCT-CODE-NAME
032000             DELIMITED BY SIZE INTO WS-POST-DESC(WS-POSTING-CT)
032100     END-IF.
032200 3400-EXIT.
032300     EXIT.
032400 1400-LOOKUP-DEDUCT-ACCT.
032500     MOVE 0 TO WS-MAP-IDX.
032600     PERFORM 1410-DEDUCT-SEARCH-STEP THRU 1410-EXIT
032700         VARYING WS-MAP-IDX FROM 1 BY 1
032800         UNTIL WS-MAP-IDX > 10
032900            OR (WS-ADP-DEDUCT-KEY(WS-MAP-IDX) = WS-DEDUCT-LOOKUP-KEY
033000                AND WS-PAY-YEAR >= WS-ADP-DEDUCT-FROM-YR(WS-MAP-IDX)
033100                AND WS-PAY-YEAR <= WS-ADP-DEDUCT-TO-YR(WS-MAP-IDX)).
033200     IF WS-MAP-IDX > 10
033300         MOVE 1 TO WS-MAP-IDX
033400     END-IF.
033500 1400-EXIT.
033600     EXIT.
033700 1410-DEDUCT-SEARCH-STEP.
033800     CONTINUE.
033900 1410-EXIT.
034000     EXIT.
034100 3500-PROCESS-MEMO.
034200     IF ADP-MEMO-PRES-FLAG = 'Y'
034300             AND ADP-MEMO-CODE = WS-GTL-MEMO-CODE
034400         ADD 1 TO WS-POSTING-CT
034500         MOVE WS-GTL-INCOME-ACCT   TO WS-POST-ACCOUNT(WS-POSTING-CT)
034600         COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) = -1 * ADP-MEMO-AMOUNT
034700         MOVE ADP-MEMO-CURRENCY    TO WS-POST-CURRENCY(WS-POSTING-CT)
034800         MOVE "Group term life imputed income"
034900                                   TO WS-POST-DESC(WS-POSTING-CT)
035000         ADD 1 TO WS-POSTING-CT
035100         MOVE WS-GTL-EXPENSE-ACCT  TO WS-POST-ACCOUNT(WS-POSTING-CT)
035200         MOVE ADP-MEMO-AMOUNT      TO WS-POST-AMOUNT(WS-POSTING-CT)
035300         MOVE ADP-MEMO-CURRENCY    TO WS-POST-CURRENCY(WS-POSTING-CT)
035400         MOVE "Group term life imputed income"
035500                                   TO WS-POST-DESC(WS-POSTING-CT)
035600     END-IF.
035700 3500-EXIT.
035800     EXIT.
035900*================================================================*
036000* STEP 3/4 OF THE COMMON BATCH FRAME -- EMIT WHEN >= 1 POSTING.
036100*================================================================*
036200 3900-FLUSH-STATEMENT.
036300     IF WS-POSTING-CT > 0
036400         PERFORM 7000-RECONCILE-KEY THRU 7000-EXIT
036500         ADD 1 TO RCN-RECON-IMPORTED-CT(WS-FOUND-IDX)
036600         IF RCN-RECON-EXISTING-CT(WS-FOUND-IDX) = 0
036700             PERFORM 3950-WRITE-PENDING THRU 3950-EXIT
036800         END-IF
036900     END-IF.
037000     MOVE 0 TO WS-POSTING-CT.
037100 3900-EXIT.
037200     EXIT.
037300 3950-WRITE-PENDING.
037400     MOVE SPACES            TO PND-TRANSACTION-AREA.
037500     SET PND-HEADER-RECORD  TO TRUE.
037600     MOVE WS-CUR-TXN-DATE    TO PND-TXN-DATE.
037700     MOVE '*'                TO PND-FLAG.
037800     MOVE WS-COMPANY-NAME    TO PND-PAYEE.
037900     MOVE "Payroll"          TO PND-NARRATION.
038000     MOVE WS-CUR-SOURCE-KEY  TO PND-SOURCE-KEY.
038100     WRITE PND-TRANSACTION-AREA.
038200     ADD 1 TO WS-PEND-CT.
038300     PERFORM 3960-WRITE-POSTING THRU 3960-EXIT
038400         VARYING WS-RECON-IDX FROM 1 BY 1
038500         UNTIL WS-RECON-IDX > WS-POSTING-CT.
038600 3950-EXIT.
038700     EXIT.
038800 3960-WRITE-POSTING.
038900     MOVE SPACES             TO PND-TRANSACTION-AREA.
039000     SET PND-POSTING-RECORD  TO TRUE.
039100     MOVE WS-POST-ACCOUNT(WS-RECON-IDX)  TO PND-ACCOUNT.
039200     MOVE WS-POST-AMOUNT(WS-RECON-IDX)   TO PND-AMOUNT.
039300     MOVE WS-POST-CURRENCY(WS-RECON-IDX) TO PND-CURRENCY.
039400     MOVE WS-POST-DESC(WS-RECON-IDX)     TO PND-POSTING-DESC.
039500     WRITE PND-TRANSACTION-AREA.
039600 3960-EXIT.
039700     EXIT.
039800*================================================================*
039900* SHARED RECONCILIATION ROUTINE (JOURNAL RECONCILIATION UNIT).
040000*================================================================*
040100 7000-RECONCILE-KEY.
040200     MOVE 0 TO WS-FOUND-IDX.
040300     PERFORM 7010-SEARCH-STEP THRU 7010-EXIT
040400         VARYING WS-RECON-IDX FROM 1 BY 1
040500         UNTIL WS-RECON-IDX > RCN-RECON-COUNT-CT
040600            OR WS-FOUND-IDX NOT = 0.
040700     IF WS-FOUND-IDX = 0
040800         ADD 1 TO RCN-RECON-COUNT-CT
040900         MOVE RCN-RECON-COUNT-CT     TO WS-FOUND-IDX
041000         MOVE WS-CUR-SOURCE-KEY      TO
041100                 RCN-RECON-SOURCE-KEY(WS-FOUND-IDX)
041200         MOVE WS-MY-SOURCE-NAME      TO
041300                 RCN-RECON-SOURCE-NAME(WS-FOUND-IDX)
041400         MOVE 0 TO RCN-RECON-EXISTING-CT(WS-FOUND-IDX)
041500         MOVE 0 TO RCN-RECON-IMPORTED-CT(WS-FOUND-IDX)
041600     END-IF.
041700 7000-EXIT.
041800     EXIT.
041900 7010-SEARCH-STEP.
042000     IF RCN-RECON-SOURCE-KEY(WS-RECON-IDX) = WS-CUR-SOURCE-KEY
042100         MOVE WS-RECON-IDX TO WS-FOUND-IDX
042200     END-IF.
042300 7010-EXIT.
042400     EXIT.
042500*================================================================*
042600* STEP 4 OF THE COMMON BATCH FRAME -- INVALID REFERENCES.
042700*================================================================*
042800 8000-WRITE-INVALID-REFS.
042900     PERFORM 8100-CHECK-ONE-KEY THRU 8100-EXIT
043000         VARYING WS-RECON-IDX FROM 1 BY 1
043100         UNTIL WS-RECON-IDX > RCN-RECON-COUNT-CT.
043200 8000-EXIT.
043300     EXIT.
043400 8100-CHECK-ONE-KEY.
043500     IF RCN-RECON-EXISTING-CT(WS-RECON-IDX) NOT =
043600             RCN-RECON-IMPORTED-CT(WS-RECON-IDX)
043700         MOVE SPACES TO ERR-INVALID-REFERENCE-AREA
043800         MOVE WS-MY-SOURCE-NAME TO ERR-SOURCE-NAME
043900         MOVE RCN-RECON-SOURCE-KEY(WS-RECON-IDX) TO ERR-SOURCE-KEY
044000         COMPUTE ERR-EXTRA-COUNT =
044100                 RCN-RECON-EXISTING-CT(WS-RECON-IDX)
044200               - RCN-RECON-IMPORTED-CT(WS-RECON-IDX)
044300         WRITE ERR-INVALID-REFERENCE-AREA
044400         ADD 1 TO WS-ERR-CT
044500     END-IF.
044600 8100-EXIT.
044700     EXIT.
044800*================================================================*
044900* END OF RUN SUMMARY.
045000*================================================================*
045100 9000-END-OF-JOB.
045200     CLOSE ADP-STATEMENTS.
045300     CLOSE JOURNAL-KEYS.
045400     CLOSE PENDING-TRANSACTIONS.
045500     CLOSE INVALID-REFERENCES.
045600     DISPLAY "ADP-PAYROLL-IMPORT STATEMENTS READ   " WS-STMT-CT.
045700     DISPLAY "ADP-PAYROLL-IMPORT PENDING WRITTEN   " WS-PEND-CT.
045800     DISPLAY "ADP-PAYROLL-IMPORT INVALID REFS      " WS-ERR-CT.
045900 9000-EXIT.
046000     EXIT.
