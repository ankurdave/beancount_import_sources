000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BOA-MORTGAGE-IMPORT.
000300 AUTHOR. D. OKAFOR.
000400 INSTALLATION. HOME LEDGER SYSTEMS.
000500 DATE-WRITTEN. 11/14/1995.
000600 DATE-COMPILED. 09/23/2002.
000700 SECURITY. UNCLASSIFIED -- PERSONAL LEDGER DATA ONLY.
000800*****************************************************************
000900* BOA.IMP01   -- BANK OF AMERICA MORTGAGE STATEMENT IMPORTER
001000*-----------------------------------------------------------------
001100* READS BOA-ROWS, ONE PER MORTGAGE ACTIVITY LINE.  THE RAW EXPORT
001200* CARRIES MONEY AS TEXT -- A LEADING '$', EMBEDDED ',' AND THE
001300* STRING "--" FOR ZERO -- SO EACH MONEY COLUMN IS EDITED BEFORE
001400* THE POSTING TABLE IS BUILT.  THE PAYMENT POSTING IS ALWAYS
001500* WRITTEN; THE PRINCIPAL/INTEREST/ESCROW/FEES SPLIT POSTINGS ARE
001600* OMITTED WHEN ZERO.  THERE IS NO TRANSACTION-ID ON THIS STATEMENT
001700* SO THE SOURCE KEY IS BUILT FROM FILE+DATE+DESCRIPTION.
001800*-----------------------------------------------------------------
001900* CHANGE LOG.
002000*   11/14/95  DLO  LDG-0061  ORIGINAL VERSION.
002100*   02/20/96  DLO  LDG-0062  "--" NOW RECOGNIZED AS ZERO IN ALL
002200*                            FIVE MONEY COLUMNS, NOT JUST PAYMENT.
002300*   07/09/97  DLO  LDG-0063  SPLIT POSTINGS SUPPRESSED WHEN ZERO
002400*                            PER ACCTG REQUEST -- STATEMENT NOISE.
002500*   01/19/99  PDS  LDG-0065B Y2K -- TXN-DATE (MM/DD/YY) REMAINS A
002600*                            TWO-DIGIT YEAR ON THE BANK'S EXPORT;
002700*                            WINDOWED 00-49=20CC, 50-99=19CC.
002800*   06/02/00  PDS  LDG-0069  NO LOGIC CHANGE, RECOMPILED AFTER THE
002900*                            PND-ACCOUNT WIDTH CHANGE IN LDG.PNDREC.
003000*   12/03/01  RHK  LDG-0074  PND-CURRENCY WAS BEING LEFT BLANK ON
003100*                            EVERY BOA POSTING -- THE BANK'S EXPORT
003200*                            CARRIES NO CURRENCY COLUMN AT ALL, SO
003300*                            THE POSTING TABLE NOW CARRIES AND WRITES
003400*                            A HARDCODED "USD" LIKE THE OTHER IMPORTS.
003500*   01/07/02  RHK  LDG-0076  WS-CUR-SOURCE-KEY WAS X(70) SO THE FULL
003600*                            SOURCE-NAME/DATE/DESCRIPTION STRING WOULD
003700*                            FIT BEFORE THE X(40) TRUNCATION AT THE
003800*                            PND-SOURCE-KEY WRITE -- BUT THE RECONCILE
003900*                            COMPARE AT 7010 WAS LEFT COMPARING THAT
004000*                            UNTRUNCATED VALUE AGAINST THE STORED
004100*                            X(40) KEY AND NEVER MATCHED ON A REAL
004200*                            DESCRIPTION.  FIELD IS NOW X(40) LIKE
004300*                            EVERY OTHER IMPORTER -- THE STRING
004400*                            TRUNCATES ON BUILD, COMPARE AND STORAGE
004500*                            NOW AGREE.
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS WS-TEST-RUN-SW.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT BOA-ROWS ASSIGN TO "BOAIN01"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-BOA-FST.
005700     SELECT JOURNAL-KEYS ASSIGN TO "JNLKEY01"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-JNL-FST.
006000     SELECT PENDING-TRANSACTIONS ASSIGN TO "PNDOUT01"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-PND-FST.
006300     SELECT INVALID-REFERENCES ASSIGN TO "ERROUT01"
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-ERR-FST.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  BOA-ROWS.
006900 01  BOA-SOURCE-RECORD.
007000     05  BOA-TXN-DATE                PIC X(8).
007100     05  BOA-DESCRIPTION             PIC X(40).
007200     05  BOA-TXN-TYPE                PIC X(20).
007300     05  BOA-PAYMENT-TEXT            PIC X(12).
007400     05  BOA-PRINCIPAL-TEXT          PIC X(12).
007500     05  BOA-INTEREST-TEXT           PIC X(12).
007600     05  BOA-ESCROW-TEXT             PIC X(12).
007700     05  BOA-FEES-TEXT               PIC X(12).
007800     05  FILLER                      PIC X(12).
007900 01  BOA-DATE-VIEW REDEFINES BOA-SOURCE-RECORD.
008000     05  BOA-DATE-MM                 PIC X(2).
008100     05  FILLER                      PIC X(1).
008200     05  BOA-DATE-DD                 PIC X(2).
008300     05  FILLER                      PIC X(1).
008400     05  BOA-DATE-YY                 PIC X(2).
008500     05  FILLER                      PIC X(120).
008600 FD  JOURNAL-KEYS.
008700 COPY "JNL.KEYREC".
008800 FD  PENDING-TRANSACTIONS.
008900 COPY "LDG.PNDREC".
009000 FD  INVALID-REFERENCES.
009100 COPY "LDG.ERRREC".
009200 WORKING-STORAGE SECTION.
009300 COPY "RCN.TABLES".
009400 77  WS-BOA-FST                  PIC X(2).
009500 77  WS-JNL-FST                  PIC X(2).
009600 77  WS-PND-FST                  PIC X(2).
009700 77  WS-ERR-FST                  PIC X(2).
009800 77  WS-FOUND-IDX                PIC S9(4) COMP.
009900 77  WS-RECON-IDX                 PIC S9(4) COMP.
010000 77  WS-POSTING-CT                PIC S9(4) COMP VALUE 0.
010100 77  WS-SCAN-IDX                  PIC S9(4) COMP.
010200 77  WS-ROW-CT                    PIC S9(5) COMP VALUE 0.
010300 77  WS-PEND-CT                   PIC S9(5) COMP VALUE 0.
010400 77  WS-ERR-CT                    PIC S9(5) COMP VALUE 0.
010500 77  WS-EDIT-IDX                  PIC S9(4) COMP.
010600 77  WS-DASH-TEST-IDX              PIC S9(4) COMP.
010700 01  WS-SWITCHES.
010800     05  WS-BOA-EOF-SW             PIC X(1)      VALUE 'N'.
010900         88  BOA-EOF                   VALUE 'Y'.
011000     05  WS-JNL-EOF-SW             PIC X(1)      VALUE 'N'.
011100         88  JNL-EOF                   VALUE 'Y'.
011200 01  WS-MY-SOURCE-NAME             PIC X(20)     VALUE "BOA-MORTGAGE".
011300 01  WS-PAYMENT-ACCOUNT            PIC X(60)     VALUE
011400         "Assets:Checking".
011500 01  WS-PRINCIPAL-ACCOUNT          PIC X(60)     VALUE
011600         "Liabilities:Mortgage:LoanBalance".
011700 01  WS-INTEREST-ACCOUNT           PIC X(60)     VALUE
011800         "Expenses:Mortgage:Interest".
011900 01  WS-ESCROW-ACCOUNT             PIC X(60)     VALUE
012000         "Assets:Mortgage:Escrow".
012100 01  WS-FEES-ACCOUNT               PIC X(60)     VALUE
012200         "Expenses:Mortgage:Fees".
012300 01  WS-PAYEE-NAME                 PIC X(30)     VALUE
012400         "Bank of America".
012500 01  WS-CUR-SOURCE-KEY             PIC X(40).
012600 01  WS-CUR-TXN-DATE               PIC 9(8).
012700 01  WS-EDIT-TEXT                  PIC X(12).
012800 01  WS-EDIT-CLEAN                 PIC X(12).
012900 01  WS-EDIT-AMOUNT                PIC S9(7)V99.
013000 01  WS-DOT-POS                    PIC S9(4) COMP VALUE 0.
013100 01  WS-EDIT-INT-NUM               PIC 9(7).
013200 01  WS-EDIT-DEC-NUM               PIC 9(2).
013300 01  WS-PAYMENT-AMOUNT             PIC S9(7)V99.
013400 01  WS-PRINCIPAL-AMOUNT           PIC S9(7)V99.
013500 01  WS-INTEREST-AMOUNT            PIC S9(7)V99.
013600 01  WS-ESCROW-AMOUNT              PIC S9(7)V99.
013700 01  WS-FEES-AMOUNT                PIC S9(7)V99.
013800 01  WS-EDIT-AMOUNT-UNSGN REDEFINES WS-EDIT-AMOUNT
013900                                   PIC 9(9).
014000 01  WS-POSTING-TABLE.
014100     05  WS-POSTING-ENTRY OCCURS 1 TO 5 TIMES
014200             DEPENDING ON WS-POSTING-CT.
014300         10  WS-POST-ACCOUNT        PIC X(60).
014400         10  WS-POST-AMOUNT         PIC S9(7)V99.
014500         10  WS-POST-CURRENCY       PIC X(3).
014600         10  WS-POST-DESC           PIC X(80).
014700         10  WS-POST-DESC-2-LINE REDEFINES WS-POST-DESC.
014800             15  WS-POST-DESC-LINE1 PIC X(40).
014900             15  WS-POST-DESC-LINE2 PIC X(40).
015000 PROCEDURE DIVISION.
015100*================================================================*
015200 0000-MAIN-CONTROL.
015300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
015400     PERFORM 2000-BUILD-EXISTING-TABLE THRU 2000-EXIT.
015500     PERFORM 3000-PROCESS-BOA-SOURCE THRU 3000-EXIT.
015600     PERFORM 8000-WRITE-INVALID-REFS THRU 8000-EXIT.
015700     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
015800     STOP RUN.
015900*================================================================*
016000 1000-INITIALIZE.
016100     MOVE 0 TO RCN-RECON-COUNT-CT.
016200     OPEN INPUT JOURNAL-KEYS.
016300     OPEN INPUT BOA-ROWS.
016400     OPEN OUTPUT PENDING-TRANSACTIONS.
016500     OPEN OUTPUT INVALID-REFERENCES.
016600     DISPLAY "PROCESSING JOURNAL-KEYS".
016700     DISPLAY "PROCESSING BOA-ROWS".
016800 1000-EXIT.
016900     EXIT.
017000*================================================================*
017100 2000-BUILD-EXISTING-TABLE.
017200     PERFORM 2100-READ-JOURNAL-KEY THRU 2100-EXIT.
017300     PERFORM 2200-ADD-EXISTING-KEY THRU 2200-EXIT
017400         UNTIL JNL-EOF.
017500 2000-EXIT.
017600     EXIT.
017700 2100-READ-JOURNAL-KEY.
017800     READ JOURNAL-KEYS
017900         AT END SET JNL-EOF TO TRUE.
018000 2100-EXIT.
018100     EXIT.
018200 2200-ADD-EXISTING-KEY.
018300     IF JNL-SOURCE-NAME = WS-MY-SOURCE-NAME
018400         MOVE JNL-SOURCE-KEY TO WS-CUR-SOURCE-KEY
018500         PERFORM 7000-RECONCILE-KEY THRU 7000-EXIT
018600         ADD 1 TO RCN-RECON-EXISTING-CT(WS-FOUND-IDX)
018700     END-IF.
018800     PERFORM 2100-READ-JOURNAL-KEY THRU 2100-EXIT.
018900 2200-EXIT.
019000     EXIT.
019100*================================================================*
019200 3000-PROCESS-BOA-SOURCE.
019300     PERFORM 3100-READ-BOA-RECORD THRU 3100-EXIT.
019400     PERFORM 3200-HANDLE-BOA-RECORD THRU 3200-EXIT
019500         UNTIL BOA-EOF.
019600 3000-EXIT.
019700     EXIT.
019800 3100-READ-BOA-RECORD.
019900     READ BOA-ROWS
020000         AT END SET BOA-EOF TO TRUE.
020100 3100-EXIT.
020200     EXIT.
020300 3200-HANDLE-BOA-RECORD.
020400     ADD 1 TO WS-ROW-CT.
020500     MOVE 0 TO WS-POSTING-CT.
020600     MOVE BOA-TXN-TYPE TO BOA-TXN-TYPE.
020700     IF BOA-DATE-YY < "50"
020800         MOVE "20" TO WS-CUR-TXN-DATE(1:2)
020900     ELSE
021000         MOVE "19" TO WS-CUR-TXN-DATE(1:2)
021100     END-IF.
021200     MOVE BOA-DATE-YY TO WS-CUR-TXN-DATE(3:2).
021300     MOVE BOA-DATE-MM TO WS-CUR-TXN-DATE(5:2).
021400     MOVE BOA-DATE-DD TO WS-CUR-TXN-DATE(7:2).
021500     STRING WS-MY-SOURCE-NAME "/" WS-CUR-TXN-DATE "/" BOA-DESCRIPTION
021600         DELIMITED BY SIZE INTO WS-CUR-SOURCE-KEY.
021700     MOVE BOA-PAYMENT-TEXT TO WS-EDIT-TEXT.
021800     PERFORM 1100-EDIT-MONEY THRU 1100-EXIT.
021900     MOVE WS-EDIT-AMOUNT TO WS-PAYMENT-AMOUNT.
022000     MOVE BOA-PRINCIPAL-TEXT TO WS-EDIT-TEXT.
022100     PERFORM 1100-EDIT-MONEY THRU 1100-EXIT.
022200     MOVE WS-EDIT-AMOUNT TO WS-PRINCIPAL-AMOUNT.
022300     MOVE BOA-INTEREST-TEXT TO WS-EDIT-TEXT.
022400     PERFORM 1100-EDIT-MONEY THRU 1100-EXIT.
022500     MOVE WS-EDIT-AMOUNT TO WS-INTEREST-AMOUNT.
022600     MOVE BOA-ESCROW-TEXT TO WS-EDIT-TEXT.
022700     PERFORM 1100-EDIT-MONEY THRU 1100-EXIT.
022800     MOVE WS-EDIT-AMOUNT TO WS-ESCROW-AMOUNT.
022900     MOVE BOA-FEES-TEXT TO WS-EDIT-TEXT.
023000     PERFORM 1100-EDIT-MONEY THRU 1100-EXIT.
023100     MOVE WS-EDIT-AMOUNT TO WS-FEES-AMOUNT.
023200     PERFORM 3300-BUILD-POSTINGS THRU 3300-EXIT.
023300     PERFORM 3900-FLUSH-TRANSACTION THRU 3900-EXIT.
023400     PERFORM 3100-READ-BOA-RECORD THRU 3100-EXIT.
023500 3200-EXIT.
023600     EXIT.
023700*-----------------------------------------------------------------
023800* MONEY-COLUMN EDIT -- STRIP '$' AND ',', "--" MEANS ZERO.
023900*-----------------------------------------------------------------
024000 1100-EDIT-MONEY.
024100     MOVE SPACES TO WS-EDIT-CLEAN.
024200     MOVE 0 TO WS-EDIT-IDX.
024300     IF WS-EDIT-TEXT(1:2) = "--"
024400         MOVE 0 TO WS-EDIT-AMOUNT
024500     ELSE
024600         PERFORM 1110-EDIT-ONE-CHAR THRU 1110-EXIT
024700             VARYING WS-DASH-TEST-IDX FROM 1 BY 1
024800             UNTIL WS-DASH-TEST-IDX > 12
024900         MOVE 0 TO WS-DOT-POS
025000         PERFORM 1115-FIND-DOT THRU 1115-EXIT
025100             VARYING WS-DASH-TEST-IDX FROM 1 BY 1
025200             UNTIL WS-DASH-TEST-IDX > 12
025300                OR WS-DOT-POS NOT = 0
025400         PERFORM 1120-SCALE-AMOUNT THRU 1120-EXIT
025500     END-IF.
025600 1100-EXIT.
025700     EXIT.
025800 1110-EDIT-ONE-CHAR.
025900     IF WS-EDIT-TEXT(WS-DASH-TEST-IDX:1) NOT = "$"
026000         AND WS-EDIT-TEXT(WS-DASH-TEST-IDX:1) NOT = ","
026100         AND WS-EDIT-TEXT(WS-DASH-TEST-IDX:1) NOT = " "
026200         ADD 1 TO WS-EDIT-IDX
026300         MOVE WS-EDIT-TEXT(WS-DASH-TEST-IDX:1)
026400                     TO WS-EDIT-CLEAN(WS-EDIT-IDX:1)
026500     END-IF.
026600 1110-EXIT.
026700     EXIT.
026800 1115-FIND-DOT.
026900     IF WS-EDIT-CLEAN(WS-DASH-TEST-IDX:1) = "."
027000         MOVE WS-DASH-TEST-IDX TO WS-DOT-POS
027100     END-IF.
027200 1115-EXIT.
027300     EXIT.
027400 1120-SCALE-AMOUNT.
027500     MOVE 0 TO WS-EDIT-INT-NUM.
027600     MOVE 0 TO WS-EDIT-DEC-NUM.
027700     IF WS-DOT-POS > 1
027800         MOVE WS-EDIT-CLEAN(1:WS-DOT-POS - 1) TO WS-EDIT-INT-NUM
027900     END-IF.
028000     IF WS-DOT-POS > 0
028100         MOVE WS-EDIT-CLEAN(WS-DOT-POS + 1:2) TO WS-EDIT-DEC-NUM
028200     ELSE
028300         MOVE WS-EDIT-CLEAN(1:WS-EDIT-IDX) TO WS-EDIT-INT-NUM
028400     END-IF.
028500     COMPUTE WS-EDIT-AMOUNT = WS-EDIT-INT-NUM +
028600             (WS-EDIT-DEC-NUM / 100).
028700 1120-EXIT.
028800     EXIT.
028900*-----------------------------------------------------------------
029000* BUILD THE POSTING SET -- PAYMENT ALWAYS, SPLITS WHEN NONZERO.
029100*-----------------------------------------------------------------
029200 3300-BUILD-POSTINGS.
029300     ADD 1 TO WS-POSTING-CT.
029400     MOVE WS-PAYMENT-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT).
029500     COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) = -1 * WS-PAYMENT-AMOUNT.
029600     MOVE "USD" TO WS-POST-CURRENCY(WS-POSTING-CT).
029700     MOVE BOA-DESCRIPTION TO WS-POST-DESC(WS-POSTING-CT).
029800     IF WS-PRINCIPAL-AMOUNT NOT = 0
029900         ADD 1 TO WS-POSTING-CT
030000         MOVE WS-PRINCIPAL-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT)
030100         MOVE WS-PRINCIPAL-AMOUNT TO WS-POST-AMOUNT(WS-POSTING-CT)
030200         MOVE "USD" TO WS-POST-CURRENCY(WS-POSTING-CT)
030300         MOVE BOA-DESCRIPTION TO WS-POST-DESC(WS-POSTING-CT)
030400     END-IF.
030500     IF WS-INTEREST-AMOUNT NOT = 0
030600         ADD 1 TO WS-POSTING-CT
030700         MOVE WS-INTEREST-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT)
030800         MOVE WS-INTEREST-AMOUNT TO WS-POST-AMOUNT(WS-POSTING-CT)
030900         MOVE "USD" TO WS-POST-CURRENCY(WS-POSTING-CT)
031000         MOVE BOA-DESCRIPTION TO WS-POST-DESC(WS-POSTING-CT)
031100     END-IF.
031200     IF WS-ESCROW-AMOUNT NOT = 0
031300         ADD 1 TO WS-POSTING-CT
031400         MOVE WS-ESCROW-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT)
031500         MOVE WS-ESCROW-AMOUNT TO WS-POST-AMOUNT(WS-POSTING-CT)
031600         MOVE "USD" TO WS-POST-CURRENCY(WS-POSTING-CT)
031700         MOVE BOA-DESCRIPTION TO WS-POST-DESC(WS-POSTING-CT)
031800     END-IF.
031900     IF WS-FEES-AMOUNT NOT = 0
032000         ADD 1 TO WS-POSTING-CT
032100         MOVE WS-FEES-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT)
032200         MOVE WS-FEES-AMOUNT TO WS-POST-AMOUNT(WS-POSTING-CT)
032300         MOVE "USD" TO WS-POST-CURRENCY(WS-POSTING-CT)
032400         MOVE BOA-DESCRIPTION TO WS-POST-DESC(WS-POSTING-CT)
032500     END-IF.
032600 3300-EXIT.
032700     EXIT.
032800*================================================================*
032900 3900-FLUSH-TRANSACTION.
033000     IF WS-POSTING-CT > 0
033100         PERFORM 7000-RECONCILE-KEY THRU 7000-EXIT
033200         ADD 1 TO RCN-RECON-IMPORTED-CT(WS-FOUND-IDX)
033300         IF RCN-RECON-EXISTING-CT(WS-FOUND-IDX) = 0
033400             PERFORM 3950-WRITE-PENDING THRU 3950-EXIT
033500         END-IF
033600     END-IF.
033700 3900-EXIT.
033800     EXIT.
033900 3950-WRITE-PENDING.
034000     MOVE SPACES             TO PND-TRANSACTION-AREA.
034100     SET PND-HEADER-RECORD   TO TRUE.
034200     MOVE WS-CUR-TXN-DATE    TO PND-TXN-DATE.
034300     MOVE '*'                TO PND-FLAG.
034400     MOVE WS-PAYEE-NAME      TO PND-PAYEE.
034500     MOVE BOA-DESCRIPTION    TO PND-NARRATION.
034600     MOVE WS-CUR-SOURCE-KEY TO PND-SOURCE-KEY.
034700     WRITE PND-TRANSACTION-AREA.
034800     ADD 1 TO WS-PEND-CT.
034900     PERFORM 3960-WRITE-POSTING THRU 3960-EXIT
035000         VARYING WS-SCAN-IDX FROM 1 BY 1
035100         UNTIL WS-SCAN-IDX > WS-POSTING-CT.
035200 3950-EXIT.
035300     EXIT.
035400 3960-WRITE-POSTING.
035500     MOVE SPACES             TO PND-TRANSACTION-AREA.
035600     SET PND-POSTING-RECORD  TO TRUE.
035700     MOVE WS-POST-ACCOUNT(WS-SCAN-IDX)  TO PND-ACCOUNT.
035800     MOVE WS-POST-AMOUNT(WS-SCAN-IDX)   TO PND-AMOUNT.
035900     MOVE WS-POST-CURRENCY(WS-SCAN-IDX) TO PND-CURRENCY.
036000     MOVE WS-POST-DESC(WS-SCAN-IDX)     TO PND-POSTING-DESC.
036100     WRITE PND-TRANSACTION-AREA.
036200 3960-EXIT.
036300     EXIT.
036400*================================================================*
036500 7000-RECONCILE-KEY.
036600     MOVE 0 TO WS-FOUND-IDX.
036700     PERFORM 7010-SEARCH-STEP THRU 7010-EXIT
036800         VARYING WS-RECON-IDX FROM 1 BY 1
036900         UNTIL WS-RECON-IDX > RCN-RECON-COUNT-CT
037000            OR WS-FOUND-IDX NOT = 0.
037100     IF WS-FOUND-IDX = 0
037200         ADD 1 TO RCN-RECON-COUNT-CT
037300         MOVE RCN-RECON-COUNT-CT     TO WS-FOUND-IDX
037400         MOVE WS-CUR-SOURCE-KEY      TO
037500                 RCN-RECON-SOURCE-KEY(WS-FOUND-IDX)
037600         MOVE WS-MY-SOURCE-NAME      TO
037700                 RCN-RECON-SOURCE-NAME(WS-FOUND-IDX)
037800         MOVE 0 TO RCN-RECON-EXISTING-CT(WS-FOUND-IDX)
037900         MOVE 0 TO RCN-RECON-IMPORTED-CT(WS-FOUND-IDX)
038000     END-IF.
038100 7000-EXIT.
038200     EXIT.
038300 7010-SEARCH-STEP.
038400     IF RCN-RECON-SOURCE-KEY(WS-RECON-IDX) = WS-CUR-SOURCE-KEY
038500         MOVE WS-RECON-IDX TO WS-FOUND-IDX
038600     END-IF.
038700 7010-EXIT.
038800     EXIT.
038900*================================================================*
039000 8000-WRITE-INVALID-REFS.
039100     PERFORM 8100-CHECK-ONE-KEY THRU 8100-EXIT
039200         VARYING WS-RECON-IDX FROM 1 BY 1
039300         UNTIL WS-RECON-IDX > RCN-RECON-COUNT-CT.
039400 8000-EXIT.
039500     EXIT.
039600 8100-CHECK-ONE-KEY.
039700     IF RCN-RECON-EXISTING-CT(WS-RECON-IDX) NOT =
039800             RCN-RECON-IMPORTED-CT(WS-RECON-IDX)
039900         MOVE SPACES TO ERR-INVALID-REFERENCE-AREA
040000         MOVE WS-MY-SOURCE-NAME TO ERR-SOURCE-NAME
040100         MOVE RCN-RECON-SOURCE-KEY(WS-RECON-IDX) TO ERR-SOURCE-KEY
040200         COMPUTE ERR-EXTRA-COUNT =
040300                 RCN-RECON-EXISTING-CT(WS-RECON-IDX)
040400               - RCN-RECON-IMPORTED-CT(WS-RECON-IDX)
040500         WRITE ERR-INVALID-REFERENCE-AREA
040600         ADD 1 TO WS-ERR-CT
040700     END-IF.
040800 8100-EXIT.
040900     EXIT.
041000*================================================================*
041100 9000-END-OF-JOB.
041200     CLOSE BOA-ROWS.
041300     CLOSE JOURNAL-KEYS.
041400     CLOSE PENDING-TRANSACTIONS.
041500     CLOSE INVALID-REFERENCES.
041600     DISPLAY "BOA-MORTGAGE-IMPORT ROWS READ    " WS-ROW-CT.
041700     DISPLAY "BOA-MORTGAGE-IMPORT PENDING      " WS-PEND-CT.
041800     DISPLAY "BOA-MORTGAGE-IMPORT INVALID REFS " WS-ERR-CT.
041900 9000-EXIT.
042000     EXIT.
