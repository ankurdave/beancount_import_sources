000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CASHAPP-ACTIVITY-IMPORT.
000300 AUTHOR. R. HASKELL-KIM.
000400 INSTALLATION. HOME LEDGER SYSTEMS.
000500 DATE-WRITTEN. 08/02/1995.
000600 DATE-COMPILED. 09/23/2002.
000700 SECURITY. UNCLASSIFIED -- PERSONAL LEDGER DATA ONLY.
000800*****************************************************************
000900* CSH.IMP01   -- CASH APP ACTIVITY IMPORTER
001000*-----------------------------------------------------------------
001100* READS CASHAPP-TXNS.  A RECEIVED/SENT P2P RECORD MAY CARRY AN
001200* EXTERNAL FUNDING TRANSFER AHEAD OF THE PAYMENT ITSELF; A CASH
001300* OUT RECORD IS A SINGLE TRANSFER.  A NONZERO FEE OR AN UNKNOWN
001400* TXN-TYPE IS A DATA ERROR AND THE RECORD IS SKIPPED ENTIRELY.
001500*-----------------------------------------------------------------
001600* CHANGE LOG.
001700*   08/02/95  RHK  LDG-0059  ORIGINAL VERSION.
001800*   03/11/96  RHK  LDG-0060  FEE-NONZERO AND UNKNOWN-TYPE RECORDS
001900*                            NOW COUNTED AND DISPLAYED AS DATA
002000*                            ERRORS INSTEAD OF ABENDING THE RUN --
002100*                            ONE BAD EXPORT ROW SHOULD NOT STOP
002200*                            THE WHOLE BATCH.
002300*   01/11/99  PDS  LDG-0065A Y2K -- RECOMPILED, NO DATE ARITHMETIC
002400*                            HERE BEYOND THE CC/YY/MM/DD BREAKOUT.
002500*   06/02/00  PDS  LDG-0069  NO LOGIC CHANGE, RECOMPILED AFTER THE
002600*                            PND-ACCOUNT WIDTH CHANGE IN LDG.PNDREC.
002700*****************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS CSH-PRINTABLE-CLASS IS " " THRU "~"
003300     UPSI-0 ON STATUS IS WS-TEST-RUN-SW.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CASHAPP-TXNS ASSIGN TO "CSHIN01"
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WS-CSH-FST.
003900     SELECT JOURNAL-KEYS ASSIGN TO "JNLKEY01"
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-JNL-FST.
004200     SELECT PENDING-TRANSACTIONS ASSIGN TO "PNDOUT01"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-PND-FST.
004500     SELECT INVALID-REFERENCES ASSIGN TO "ERROUT01"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-ERR-FST.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  CASHAPP-TXNS.
005100 01  CSH-SOURCE-RECORD.
005200     05  CSH-TXN-ID                 PIC X(25).
005300     05  CSH-TXN-TIMESTAMP          PIC X(23).
005400     05  CSH-TXN-TYPE               PIC X(14).
005500         88  CSH-IS-RECEIVED-P2P        VALUE "Received P2P".
005600         88  CSH-IS-SENT-P2P            VALUE "Sent P2P".
005700         88  CSH-IS-CASH-OUT            VALUE "Cash out".
005800     05  CSH-CURRENCY               PIC X(3).
005900     05  CSH-AMOUNT                 PIC S9(7)V99.
006000     05  CSH-FEE                    PIC S9(5)V99.
006100     05  CSH-NOTES                  PIC X(60).
006200     05  CSH-PAYEE-NAME             PIC X(30).
006300     05  CSH-FUNDING-ACCOUNT        PIC X(30).
006400     05  FILLER                     PIC X(10).
006500 01  CSH-SOURCE-DATE-VIEW REDEFINES CSH-SOURCE-RECORD.
006600     05  FILLER                     PIC X(25).
006700     05  CSH-DATE-CCYY              PIC 9(4).
006800     05  FILLER                     PIC X(1).
006900     05  CSH-DATE-MM                PIC 9(2).
007000     05  FILLER                     PIC X(1).
007100     05  CSH-DATE-DD                PIC 9(2).
007200     05  FILLER                     PIC X(172).
007300 FD  JOURNAL-KEYS.
007400 COPY "JNL.KEYREC".
007500 FD  PENDING-TRANSACTIONS.
007600 COPY "LDG.PNDREC".
007700 FD  INVALID-REFERENCES.
007800 COPY "LDG.ERRREC".
007900 WORKING-STORAGE SECTION.
008000 COPY "RCN.TABLES".
008100 77  WS-CSH-FST                  PIC X(2).
008200 77  WS-JNL-FST                  PIC X(2).
008300 77  WS-PND-FST                  PIC X(2).
008400 77  WS-ERR-FST                  PIC X(2).
008500 77  WS-FOUND-IDX                PIC S9(4) COMP.
008600 77  WS-POSTING-CT               PIC S9(4) COMP VALUE 0.
008700 77  WS-RECON-IDX                 PIC S9(4) COMP.
008800 77  WS-TXN-CT                    PIC S9(5) COMP VALUE 0.
008900 77  WS-PEND-CT                   PIC S9(5) COMP VALUE 0.
009000 77  WS-ERR-CT                    PIC S9(5) COMP VALUE 0.
009100 77  WS-DATA-ERR-CT                PIC S9(5) COMP VALUE 0.
009200 77  WS-SCAN-IDX                  PIC S9(4) COMP.
009300 77  WS-NOTE-IDX                  PIC S9(4) COMP.
009400 77  WS-CLEAN-IDX                  PIC S9(4) COMP.
009500 01  WS-SWITCHES.
009600     05  WS-CSH-EOF-SW             PIC X(1)      VALUE 'N'.
009700         88  CSH-EOF                   VALUE 'Y'.
009800     05  WS-JNL-EOF-SW             PIC X(1)      VALUE 'N'.
009900         88  JNL-EOF                   VALUE 'Y'.
010000     05  WS-CSH-VALID-SW           PIC X(1)      VALUE 'Y'.
010100         88  CSH-RECORD-VALID          VALUE 'Y'.
010200 01  WS-MY-SOURCE-NAME             PIC X(20)     VALUE "CASHAPP".
010300 01  WS-APP-BALANCE-ACCOUNT        PIC X(60)     VALUE
010400         "Assets:CashApp:Balance".
010500 01  WS-FIXME-ACCOUNT              PIC X(60)     VALUE
010600         "FIXME".
010700 01  WS-CUR-SOURCE-KEY             PIC X(40).
010800 01  WS-CUR-TXN-DATE               PIC 9(8).
010900 01  WS-CLEAN-NOTE                 PIC X(60).
011000 01  WS-NARRATION-TEXT             PIC X(80).
011100 01  WS-AMOUNT-WORK                PIC S9(7)V99.
011200 01  WS-AMOUNT-UNSIGNED REDEFINES WS-AMOUNT-WORK
011300                                   PIC 9(9).
011400 01  WS-POSTING-TABLE.
011500     05  WS-POSTING-ENTRY OCCURS 1 TO 10 TIMES
011600             DEPENDING ON WS-POSTING-CT.
011700         10  WS-POST-ACCOUNT        PIC X(60).
011800         10  WS-POST-AMOUNT         PIC S9(7)V99.
011900         10  WS-POST-CURRENCY       PIC X(3).
012000         10  WS-POST-DESC           PIC X(80).
012100         10  WS-POST-DESC-2-LINE REDEFINES WS-POST-DESC.
012200             15  WS-POST-DESC-LINE1 PIC X(40).
012300             15  WS-POST-DESC-LINE2 PIC X(40).
012400 PROCEDURE DIVISION.
012500*================================================================*
012600 0000-MAIN-CONTROL.
012700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
012800     PERFORM 2000-BUILD-EXISTING-TABLE THRU 2000-EXIT.
012900     PERFORM 3000-PROCESS-CSH-SOURCE THRU 3000-EXIT.
013000     PERFORM 8000-WRITE-INVALID-REFS THRU 8000-EXIT.
013100     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
013200     STOP RUN.
013300*================================================================*
013400 1000-INITIALIZE.
013500     MOVE 0 TO RCN-RECON-COUNT-CT.
013600     OPEN INPUT JOURNAL-KEYS.
013700     OPEN INPUT CASHAPP-TXNS.
013800     OPEN OUTPUT PENDING-TRANSACTIONS.
013900     OPEN OUTPUT INVALID-REFERENCES.
014000     DISPLAY "PROCESSING JOURNAL-KEYS".
014100     DISPLAY "PROCESSING CASHAPP-TXNS".
014200 1000-EXIT.
014300     EXIT.
014400*================================================================*
014500* STEP 1 OF THE COMMON BATCH FRAME -- EXISTING-JOURNAL TABLE.
014600*================================================================*
014700 2000-BUILD-EXISTING-TABLE.
014800     PERFORM 2100-READ-JOURNAL-KEY THRU 2100-EXIT.
014900     PERFORM 2200-ADD-EXISTING-KEY THRU 2200-EXIT
015000         UNTIL JNL-EOF.
015100 2000-EXIT.
015200     EXIT.
015300 2100-READ-JOURNAL-KEY.
015400     READ JOURNAL-KEYS
015500         AT END SET JNL-EOF TO TRUE.
015600 2100-EXIT.
015700     EXIT.
015800 2200-ADD-EXISTING-KEY.
015900     IF JNL-SOURCE-NAME = WS-MY-SOURCE-NAME
016000         MOVE JNL-SOURCE-KEY TO WS-CUR-SOURCE-KEY
016100         PERFORM 7000-RECONCILE-KEY THRU 7000-EXIT
016200         ADD 1 TO RCN-RECON-EXISTING-CT(WS-FOUND-IDX)
016300     END-IF.
016400     PERFORM 2100-READ-JOURNAL-KEY THRU 2100-EXIT.
016500 2200-EXIT.
016600     EXIT.
016700*================================================================*
016800* STEP 2 OF THE COMMON BATCH FRAME -- ONE RECORD AT A TIME.
016900*================================================================*
017000 3000-PROCESS-CSH-SOURCE.
017100     PERFORM 3100-READ-CSH-RECORD THRU 3100-EXIT.
017200     PERFORM 3200-HANDLE-CSH-RECORD THRU 3200-EXIT
017300         UNTIL CSH-EOF.
017400 3000-EXIT.
017500     EXIT.
017600 3100-READ-CSH-RECORD.
017700     READ CASHAPP-TXNS
017800         AT END SET CSH-EOF TO TRUE.
017900 3100-EXIT.
018000     EXIT.
018100 3200-HANDLE-CSH-RECORD.
018200     ADD 1 TO WS-TXN-CT.
018300     MOVE 0 TO WS-POSTING-CT.
018400     MOVE 'Y' TO WS-CSH-VALID-SW.
018500     MOVE CSH-TXN-ID           TO WS-CUR-SOURCE-KEY.
018600     MOVE CSH-DATE-CCYY        TO WS-CUR-TXN-DATE(1:4).
018700     MOVE CSH-DATE-MM          TO WS-CUR-TXN-DATE(5:2).
018800     MOVE CSH-DATE-DD          TO WS-CUR-TXN-DATE(7:2).
018900     PERFORM 3300-SANITIZE-NOTE THRU 3300-EXIT.
019000     IF CSH-FEE NOT = 0
019100         MOVE 'N' TO WS-CSH-VALID-SW
019200     ELSE
019300         EVALUATE TRUE
019400             WHEN CSH-IS-RECEIVED-P2P OR CSH-IS-SENT-P2P
019500                 PERFORM 3350-EMIT-FUNDING-TRANSFER THRU 3350-EXIT
019600                 PERFORM 3400-EMIT-P2P-SET THRU 3400-EXIT
019700             WHEN CSH-IS-CASH-OUT
019800                 PERFORM 3500-EMIT-CASH-OUT THRU 3500-EXIT
019900             WHEN OTHER
020000                 MOVE 'N' TO WS-CSH-VALID-SW
020100         END-EVALUATE
020200     END-IF.
020300     IF CSH-RECORD-VALID
020400         PERFORM 3900-FLUSH-TRANSACTION THRU 3900-EXIT
020500     ELSE
020600         ADD 1 TO WS-DATA-ERR-CT
020700         DISPLAY "CASHAPP DATA ERROR -- TXN " CSH-TXN-ID
020800     END-IF.
020900     PERFORM 3100-READ-CSH-RECORD THRU 3100-EXIT.
021000 3200-EXIT.
021100     EXIT.
021200*-----------------------------------------------------------------
021300* NOTE SANITIZATION -- STRIP ANYTHING OUTSIDE PRINTABLE ASCII.
021400*-----------------------------------------------------------------
021500 3300-SANITIZE-NOTE.
021600     MOVE SPACES TO WS-CLEAN-NOTE.
021700     MOVE 0 TO WS-CLEAN-IDX.
021800     PERFORM 3310-SANITIZE-ONE-CHAR THRU 3310-EXIT
021900         VARYING WS-NOTE-IDX FROM 1 BY 1
022000         UNTIL WS-NOTE-IDX > 60.
022100 3300-EXIT.
022200     EXIT.
022300 3310-SANITIZE-ONE-CHAR.
022400     IF CSH-NOTES(WS-NOTE-IDX:1) IS CSH-PRINTABLE-CLASS
022500         ADD 1 TO WS-CLEAN-IDX
022600         MOVE CSH-NOTES(WS-NOTE-IDX:1)
022700                         TO WS-CLEAN-NOTE(WS-CLEAN-IDX:1)
022800     END-IF.
022900 3310-EXIT.
023000     EXIT.
023100*-----------------------------------------------------------------
023200* P2P -- OPTIONAL EXTERNAL-FUNDING TRANSFER THEN THE PAYMENT.
023300*-----------------------------------------------------------------
023400 3350-EMIT-FUNDING-TRANSFER.
023500     IF CSH-FUNDING-ACCOUNT NOT = "Your Cash"
023600         MOVE 0 TO WS-POSTING-CT
023700         ADD 1 TO WS-POSTING-CT
023800         MOVE WS-APP-BALANCE-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT)
023900         COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) = -1 * CSH-AMOUNT
024000         MOVE CSH-CURRENCY TO WS-POST-CURRENCY(WS-POSTING-CT)
024100         STRING "CashApp transfer " CSH-FUNDING-ACCOUNT
024200             DELIMITED BY SIZE INTO WS-POST-DESC(WS-POSTING-CT)
024300         ADD 1 TO WS-POSTING-CT
024400         MOVE WS-FIXME-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT)
024500         MOVE CSH-AMOUNT TO WS-POST-AMOUNT(WS-POSTING-CT)
024600         MOVE CSH-CURRENCY TO WS-POST-CURRENCY(WS-POSTING-CT)
024700         STRING "CashApp transfer " CSH-FUNDING-ACCOUNT
024800             DELIMITED BY SIZE INTO WS-POST-DESC(WS-POSTING-CT)
024900         STRING "CashApp transfer: " CSH-FUNDING-ACCOUNT
025000             DELIMITED BY SIZE INTO WS-NARRATION-TEXT
025100         PERFORM 3900-FLUSH-TRANSACTION THRU 3900-EXIT
025200     END-IF.
025300 3350-EXIT.
025400     EXIT.
025500*-----------------------------------------------------------------
025600* P2P -- THE PAYMENT'S OWN TWO POSTINGS (SEPARATE TRANSACTION FROM
025700* THE FUNDING TRANSFER ABOVE, IF ANY -- LDG-0071).
025800*-----------------------------------------------------------------
025900 3400-EMIT-P2P-SET.
026000     MOVE 0 TO WS-POSTING-CT.
026100     ADD 1 TO WS-POSTING-CT.
026200     MOVE WS-APP-BALANCE-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT).
026300     MOVE CSH-AMOUNT TO WS-POST-AMOUNT(WS-POSTING-CT).
026400     MOVE CSH-CURRENCY TO WS-POST-CURRENCY(WS-POSTING-CT).
026500     MOVE WS-CLEAN-NOTE TO WS-POST-DESC(WS-POSTING-CT).
026600     ADD 1 TO WS-POSTING-CT.
026700     MOVE WS-FIXME-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT).
026800     COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) = -1 * CSH-AMOUNT.
026900     MOVE CSH-CURRENCY TO WS-POST-CURRENCY(WS-POSTING-CT).
027000     MOVE WS-CLEAN-NOTE TO WS-POST-DESC(WS-POSTING-CT).
027100     STRING "CashApp payment: " WS-CLEAN-NOTE
027200         DELIMITED BY SIZE INTO WS-NARRATION-TEXT.
027300 3400-EXIT.
027400     EXIT.
027500*-----------------------------------------------------------------
027600* CASH OUT -- A SINGLE TRANSFER OF AMOUNT (ALREADY NEGATIVE).
027700*-----------------------------------------------------------------
027800 3500-EMIT-CASH-OUT.
027900     ADD 1 TO WS-POSTING-CT.
028000     MOVE WS-APP-BALANCE-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT).
028100     MOVE CSH-AMOUNT TO WS-POST-AMOUNT(WS-POSTING-CT).
028200     MOVE CSH-CURRENCY TO WS-POST-CURRENCY(WS-POSTING-CT).
028300     MOVE "CashApp cash out" TO WS-POST-DESC(WS-POSTING-CT).
028400     ADD 1 TO WS-POSTING-CT.
028500     MOVE WS-FIXME-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT).
028600     COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) = -1 * CSH-AMOUNT.
028700     MOVE CSH-CURRENCY TO WS-POST-CURRENCY(WS-POSTING-CT).
028800     MOVE "CashApp cash out" TO WS-POST-DESC(WS-POSTING-CT).
028900     MOVE "CashApp cash out" TO WS-NARRATION-TEXT.
029000 3500-EXIT.
029100     EXIT.
029200*================================================================*
029300* STEP 3/4 OF THE COMMON BATCH FRAME -- EMIT WHEN >= 1 POSTING.
029400*================================================================*
029500 3900-FLUSH-TRANSACTION.
029600     IF WS-POSTING-CT > 0
029700         PERFORM 7000-RECONCILE-KEY THRU 7000-EXIT
029800         ADD 1 TO RCN-RECON-IMPORTED-CT(WS-FOUND-IDX)
029900         IF RCN-RECON-EXISTING-CT(WS-FOUND-IDX) = 0
030000             PERFORM 3950-WRITE-PENDING THRU 3950-EXIT
030100         END-IF
030200     END-IF.
030300 3900-EXIT.
030400     EXIT.
030500 3950-WRITE-PENDING.
030600     MOVE SPACES            TO PND-TRANSACTION-AREA.
030700     SET PND-HEADER-RECORD  TO TRUE.
030800     MOVE WS-CUR-TXN-DATE    TO PND-TXN-DATE.
030900     MOVE '*'                TO PND-FLAG.
031000     MOVE CSH-PAYEE-NAME     TO PND-PAYEE.
031100     MOVE WS-NARRATION-TEXT  TO PND-NARRATION.
031200     MOVE WS-CUR-SOURCE-KEY  TO PND-SOURCE-KEY.
031300     WRITE PND-TRANSACTION-AREA.
031400     ADD 1 TO WS-PEND-CT.
031500     PERFORM 3960-WRITE-POSTING THRU 3960-EXIT
031600         VARYING WS-SCAN-IDX FROM 1 BY 1
031700         UNTIL WS-SCAN-IDX > WS-POSTING-CT.
031800 3950-EXIT.
031900     EXIT.
032000 3960-WRITE-POSTING.
032100     MOVE SPACES             TO PND-TRANSACTION-AREA.
032200     SET PND-POSTING-RECORD  TO TRUE.
032300     MOVE WS-POST-ACCOUNT(WS-SCAN-IDX)  TO PND-ACCOUNT.
032400     MOVE WS-POST-AMOUNT(WS-SCAN-IDX)   TO PND-AMOUNT.
032500     MOVE WS-POST-CURRENCY(WS-SCAN-IDX) TO PND-CURRENCY.
032600     MOVE WS-POST-DESC(WS-SCAN-IDX)     TO PND-POSTING-DESC.
032700     WRITE PND-TRANSACTION-AREA.
032800 3960-EXIT.
032900     EXIT.
033000*================================================================*
033100* SHARED RECONCILIATION ROUTINE (JOURNAL RECONCILIATION UNIT).
033200*================================================================*
033300 7000-RECONCILE-KEY.
033400     MOVE 0 TO WS-FOUND-IDX.
033500     PERFORM 7010-SEARCH-STEP THRU 7010-EXIT
033600         VARYING WS-RECON-IDX FROM 1 BY 1
033700         UNTIL WS-RECON-IDX > RCN-RECON-COUNT-CT
033800            OR WS-FOUND-IDX NOT = 0.
033900     IF WS-FOUND-IDX = 0
034000         ADD 1 TO RCN-RECON-COUNT-CT
034100         MOVE RCN-RECON-COUNT-CT     TO WS-FOUND-IDX
034200         MOVE WS-CUR-SOURCE-KEY      TO
034300                 RCN-RECON-SOURCE-KEY(WS-FOUND-IDX)
034400         MOVE WS-MY-SOURCE-NAME      TO
034500                 RCN-RECON-SOURCE-NAME(WS-FOUND-IDX)
034600         MOVE 0 TO RCN-RECON-EXISTING-CT(WS-FOUND-IDX)
034700         MOVE 0 TO RCN-RECON-IMPORTED-CT(WS-FOUND-IDX)
034800     END-IF.
034900 7000-EXIT.
035000     EXIT.
035100 7010-SEARCH-STEP.
035200     IF RCN-RECON-SOURCE-KEY(WS-RECON-IDX) = WS-CUR-SOURCE-KEY
035300         MOVE WS-RECON-IDX TO WS-FOUND-IDX
035400     END-IF.
035500 7010-EXIT.
035600     EXIT.
035700*================================================================*
035800* STEP 4 OF THE COMMON BATCH FRAME -- INVALID REFERENCES.
035900*================================================================*
036000 8000-WRITE-INVALID-REFS.
036100     PERFORM 8100-CHECK-ONE-KEY THRU 8100-EXIT
036200         VARYING WS-RECON-IDX FROM 1 BY 1
036300         UNTIL WS-RECON-IDX > RCN-RECON-COUNT-CT.
036400 8000-EXIT.
036500     EXIT.
036600 8100-CHECK-ONE-KEY.
036700     IF RCN-RECON-EXISTING-CT(WS-RECON-IDX) NOT =
036800             RCN-RECON-IMPORTED-CT(WS-RECON-IDX)
036900         MOVE SPACES TO ERR-INVALID-REFERENCE-AREA
037000         MOVE WS-MY-SOURCE-NAME TO ERR-SOURCE-NAME
037100         MOVE RCN-RECON-SOURCE-KEY(WS-RECON-IDX) TO ERR-SOURCE-KEY
037200         COMPUTE ERR-EXTRA-COUNT =
037300                 RCN-RECON-EXISTING-CT(WS-RECON-IDX)
037400               - RCN-RECON-IMPORTED-CT(WS-RECON-IDX)
037500         WRITE ERR-INVALID-REFERENCE-AREA
037600         ADD 1 TO WS-ERR-CT
037700     END-IF.
037800 8100-EXIT.
037900     EXIT.
038000*================================================================*
038100* END OF RUN SUMMARY.
038200*================================================================*
038300 9000-END-OF-JOB.
038400     CLOSE CASHAPP-TXNS.
038500     CLOSE JOURNAL-KEYS.
038600     CLOSE PENDING-TRANSACTIONS.
038700     CLOSE INVALID-REFERENCES.
038800     DISPLAY "CASHAPP-ACTIVITY-IMPORT RECORDS READ " WS-TXN-CT.
038900     DISPLAY "CASHAPP-ACTIVITY-IMPORT PENDING      " WS-PEND-CT.
039000     DISPLAY "CASHAPP-ACTIVITY-IMPORT DATA ERRORS  " WS-DATA-ERR-CT.
039100     DISPLAY "CASHAPP-ACTIVITY-IMPORT INVALID REFS " WS-ERR-CT.
039200 9000-EXIT.
039300     EXIT.
