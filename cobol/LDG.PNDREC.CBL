000100*****************************************************************
000200* LDG.PNDREC   -- PENDING LEDGER TRANSACTION RECORD (COPY MEMBER)
000300* LEDGER IMPORT/RECONCILIATION SYSTEM -- COPYLIB
000400*-----------------------------------------------------------------
000500* PROGRAM-ID:   PENDING-TRANSACTION-RECORD (COPY MEMBER)
000600* AUTHOR:       T. OKONKWO-ZIMMER
000700* INSTALLATION: HOME LEDGER SYSTEMS
000800* DATE-WRITTEN: 05/14/1989
000900* DATE-COMPILED: (COPY MEMBER -- COMPILED WITH INCLUDING PGM)
001000* SECURITY:     UNCLASSIFIED -- PERSONAL LEDGER DATA ONLY
001100*-----------------------------------------------------------------
001200* CHANGE LOG.
001300*   05/14/89  TOZ  LDG-0002  ORIGINAL MEMBER -- ONE HEADER RECORD
001400*                            FOLLOWED BY 2 OR MORE POSTING RECORDS.
001500*   08/30/89  TOZ  LDG-0009  REDEFINED POSTING AREA OVER THE
001600*                            HEADER AREA INSTEAD OF A SEPARATE FD,
001700*                            ONE OUTPUT FILE FOR BOTH RECORD KINDS.
001800*   04/02/90  RHK  LDG-0021  WIDENED NARRATION FROM X(40) TO X(80)
001900*                            PER COSTCO IMPORTER REQUEST.
002000*   03/19/91  RHK  LDG-0030  ADDED PND-RECORD-TYPE 88-LEVELS.
002100*   01/11/99  PDS  LDG-0061  Y2K -- NO DATE FIELD HERE TO FIX;
002200*                            TXN-DATE WAS ALREADY 4-DIGIT YEAR.
002300*   06/02/00  PDS  LDG-0065  WIDENED ACCOUNT FROM X(40) TO X(60),
002400*                            DEEP EXPENSE HIERARCHIES WERE
002500*                            TRUNCATING ON THE COSTCO/EMBURSE RUNS.
002600*   09/23/02  MVT  LDG-0077  COMMENT CLEANUP ONLY.
002700*****************************************************************
002800 01  PND-TRANSACTION-AREA.
002900     05  PND-RECORD-TYPE           PIC X(1).
003000         88  PND-HEADER-RECORD         VALUE 'H'.
003100         88  PND-POSTING-RECORD         VALUE 'P'.
003200     05  PND-HEADER-AREA.
003300         10  PND-TXN-DATE          PIC 9(8).
003400         10  PND-FLAG              PIC X(1).
003500         10  PND-PAYEE             PIC X(40).
003600         10  PND-NARRATION         PIC X(80).
003700         10  PND-SOURCE-KEY        PIC X(40).
003800         10  FILLER                PIC X(21).
003900     05  PND-POSTING-AREA REDEFINES PND-HEADER-AREA.
004000         10  PND-ACCOUNT           PIC X(60).
004100         10  PND-AMOUNT            PIC S9(7)V99.
004200         10  PND-CURRENCY          PIC X(3).
004300         10  PND-POSTING-DESC      PIC X(80).
004400         10  FILLER                PIC X(38).
