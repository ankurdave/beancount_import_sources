000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. WORKDAY-PAYROLL-IMPORT.
000300 AUTHOR. T. OKONKWO-ZIMMER.
000400 INSTALLATION. HOME LEDGER SYSTEMS.
000500 DATE-WRITTEN. 02/11/1990.
000600 DATE-COMPILED. 09/23/2002.
000700 SECURITY. UNCLASSIFIED -- PERSONAL LEDGER DATA ONLY.
000800*****************************************************************
000900* WDY.IMP01   -- WORKDAY PAYSLIP IMPORTER
001000*-----------------------------------------------------------------
001100* READS WORKDAY-ROWS (ONE PAYSLIP'S EXPORT, A FLAT GRID OF CELLS
001200* WITH SECTION-TITLE ROWS MIXED IN), CALLS WDY.TBL01 TO SPLIT THE
001300* ROWS INTO NAMED SECTIONS WITH A HEADER-COLUMN MAP PER SECTION,
001400* TAKES THE CHECK DATE OFF THE "PAYSLIP INFORMATION" SECTION, THEN
001500* POSTS EACH DATA ROW IN THE EARNINGS/DEDUCTIONS/TAXES SECTIONS TO
001600* THE ACCOUNT(S) MAPPED FROM THE ROW'S ITEM NAME.  RECONCILES
001700* AGAINST JOURNAL-KEYS AS USUAL.
001800*-----------------------------------------------------------------
001900* CHANGE LOG.
002000*   02/11/90  TOZ  LDG-0025  ORIGINAL VERSION.
002100*   09/14/90  TOZ  LDG-0029  SIGN IS NOW NORMALIZED BY ACCOUNT
002200*                            ROOT (INCOME VS EXPENSE) INSTEAD OF
002300*                            TRUSTING THE EXPORT'S OWN SIGN --
002400*                            WORKDAY FLIPPED THE SIGN ON RETRO
002500*                            ROWS IN THE SEPTEMBER EXPORT.
002600*   05/02/94  RHK  LDG-0052  PREFER AMOUNT-IN-PAY-GROUP-CURRENCY
002700*                            OVER AMOUNT WHEN BOTH ARE PRESENT --
002800*                            PAYROLL MOVED TO A UK PAY GROUP AND
002900*                            AMOUNT WAS COMING OUT IN GBP.
003000*   05/02/94  RHK  LDG-0053  A SINGLE ROW CAN POST TO MORE THAN
003100*                            ONE ACCOUNT (EMPLOYER-PAID TAXES
003200*                            ALSO DEBIT AN EXPENSE ACCOUNT) --
003300*                            MAP TABLE NOW CARRIES UP TO 2 TARGETS.
003400*   01/11/99  PDS  LDG-0064  Y2K -- RECOMPILED, NO DATE ARITHMETIC
003500*                            IN THIS PROGRAM TO CHECK.
003600*   06/02/00  PDS  LDG-0067  NO LOGIC CHANGE, RECOMPILED AFTER THE
003700*                            PND-ACCOUNT WIDTH CHANGE IN LDG.PNDREC.
003800*   11/09/01  RHK  LDG-0073  SIGN RULE ONLY NEGATED THE INCOME ROOT --
003900*                            THE NEW EMPLOYER-MEDICARE TARGET POSTS TO
004000*                            A LIABILITIES ROOT AND CAME OUT WITH THE
004100*                            WRONG SIGN.  RULE NOW COVERS EQUITY AND
004200*                            LIABILITIES ON THE POSITIVE SIDE AND
004300*                            EXPENSES/ASSETS ON THE NEGATIVE SIDE.
004400*   04/18/01  RHK  LDG-0071  WORKDAY-ROWS IS NOW A PLAIN CELL GRID,
004500*                            NOT A RECORD WITH A TYPE FLAG WE COULD
004600*                            TRUST -- WE READ EACH ROW'S CELLS AS-IS
004700*                            AND LEAVE THE TITLE/HEADER/DATA SPLIT TO
004800*                            WDY.TBL01.  THIS PROGRAM NOW LOOKS UP
004900*                            "ITEM", "AMOUNT", "AMOUNT IN PAY GROUP
005000*                            CURRENCY", "PAY GROUP CURRENCY" AND
005100*                            "CHECK DATE" BY HEADER NAME INSTEAD OF
005200*                            BY A FIXED COLUMN POSITION.
005300*****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON STATUS IS WS-TEST-RUN-SW.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT WORKDAY-ROWS ASSIGN TO "WDYIN01"
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-WDY-FST.
006400     SELECT JOURNAL-KEYS ASSIGN TO "JNLKEY01"
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-JNL-FST.
006700     SELECT PENDING-TRANSACTIONS ASSIGN TO "PNDOUT01"
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-PND-FST.
007000     SELECT INVALID-REFERENCES ASSIGN TO "ERROUT01"
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-ERR-FST.
007300 DATA DIVISION.
007400 FILE SECTION.
007500*-----------------------------------------------------------------
007600* ONE ROW OF THE PAYSLIP EXPORT -- AN ORDERED LIST OF CELLS.  A
007700* TITLE ROW CARRIES ITS TEXT IN CELL 1 AND BLANKS ELSEWHERE; A
007800* HEADER OR DATA ROW CARRIES ONE VALUE PER NAMED COLUMN (LDG-0071).
007900*-----------------------------------------------------------------
008000 FD  WORKDAY-ROWS.
008100 01  WDY-SOURCE-RECORD.
008200     05  WDY-CELL-AREA.
008300         10  WDY-CELL               OCCURS 8 TIMES PIC X(40).
008400     05  FILLER                     PIC X(40).
008500 FD  JOURNAL-KEYS.
008600 COPY "JNL.KEYREC".
008700 FD  PENDING-TRANSACTIONS.
008800 COPY "LDG.PNDREC".
008900 FD  INVALID-REFERENCES.
009000 COPY "LDG.ERRREC".
009100 WORKING-STORAGE SECTION.
009200 COPY "RCN.TABLES".
009300 77  WS-WDY-FST                  PIC X(2).
009400 77  WS-JNL-FST                  PIC X(2).
009500 77  WS-PND-FST                  PIC X(2).
009600 77  WS-ERR-FST                  PIC X(2).
009700 77  WS-FOUND-IDX                PIC S9(4) COMP.
009800 77  WS-POSTING-CT                PIC S9(4) COMP VALUE 0.
009900 77  WS-MAP-IDX                   PIC S9(4) COMP.
010000 77  WS-RECON-IDX                 PIC S9(4) COMP.
010100 77  WS-STMT-CT                   PIC S9(5) COMP VALUE 0.
010200 77  WS-PEND-CT                   PIC S9(5) COMP VALUE 0.
010300 77  WS-ERR-CT                    PIC S9(5) COMP VALUE 0.
010400 77  WS-TARGET-CT                 PIC S9(4) COMP.
010500 77  WS-COL-IDX                   PIC S9(4) COMP.
010600 77  WS-SEARCH-COL-IDX            PIC S9(4) COMP.
010700 01  WS-SWITCHES.
010800     05  WS-WDY-EOF-SW            PIC X(1)      VALUE 'N'.
010900         88  WDY-EOF                  VALUE 'Y'.
011000     05  WS-JNL-EOF-SW            PIC X(1)      VALUE 'N'.
011100         88  JNL-EOF                  VALUE 'Y'.
011200     05  WS-AMOUNT-FOUND-SW       PIC X(1)      VALUE 'N'.
011300         88  WS-AMOUNT-WAS-FOUND      VALUE 'Y'.
011400 01  WS-MY-SOURCE-NAME            PIC X(20)     VALUE "WORKDAY".
011500 01  WS-COMPANY-NAME              PIC X(40)     VALUE
011600         "ACME WIDGET WORKS PAYROLL".
011700 01  WS-CUR-SOURCE-KEY            PIC X(40).
011800 01  WS-CUR-TXN-DATE              PIC 9(8)        VALUE 0.
011900 01  WS-CUR-ITEM-NAME             PIC X(40).
012000 01  WS-CUR-CURRENCY              PIC X(3)        VALUE "USD".
012100 01  WS-SEARCH-NAME                PIC X(40).
012200 01  WS-POST-AMOUNT-SRC            PIC S9(7)V99.
012300*-----------------------------------------------------------------
012400* A CELL HOLDING THE CHECK DATE, MM/DD/YYYY, BROKEN OUT (LDG-0071).
012500*-----------------------------------------------------------------
012600 01  WS-DATE-CELL-WORK             PIC X(10).
012700 01  WS-DATE-CELL-BRK REDEFINES WS-DATE-CELL-WORK.
012800     05  WS-DATE-CELL-MM              PIC 9(2).
012900     05  FILLER                       PIC X(1).
013000     05  WS-DATE-CELL-DD              PIC 9(2).
013100     05  FILLER                       PIC X(1).
013200     05  WS-DATE-CELL-CCYY             PIC 9(4).
013300*-----------------------------------------------------------------
013400* A CELL HOLDING AN AMOUNT -- THE FIRST 9 BYTES ARE THE ZONED
013500* DECIMAL VALUE, THE REST OF THE 40-BYTE CELL IS PADDING (LDG-0071).
013600*-----------------------------------------------------------------
013700 01  WS-AMOUNT-CELL-WORK            PIC X(40).
013800 01  WS-AMOUNT-CELL-NUM REDEFINES WS-AMOUNT-CELL-WORK.
013900     05  WS-AMOUNT-CELL-VAL            PIC S9(7)V99.
014000     05  FILLER                        PIC X(31).
014100*-----------------------------------------------------------------
014200* ONE PAYSLIP'S ROWS AND ITS SECTION SPLIT, PASSED TO WDY.TBL01.
014300* MUST MATCH LK-ROW-TABLE/LK-SECTION-TABLE IN THAT SUBPROGRAM CELL
014400* FOR CELL (LDG-0071).
014500*-----------------------------------------------------------------
014600 01  WS-ROW-TABLE.
014700     05  WS-ROW-COUNT              PIC S9(4) COMP VALUE 0.
014800     05  WS-ROW-ENTRY OCCURS 1 TO 500 TIMES
014900             DEPENDING ON WS-ROW-COUNT.
015000         10  WS-ROW-CELL-AREA.
015100             15  WS-ROW-CELL           OCCURS 8 TIMES PIC X(40).
015200         10  FILLER                    PIC X(10).
015300 01  WS-SECTION-TABLE.
015400     05  WS-SECTION-COUNT          PIC S9(4) COMP VALUE 0.
015500     05  WS-SECTION-ENTRY OCCURS 1 TO 16 TIMES
015600             DEPENDING ON WS-SECTION-COUNT.
015700         10  WS-SECTION-NAME           PIC X(40).
015800         10  WS-SECTION-HEADER-WIDTH   PIC S9(4) COMP.
015900         10  WS-SECTION-HEADER-NAME OCCURS 8 TIMES PIC X(40).
016000         10  WS-SECTION-FIRST-DATA-ROW PIC S9(4) COMP.
016100         10  WS-SECTION-LAST-ROW       PIC S9(4) COMP.
016200         10  FILLER                    PIC X(4).
016300*-----------------------------------------------------------------
016400* ACCOUNT-ROOT TABLE -- DRIVES THE SIGN NORMALIZATION RULE (LDG-0029,
016500* WIDENED LDG-0073).  A POSITIVE SOURCE AMOUNT POSTING TO AN INCOME,
016600* EQUITY OR LIABILITIES ROOT IS NEGATED; A NEGATIVE SOURCE AMOUNT
016700* POSTING TO AN EXPENSES OR ASSETS ROOT IS ALSO NEGATED -- ANY OTHER
016800* COMBINATION KEEPS THE SOURCE SIGN AS-IS.
016900*-----------------------------------------------------------------
017000 01  WS-INCOME-ROOT               PIC X(7)      VALUE "Income:".
017100 01  WS-EQUITY-ROOT               PIC X(7)      VALUE "Equity:".
017200 01  WS-LIABILITY-ROOT            PIC X(12)     VALUE "Liabilities:".
017300 01  WS-EXPENSE-ROOT              PIC X(9)      VALUE "Expenses:".
017400 01  WS-ASSET-ROOT                PIC X(7)      VALUE "Assets:".
017500*-----------------------------------------------------------------
017600* SECTION/ITEM TO ACCOUNT MAP -- UP TO 2 POSTING TARGETS PER ROW
017700* (LDG-0053, EMPLOYER TAXES ALSO HIT AN EXPENSE ACCOUNT).
017800*-----------------------------------------------------------------
017900 01  WS-WDY-MAP.
018000     05  WS-WDY-MAP-ENTRY OCCURS 12 TIMES.
018100         10  WS-WDY-MAP-SECTION    PIC X(40).
018200         10  WS-WDY-MAP-ITEM       PIC X(40).
018300         10  WS-WDY-MAP-TARGET-CT  PIC S9(4) COMP.
018400         10  WS-WDY-MAP-TARGET OCCURS 2 TIMES.
018500             15  WS-WDY-MAP-ACCOUNT PIC X(60).
018600 01  WS-POSTING-TABLE.
018700     05  WS-POSTING-ENTRY OCCURS 1 TO 30 TIMES
018800             DEPENDING ON WS-POSTING-CT.
018900         10  WS-POST-ACCOUNT       PIC X(60).
019000         10  WS-POST-AMOUNT        PIC S9(9)V99.
019100         10  WS-POST-CURRENCY      PIC X(3).
019200         10  WS-POST-DESC          PIC X(80).
019300         10  WS-POST-DESC-2-LINE REDEFINES WS-POST-DESC.
019400             15  WS-POST-DESC-LINE1 PIC X(40).
019500             15  WS-POST-DESC-LINE2 PIC X(40).
019600 PROCEDURE DIVISION.
019700*================================================================*
019800 0000-MAIN-CONTROL.
019900     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
020000     PERFORM 2000-BUILD-EXISTING-TABLE THRU 2000-EXIT.
020100     PERFORM 3000-PROCESS-WORKDAY-SOURCE THRU 3000-EXIT.
020200     PERFORM 8000-WRITE-INVALID-REFS THRU 8000-EXIT.
020300     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
020400     STOP RUN.
020500*================================================================*
020600* INITIALIZATION.
020700*================================================================*
020800 1000-INITIALIZE.
020900     MOVE 0 TO RCN-RECON-COUNT-CT.
021000     MOVE 0 TO WS-ROW-COUNT.
021100     OPEN INPUT JOURNAL-KEYS.
021200     OPEN INPUT WORKDAY-ROWS.
021300     OPEN OUTPUT PENDING-TRANSACTIONS.
021400     OPEN OUTPUT INVALID-REFERENCES.
021500     DISPLAY "PROCESSING JOURNAL-KEYS".
021600     DISPLAY "PROCESSING WORKDAY-ROWS".
021700     PERFORM 1100-LOAD-ACCOUNT-MAP THRU 1100-EXIT.
021800 1000-EXIT.
021900     EXIT.
022000 1100-LOAD-ACCOUNT-MAP.
022100     MOVE SPACES TO WS-WDY-MAP.
022200     MOVE "Earnings"              TO WS-WDY-MAP-SECTION(1).
022300     MOVE "Regular"                TO WS-WDY-MAP-ITEM(1).
022400     MOVE 1 TO WS-WDY-MAP-TARGET-CT(1).
022500     MOVE "Income:Salary:RegularPay"
022600                                    TO WS-WDY-MAP-ACCOUNT(1 1).
022700     MOVE "Deductions"             TO WS-WDY-MAP-SECTION(2).
022800     MOVE "401(k)"                 TO WS-WDY-MAP-ITEM(2).
022900     MOVE 1 TO WS-WDY-MAP-TARGET-CT(2).
023000     MOVE "Assets:Retirement:401k"  TO WS-WDY-MAP-ACCOUNT(2 1).
023100     MOVE "Taxes"                  TO WS-WDY-MAP-SECTION(3).
023200     MOVE "Employer Medicare"      TO WS-WDY-MAP-ITEM(3).
023300     MOVE 2 TO WS-WDY-MAP-TARGET-CT(3).
023400     MOVE "Liabilities:Payroll:EmployerMedicare"
023500                                    TO WS-WDY-MAP-ACCOUNT(3 1).
023600     MOVE "Expenses:Taxes:EmployerMedicare"
023700                                    TO WS-WDY-MAP-ACCOUNT(3 2).
023800 1100-EXIT.
023900     EXIT.
024000*================================================================*
024100* STEP 1 OF THE COMMON BATCH FRAME -- EXISTING-JOURNAL TABLE.
024200*================================================================*
024300 2000-BUILD-EXISTING-TABLE.
024400     PERFORM 2100-READ-JOURNAL-KEY THRU 2100-EXIT.
024500     PERFORM 2200-ADD-EXISTING-KEY THRU 2200-EXIT
024600         UNTIL JNL-EOF.
024700 2000-EXIT.
024800     EXIT.
024900 2100-READ-JOURNAL-KEY.
025000     READ JOURNAL-KEYS
025100         AT END SET JNL-EOF TO TRUE.
025200 2100-EXIT.
025300     EXIT.
025400 2200-ADD-EXISTING-KEY.
025500     IF JNL-SOURCE-NAME = WS-MY-SOURCE-NAME
025600         MOVE JNL-SOURCE-KEY TO WS-CUR-SOURCE-KEY
025700         PERFORM 7000-RECONCILE-KEY THRU 7000-EXIT
025800         ADD 1 TO RCN-RECON-EXISTING-CT(WS-FOUND-IDX)
025900     END-IF.
026000     PERFORM 2100-READ-JOURNAL-KEY THRU 2100-EXIT.
026100 2200-EXIT.
026200     EXIT.
026300*================================================================*
026400* STEP 2 OF THE COMMON BATCH FRAME.  EACH PHYSICAL WORKDAY-ROWS
026500* FILE IS ONE PAYSLIP, SO WE BUFFER ALL ITS ROWS, HAND THEM TO
026600* WDY.TBL01 FOR THE SECTION/HEADER SPLIT, THEN WALK EACH SECTION.
026700*================================================================*
026800 3000-PROCESS-WORKDAY-SOURCE.
026900     PERFORM 3100-READ-WDY-RECORD THRU 3100-EXIT
027000         VARYING WS-ROW-COUNT FROM 1 BY 1
027100         UNTIL WDY-EOF.
027200     IF WS-ROW-COUNT > 0
027300         COMPUTE WS-ROW-COUNT = WS-ROW-COUNT - 1
027400     END-IF.
027500     IF WS-ROW-COUNT > 0
027600         CALL "WDY.TBL01" USING WS-ROW-TABLE WS-SECTION-TABLE
027700         MOVE "WDYIN01"           TO WS-CUR-SOURCE-KEY
027800         MOVE 0 TO WS-CUR-TXN-DATE
027900         MOVE 0 TO WS-POSTING-CT
028000         PERFORM 3150-FIND-CHECK-DATE THRU 3150-EXIT
028100             VARYING WS-RECON-IDX FROM 1 BY 1
028200             UNTIL WS-RECON-IDX > WS-SECTION-COUNT
028300         PERFORM 3400-WALK-SECTION THRU 3400-EXIT
028400             VARYING WS-RECON-IDX FROM 1 BY 1
028500             UNTIL WS-RECON-IDX > WS-SECTION-COUNT
028600         PERFORM 3900-FLUSH-STATEMENT THRU 3900-EXIT
028700     END-IF.
028800 3000-EXIT.
028900     EXIT.
029000*-----------------------------------------------------------------
029100* ONE ROW, EXACTLY AS THE EXPORT GAVE IT TO US -- CELL FOR CELL,
029200* NO TITLE/HEADER/DATA INTERPRETATION HERE (THAT IS WDY.TBL01'S
029300* JOB, PER THE MULTI-TABLE READER RULE -- LDG-0071).
029400*-----------------------------------------------------------------
029500 3100-READ-WDY-RECORD.
029600     READ WORKDAY-ROWS
029700         AT END SET WDY-EOF TO TRUE
029800     NOT AT END
029900         MOVE WDY-CELL-AREA TO WS-ROW-CELL-AREA(WS-ROW-COUNT)
030000     END-READ.
030100 3100-EXIT.
030200     EXIT.
030300*-----------------------------------------------------------------
030400* CHECK-DATE COMES OFF ROW 1 OF THE "PAYSLIP INFORMATION" SECTION
030500* (BATCH FLOW, WORKDAY PAYROLL IMPORTER).
030600*-----------------------------------------------------------------
030700 3150-FIND-CHECK-DATE.
030800     IF WS-CUR-TXN-DATE = 0
030900             AND WS-SECTION-NAME(WS-RECON-IDX) = "Payslip Information"
031000             AND WS-SECTION-HEADER-WIDTH(WS-RECON-IDX) > 0
031100         MOVE "Check Date" TO WS-SEARCH-NAME
031200         PERFORM 1300-FIND-COLUMN THRU 1300-EXIT
031300         IF WS-SEARCH-COL-IDX NOT = 0
031400             MOVE WS-ROW-CELL(WS-SECTION-FIRST-DATA-ROW(WS-RECON-IDX)
031500                     WS-SEARCH-COL-IDX)(1:10) TO WS-DATE-CELL-WORK
031600             MOVE WS-DATE-CELL-CCYY TO WS-CUR-TXN-DATE(1:4)
031700             MOVE WS-DATE-CELL-MM   TO WS-CUR-TXN-DATE(5:2)
031800             MOVE WS-DATE-CELL-DD   TO WS-CUR-TXN-DATE(7:2)
031900         END-IF
032000     END-IF.
032100 3150-EXIT.
032200     EXIT.
032300*-----------------------------------------------------------------
032400* FIND A COLUMN BY NAME IN THE CURRENT SECTION'S HEADER ROW
032500* (WS-RECON-IDX); RESULT IN WS-SEARCH-COL-IDX, ZERO IF ABSENT.
032600*-----------------------------------------------------------------
032700 1300-FIND-COLUMN.
032800     MOVE 0 TO WS-SEARCH-COL-IDX.
032900     PERFORM 1310-COLUMN-SEARCH-STEP THRU 1310-EXIT
033000         VARYING WS-COL-IDX FROM 1 BY 1
033100         UNTIL WS-COL-IDX > WS-SECTION-HEADER-WIDTH(WS-RECON-IDX)
033200            OR WS-SEARCH-COL-IDX NOT = 0.
033300 1300-EXIT.
033400     EXIT.
033500 1310-COLUMN-SEARCH-STEP.
033600     IF WS-SECTION-HEADER-NAME(WS-RECON-IDX, WS-COL-IDX) = WS-SEARCH-NAME
033700         MOVE WS-COL-IDX TO WS-SEARCH-COL-IDX
033800     END-IF.
033900 1310-EXIT.
034000     EXIT.
034100*-----------------------------------------------------------------
034200* WALK ONE SECTION'S DATA ROWS (LDG-0071 -- THE SECTION/HEADER
034300* SPLIT CAME BACK FROM WDY.TBL01; A SECTION WITH NO HEADER ROW AT
034400* ALL HAS ZERO WIDTH AND IS SKIPPED).
034500*-----------------------------------------------------------------
034600 3400-WALK-SECTION.
034700     IF WS-SECTION-HEADER-WIDTH(WS-RECON-IDX) > 0
034800         PERFORM 3500-WALK-ROW THRU 3500-EXIT
034900             VARYING WS-MAP-IDX
035000                 FROM WS-SECTION-FIRST-DATA-ROW(WS-RECON-IDX) BY 1
035100             UNTIL WS-MAP-IDX > WS-SECTION-LAST-ROW(WS-RECON-IDX)
035200     END-IF.
035300 3400-EXIT.
035400     EXIT.
035500 3500-WALK-ROW.
035600     MOVE "Item" TO WS-SEARCH-NAME.
035700     PERFORM 1300-FIND-COLUMN THRU 1300-EXIT.
035800     IF WS-SEARCH-COL-IDX NOT = 0
035900         MOVE WS-ROW-CELL(WS-MAP-IDX, WS-SEARCH-COL-IDX) TO WS-CUR-ITEM-NAME
036000         PERFORM 3550-RESOLVE-AMOUNT THRU 3550-EXIT
036100         IF WS-AMOUNT-WAS-FOUND
036200             ADD 1 TO WS-STMT-CT
036300             PERFORM 1200-LOOKUP-ACCOUNTS THRU 1200-EXIT
036400             PERFORM 3600-APPLY-TARGETS THRU 3600-EXIT
036500                 VARYING WS-TARGET-CT FROM 1 BY 1
036600                 UNTIL WS-TARGET-CT > WS-WDY-MAP-TARGET-CT(WS-FOUND-IDX)
036700         END-IF
036800     END-IF.
036900 3500-EXIT.
037000     EXIT.
037100*-----------------------------------------------------------------
037200* AMOUNT COLUMN PREFERENCE -- "AMOUNT" IF THE ROW HAS A VALUE THERE,
037300* ELSE "AMOUNT IN PAY GROUP CURRENCY" WITH ITS OWN "PAY GROUP
037400* CURRENCY" CODE, ELSE NO AMOUNT AND THE ROW IS SKIPPED (LDG-0052,
037500* RESTATED AGAINST THE HEADER MAP AT LDG-0071).
037600*-----------------------------------------------------------------
037700 3550-RESOLVE-AMOUNT.
037800     MOVE 'N' TO WS-AMOUNT-FOUND-SW.
037900     MOVE "USD" TO WS-CUR-CURRENCY.
038000     MOVE "Amount" TO WS-SEARCH-NAME.
038100     PERFORM 1300-FIND-COLUMN THRU 1300-EXIT.
038200     IF WS-SEARCH-COL-IDX NOT = 0
038300         MOVE WS-ROW-CELL(WS-MAP-IDX, WS-SEARCH-COL-IDX)
038400                                TO WS-AMOUNT-CELL-WORK
038500         IF WS-AMOUNT-CELL-WORK NOT = SPACES
038600             MOVE WS-AMOUNT-CELL-VAL TO WS-POST-AMOUNT-SRC
038700             MOVE 'Y' TO WS-AMOUNT-FOUND-SW
038800         END-IF
038900     END-IF.
039000     IF NOT WS-AMOUNT-WAS-FOUND
039100         MOVE "Amount in Pay Group Currency" TO WS-SEARCH-NAME
039200         PERFORM 1300-FIND-COLUMN THRU 1300-EXIT
039300         IF WS-SEARCH-COL-IDX NOT = 0
039400             MOVE WS-ROW-CELL(WS-MAP-IDX, WS-SEARCH-COL-IDX)
039500                                    TO WS-AMOUNT-CELL-WORK
039600             IF WS-AMOUNT-CELL-WORK NOT = SPACES
039700                 MOVE WS-AMOUNT-CELL-VAL TO WS-POST-AMOUNT-SRC
039800                 MOVE 'Y' TO WS-AMOUNT-FOUND-SW
039900                 MOVE "Pay Group Currency" TO WS-SEARCH-NAME
040000                 PERFORM 1300-FIND-COLUMN THRU 1300-EXIT
040100                 IF WS-SEARCH-COL-IDX NOT = 0
040200                     MOVE WS-ROW-CELL(WS-MAP-IDX, WS-SEARCH-COL-IDX)(1:3)
040300                                            TO WS-CUR-CURRENCY
040400                 END-IF
040500             END-IF
040600         END-IF
040700     END-IF.
040800 3550-EXIT.
040900     EXIT.
041000 1200-LOOKUP-ACCOUNTS.
041100     MOVE 0 TO WS-FOUND-IDX.
041200     PERFORM 1210-MAP-SEARCH-STEP THRU 1210-EXIT
041300         VARYING WS-MAP-IDX FROM 1 BY 1
041400         UNTIL WS-MAP-IDX > 12
041500            OR WS-FOUND-IDX NOT = 0.
041600     IF WS-FOUND-IDX = 0
041700         MOVE 1 TO WS-FOUND-IDX
041800         MOVE 0 TO WS-WDY-MAP-TARGET-CT(1)
041900     END-IF.
042000 1200-EXIT.
042100     EXIT.
042200 1210-MAP-SEARCH-STEP.
042300     IF WS-WDY-MAP-SECTION(WS-MAP-IDX) = WS-SECTION-NAME(WS-RECON-IDX)
042400             AND WS-WDY-MAP-ITEM(WS-MAP-IDX) = WS-CUR-ITEM-NAME
042500         MOVE WS-MAP-IDX TO WS-FOUND-IDX
042600     END-IF.
042700 1210-EXIT.
042800     EXIT.
042900 3600-APPLY-TARGETS.
043000     ADD 1 TO WS-POSTING-CT.
043100     MOVE WS-WDY-MAP-ACCOUNT(WS-FOUND-IDX WS-TARGET-CT)
043200                                TO WS-POST-ACCOUNT(WS-POSTING-CT).
043300     MOVE WS-POST-AMOUNT-SRC TO WS-POST-AMOUNT(WS-POSTING-CT).
043400     IF WS-POST-AMOUNT-SRC > 0
043500             AND (WS-POST-ACCOUNT(WS-POSTING-CT)(1:7) = WS-INCOME-ROOT
043600              OR  WS-POST-ACCOUNT(WS-POSTING-CT)(1:7) = WS-EQUITY-ROOT
043700              OR  WS-POST-ACCOUNT(WS-POSTING-CT)(1:12) = WS-LIABILITY-ROOT)
043800         COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) = -1 * WS-POST-AMOUNT-SRC
043900     END-IF.
044000     IF WS-POST-AMOUNT-SRC < 0
044100             AND (WS-POST-ACCOUNT(WS-POSTING-CT)(1:9) = WS-EXPENSE-ROOT
044200              OR  WS-POST-ACCOUNT(WS-POSTING-CT)(1:7) = WS-ASSET-ROOT)
044300         COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) = -1 * WS-POST-AMOUNT-SRC
044400     END-IF.
044500     MOVE WS-CUR-CURRENCY TO WS-POST-CURRENCY(WS-POSTING-CT).
044600     STRING WS-SECTION-NAME(WS-RECON-IDX) ": " WS-CUR-ITEM-NAME
044700         DELIMITED BY SIZE INTO WS-POST-DESC(WS-POSTING-CT).
044800 3600-EXIT.
044900     EXIT.
045000*================================================================*
045100* STEP 3/4 OF THE COMMON BATCH FRAME -- EMIT WHEN >= 1 POSTING.
045200*================================================================*
045300 3900-FLUSH-STATEMENT.
045400     IF WS-POSTING-CT > 0
045500         PERFORM 7000-RECONCILE-KEY THRU 7000-EXIT
045600         ADD 1 TO RCN-RECON-IMPORTED-CT(WS-FOUND-IDX)
045700         IF RCN-RECON-EXISTING-CT(WS-FOUND-IDX) = 0
045800             PERFORM 3950-WRITE-PENDING THRU 3950-EXIT
045900         END-IF
046000     END-IF.
046100 3900-EXIT.
046200     EXIT.
046300 3950-WRITE-PENDING.
046400     MOVE SPACES            TO PND-TRANSACTION-AREA.
046500     SET PND-HEADER-RECORD  TO TRUE.
046600     MOVE WS-CUR-TXN-DATE    TO PND-TXN-DATE.
046700     MOVE '*'                TO PND-FLAG.
046800     MOVE WS-COMPANY-NAME    TO PND-PAYEE.
046900     MOVE "Payroll"          TO PND-NARRATION.
047000     MOVE WS-CUR-SOURCE-KEY  TO PND-SOURCE-KEY.
047100     WRITE PND-TRANSACTION-AREA.
047200     ADD 1 TO WS-PEND-CT.
047300     PERFORM 3960-WRITE-POSTING THRU 3960-EXIT
047400         VARYING WS-RECON-IDX FROM 1 BY 1
047500         UNTIL WS-RECON-IDX > WS-POSTING-CT.
047600 3950-EXIT.
047700     EXIT.
047800 3960-WRITE-POSTING.
047900     MOVE SPACES             TO PND-TRANSACTION-AREA.
048000     SET PND-POSTING-RECORD  TO TRUE.
048100     MOVE WS-POST-ACCOUNT(WS-RECON-IDX)  TO PND-ACCOUNT.
048200     MOVE WS-POST-AMOUNT(WS-RECON-IDX)   TO PND-AMOUNT.
048300     MOVE WS-POST-CURRENCY(WS-RECON-IDX) TO PND-CURRENCY.
048400     MOVE WS-POST-DESC(WS-RECON-IDX)     TO PND-POSTING-DESC.
048500     WRITE PND-TRANSACTION-AREA.
048600 3960-EXIT.
048700     EXIT.
048800*================================================================*
048900* SHARED RECONCILIATION ROUTINE (JOURNAL RECONCILIATION UNIT).
049000*================================================================*
049100 7000-RECONCILE-KEY.
049200     MOVE 0 TO WS-FOUND-IDX.
049300     PERFORM 7010-SEARCH-STEP THRU 7010-EXIT
049400         VARYING WS-RECON-IDX FROM 1 BY 1
049500         UNTIL WS-RECON-IDX > RCN-RECON-COUNT-CT
049600            OR WS-FOUND-IDX NOT = 0.
049700     IF WS-FOUND-IDX = 0
049800         ADD 1 TO RCN-RECON-COUNT-CT
049900         MOVE RCN-RECON-COUNT-CT     TO WS-FOUND-IDX
050000         MOVE WS-CUR-SOURCE-KEY      TO
050100                 RCN-RECON-SOURCE-KEY(WS-FOUND-IDX)
050200         MOVE WS-MY-SOURCE-NAME      TO
050300                 RCN-RECON-SOURCE-NAME(WS-FOUND-IDX)
050400         MOVE 0 TO RCN-RECON-EXISTING-CT(WS-FOUND-IDX)
050500         MOVE 0 TO RCN-RECON-IMPORTED-CT(WS-FOUND-IDX)
050600     END-IF.
050700 7000-EXIT.
050800     EXIT.
050900 7010-SEARCH-STEP.
051000     IF RCN-RECON-SOURCE-KEY(WS-RECON-IDX) = WS-CUR-SOURCE-KEY
051100         MOVE WS-RECON-IDX TO WS-FOUND-IDX
051200     END-IF.
051300 7010-EXIT.
051400     EXIT.
051500*================================================================*
051600* STEP 4 OF THE COMMON BATCH FRAME -- INVALID REFERENCES.
051700*================================================================*
051800 8000-WRITE-INVALID-REFS.
051900     PERFORM 8100-CHECK-ONE-KEY THRU 8100-EXIT
052000         VARYING WS-RECON-IDX FROM 1 BY 1
052100         UNTIL WS-RECON-IDX > RCN-RECON-COUNT-CT.
052200 8000-EXIT.
052300     EXIT.
052400 8100-CHECK-ONE-KEY.
052500     IF RCN-RECON-EXISTING-CT(WS-RECON-IDX) NOT =
052600             RCN-RECON-IMPORTED-CT(WS-RECON-IDX)
052700         MOVE SPACES TO ERR-INVALID-REFERENCE-AREA
052800         MOVE WS-MY-SOURCE-NAME TO ERR-SOURCE-NAME
052900         MOVE RCN-RECON-SOURCE-KEY(WS-RECON-IDX) TO ERR-SOURCE-KEY
053000         COMPUTE ERR-EXTRA-COUNT =
053100                 RCN-RECON-EXISTING-CT(WS-RECON-IDX)
053200               - RCN-RECON-IMPORTED-CT(WS-RECON-IDX)
053300         WRITE ERR-INVALID-REFERENCE-AREA
053400         ADD 1 TO WS-ERR-CT
053500     END-IF.
053600 8100-EXIT.
053700     EXIT.
053800*================================================================*
053900* END OF RUN SUMMARY.
054000*================================================================*
054100 9000-END-OF-JOB.
054200     CLOSE WORKDAY-ROWS.
054300     CLOSE JOURNAL-KEYS.
054400     CLOSE PENDING-TRANSACTIONS.
054500     CLOSE INVALID-REFERENCES.
054600     DISPLAY "WORKDAY-PAYROLL-IMPORT ITEMS READ    " WS-STMT-CT.
054700     DISPLAY "WORKDAY-PAYROLL-IMPORT PENDING WRITTEN " WS-PEND-CT.
054800     DISPLAY "WORKDAY-PAYROLL-IMPORT INVALID REFS  " WS-ERR-CT.
054900 9000-EXIT.
055000     EXIT.
