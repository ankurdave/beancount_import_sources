000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EMBURSE-EXPENSE-IMPORT.
000300 AUTHOR. S. K. NAGARAJAN.
000400 INSTALLATION. HOME LEDGER SYSTEMS.
000500 DATE-WRITTEN. 06/19/1996.
000600 DATE-COMPILED. 09/23/2002.
000700 SECURITY. UNCLASSIFIED -- PERSONAL LEDGER DATA ONLY.
000800*****************************************************************
000900* EMB.IMP01   -- EMBURSE CHROME RIVER EXPENSE REPORT IMPORTER
001000*-----------------------------------------------------------------
001100* READS EMBURSE-ITEMS.  THE RAW EXPORT'S FIRST ROW IS A COLUMN
001200* HEADER AND ITS LAST TWO ROWS ARE SUMMARY ROWS -- ALL THREE ARE
001300* EXCLUDED BY POSITION, NOT BY CONTENT.  THE REMAINING ITEMS ARE
001400* GROUPED BY REPORT-ID, PRESERVING THE ORDER IN WHICH EACH ID WAS
001500* FIRST SEEN, AND EACH ITEM GENERATES A REVERSAL POSTING AGAINST
001600* THE UNASSIGNED-EXPENSE (FIXME) ACCOUNT PLUS A RECEIVABLE
001700* POSTING -- THE REIMBURSEMENT CANCELS THE ORIGINAL CHARGE.
001800*-----------------------------------------------------------------
001900* CHANGE LOG.
002000*   06/19/96  SKN  LDG-0068  ORIGINAL VERSION.
002100*   02/02/97  SKN  LDG-0068A REPORT GROUPING NO LONGER ASSUMES
002200*                            ITEMS OF ONE REPORT ARE ADJACENT --
002300*                            CHROME RIVER'S EXPORT SOMETIMES
002400*                            INTERLEAVES TWO REPORTS.
002500*   01/25/99  PDS  LDG-0065D Y2K -- TRANSACTION-DATE AND APPROVAL-
002600*                            DATE REMAIN MM/DD/YY ON THE EXPORT;
002700*                            WINDOWED 00-49=20CC, 50-99=19CC.
002800*   06/02/00  PDS  LDG-0069  NO LOGIC CHANGE, RECOMPILED AFTER THE
002900*                            PND-ACCOUNT WIDTH CHANGE IN LDG.PNDREC.
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 ON STATUS IS WS-TEST-RUN-SW.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT EMBURSE-ITEMS ASSIGN TO "EMBIN01"
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-EMB-FST.
004100     SELECT JOURNAL-KEYS ASSIGN TO "JNLKEY01"
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-JNL-FST.
004400     SELECT PENDING-TRANSACTIONS ASSIGN TO "PNDOUT01"
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-PND-FST.
004700     SELECT INVALID-REFERENCES ASSIGN TO "ERROUT01"
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-ERR-FST.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  EMBURSE-ITEMS.
005300 01  EMB-SOURCE-RECORD.
005400     05  EMB-REPORT-NAME             PIC X(40).
005500     05  EMB-TRANSACTION-DATE        PIC X(8).
005600     05  EMB-EXPENSE-TYPE            PIC X(30).
005700     05  EMB-AMOUNT                  PIC S9(7)V99.
005800     05  EMB-CURRENCY                PIC X(3).
005900     05  EMB-APPROVAL-DATE           PIC X(8).
006000     05  EMB-BUSINESS-PURPOSE        PIC X(60).
006100     05  EMB-REPORT-ID               PIC X(20).
006200 01  EMB-TXN-DATE-VIEW REDEFINES EMB-SOURCE-RECORD.
006300     05  FILLER                      PIC X(40).
006400     05  EMB-TXN-DATE-MM             PIC X(2).
006500     05  FILLER                      PIC X(1).
006600     05  EMB-TXN-DATE-DD             PIC X(2).
006700     05  FILLER                      PIC X(1).
006800     05  EMB-TXN-DATE-YY             PIC X(2).
006900     05  FILLER                      PIC X(132).
007000 01  EMB-APPR-DATE-VIEW REDEFINES EMB-SOURCE-RECORD.
007100     05  FILLER                      PIC X(78).
007200     05  EMB-APPR-DATE-MM            PIC X(2).
007300     05  FILLER                      PIC X(1).
007400     05  EMB-APPR-DATE-DD            PIC X(2).
007500     05  FILLER                      PIC X(1).
007600     05  EMB-APPR-DATE-YY            PIC X(2).
007700     05  FILLER                      PIC X(94).
007800 FD  JOURNAL-KEYS.
007900 COPY "JNL.KEYREC".
008000 FD  PENDING-TRANSACTIONS.
008100 COPY "LDG.PNDREC".
008200 FD  INVALID-REFERENCES.
008300 COPY "LDG.ERRREC".
008400 WORKING-STORAGE SECTION.
008500 COPY "RCN.TABLES".
008600 77  WS-EMB-FST                  PIC X(2).
008700 77  WS-JNL-FST                  PIC X(2).
008800 77  WS-PND-FST                  PIC X(2).
008900 77  WS-ERR-FST                  PIC X(2).
009000 77  WS-FOUND-IDX                PIC S9(4) COMP.
009100 77  WS-RECON-IDX                 PIC S9(4) COMP.
009200 77  WS-RAW-CT                    PIC S9(5) COMP VALUE 0.
009300 77  WS-LAST-DATA-IDX              PIC S9(5) COMP VALUE 0.
009400 77  WS-REPORT-CT                  PIC S9(4) COMP VALUE 0.
009500 77  WS-SCAN-IDX                   PIC S9(4) COMP.
009600 77  WS-RAW-IDX                    PIC S9(5) COMP.
009700 77  WS-POSTING-CT                 PIC S9(4) COMP VALUE 0.
009800 77  WS-PEND-CT                    PIC S9(5) COMP VALUE 0.
009900 77  WS-ERR-CT                     PIC S9(5) COMP VALUE 0.
010000 01  WS-SWITCHES.
010100     05  WS-EMB-EOF-SW             PIC X(1)      VALUE 'N'.
010200         88  EMB-EOF                   VALUE 'Y'.
010300     05  WS-JNL-EOF-SW             PIC X(1)      VALUE 'N'.
010400         88  JNL-EOF                   VALUE 'Y'.
010500 01  WS-MY-SOURCE-NAME             PIC X(20)     VALUE "EMBURSE".
010600 01  WS-FIXME-ACCOUNT               PIC X(60)    VALUE "FIXME".
010700 01  WS-RECEIVABLE-ACCOUNT          PIC X(60)    VALUE
010800         "Assets:Receivable:ExpenseReimbursement".
010900 01  WS-PAYEE-NAME                  PIC X(30)    VALUE
011000         "Acme Consulting LLC".
011100 01  WS-CUR-SOURCE-KEY              PIC X(40).
011200 01  WS-CUR-TXN-DATE                PIC 9(8).
011300 01  WS-RAW-TABLE.
011400     05  WS-RAW-ENTRY OCCURS 1 TO 2000 TIMES
011500             DEPENDING ON WS-RAW-CT.
011600         10  WS-RAW-REPORT-NAME     PIC X(40).
011700         10  WS-RAW-EXPENSE-TYPE    PIC X(30).
011800         10  WS-RAW-AMOUNT          PIC S9(7)V99.
011900         10  WS-RAW-CURRENCY        PIC X(3).
012000         10  WS-RAW-APPR-DATE       PIC 9(8).
012100         10  WS-RAW-BUS-PURPOSE     PIC X(60).
012200         10  WS-RAW-TXN-DATE        PIC 9(8).
012300         10  WS-RAW-REPORT-ID       PIC X(20).
012400 01  WS-REPORT-TABLE.
012500     05  WS-REPORT-ENTRY OCCURS 1 TO 200 TIMES
012600             DEPENDING ON WS-REPORT-CT.
012700         10  WS-RPT-ID               PIC X(20).
012800         10  WS-RPT-NAME             PIC X(40).
012900         10  WS-RPT-APPR-DATE        PIC 9(8).
013000 01  WS-POSTING-TABLE.
013100     05  WS-POSTING-ENTRY OCCURS 1 TO 2000 TIMES
013200             DEPENDING ON WS-POSTING-CT.
013300         10  WS-POST-ACCOUNT         PIC X(60).
013400         10  WS-POST-AMOUNT          PIC S9(7)V99.
013500         10  WS-POST-CURRENCY        PIC X(3).
013600         10  WS-POST-DESC            PIC X(80).
013700         10  WS-POST-DESC-2-LINE REDEFINES WS-POST-DESC.
013800             15  WS-POST-DESC-LINE1  PIC X(40).
013900             15  WS-POST-DESC-LINE2  PIC X(40).
014000 PROCEDURE DIVISION.
014100*================================================================*
014200 0000-MAIN-CONTROL.
014300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
014400     PERFORM 2000-BUILD-EXISTING-TABLE THRU 2000-EXIT.
014500     PERFORM 3000-BUFFER-EMB-SOURCE THRU 3000-EXIT.
014600     PERFORM 4000-GROUP-BY-REPORT THRU 4000-EXIT.
014700     PERFORM 5000-EMIT-REPORTS THRU 5000-EXIT.
014800     PERFORM 8000-WRITE-INVALID-REFS THRU 8000-EXIT.
014900     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
015000     STOP RUN.
015100*================================================================*
015200 1000-INITIALIZE.
015300     MOVE 0 TO RCN-RECON-COUNT-CT.
015400     OPEN INPUT JOURNAL-KEYS.
015500     OPEN INPUT EMBURSE-ITEMS.
015600     OPEN OUTPUT PENDING-TRANSACTIONS.
015700     OPEN OUTPUT INVALID-REFERENCES.
015800     DISPLAY "PROCESSING JOURNAL-KEYS".
015900     DISPLAY "PROCESSING EMBURSE-ITEMS".
016000 1000-EXIT.
016100     EXIT.
016200*================================================================*
016300 2000-BUILD-EXISTING-TABLE.
016400     PERFORM 2100-READ-JOURNAL-KEY THRU 2100-EXIT.
016500     PERFORM 2200-ADD-EXISTING-KEY THRU 2200-EXIT
016600         UNTIL JNL-EOF.
016700 2000-EXIT.
016800     EXIT.
016900 2100-READ-JOURNAL-KEY.
017000     READ JOURNAL-KEYS
017100         AT END SET JNL-EOF TO TRUE.
017200 2100-EXIT.
017300     EXIT.
017400 2200-ADD-EXISTING-KEY.
017500     IF JNL-SOURCE-NAME = WS-MY-SOURCE-NAME
017600         MOVE JNL-SOURCE-KEY TO WS-CUR-SOURCE-KEY
017700         PERFORM 7000-RECONCILE-KEY THRU 7000-EXIT
017800         ADD 1 TO RCN-RECON-EXISTING-CT(WS-FOUND-IDX)
017900     END-IF.
018000     PERFORM 2100-READ-JOURNAL-KEY THRU 2100-EXIT.
018100 2200-EXIT.
018200     EXIT.
018300*================================================================*
018400* STEP A -- BUFFER THE WHOLE FILE SO THE FIRST/LAST-TWO ROWS CAN
018500* BE EXCLUDED BY POSITION ONCE THE TOTAL COUNT IS KNOWN.
018600*================================================================*
018700 3000-BUFFER-EMB-SOURCE.
018800     PERFORM 3100-READ-EMB-RECORD THRU 3100-EXIT.
018900     PERFORM 3200-ADD-RAW-ROW THRU 3200-EXIT
019000         UNTIL EMB-EOF.
019100     COMPUTE WS-LAST-DATA-IDX = WS-RAW-CT - 2.
019200 3000-EXIT.
019300     EXIT.
019400 3100-READ-EMB-RECORD.
019500     READ EMBURSE-ITEMS
019600         AT END SET EMB-EOF TO TRUE.
019700 3100-EXIT.
019800     EXIT.
019900 3200-ADD-RAW-ROW.
020000     ADD 1 TO WS-RAW-CT.
020100     MOVE EMB-REPORT-NAME       TO WS-RAW-REPORT-NAME(WS-RAW-CT).
020200     MOVE EMB-EXPENSE-TYPE      TO WS-RAW-EXPENSE-TYPE(WS-RAW-CT).
020300     MOVE EMB-AMOUNT            TO WS-RAW-AMOUNT(WS-RAW-CT).
020400     MOVE EMB-CURRENCY          TO WS-RAW-CURRENCY(WS-RAW-CT).
020500     MOVE EMB-BUSINESS-PURPOSE  TO WS-RAW-BUS-PURPOSE(WS-RAW-CT).
020600     MOVE EMB-REPORT-ID         TO WS-RAW-REPORT-ID(WS-RAW-CT).
020700     IF EMB-TXN-DATE-YY < "50"
020800         MOVE "20" TO WS-RAW-TXN-DATE(WS-RAW-CT)(1:2)
020900     ELSE
021000         MOVE "19" TO WS-RAW-TXN-DATE(WS-RAW-CT)(1:2)
021100     END-IF.
021200     MOVE EMB-TXN-DATE-YY  TO WS-RAW-TXN-DATE(WS-RAW-CT)(3:2).
021300     MOVE EMB-TXN-DATE-MM  TO WS-RAW-TXN-DATE(WS-RAW-CT)(5:2).
021400     MOVE EMB-TXN-DATE-DD  TO WS-RAW-TXN-DATE(WS-RAW-CT)(7:2).
021500     IF EMB-APPR-DATE-YY < "50"
021600         MOVE "20" TO WS-RAW-APPR-DATE(WS-RAW-CT)(1:2)
021700     ELSE
021800         MOVE "19" TO WS-RAW-APPR-DATE(WS-RAW-CT)(1:2)
021900     END-IF.
022000     MOVE EMB-APPR-DATE-YY  TO WS-RAW-APPR-DATE(WS-RAW-CT)(3:2).
022100     MOVE EMB-APPR-DATE-MM  TO WS-RAW-APPR-DATE(WS-RAW-CT)(5:2).
022200     MOVE EMB-APPR-DATE-DD  TO WS-RAW-APPR-DATE(WS-RAW-CT)(7:2).
022300     PERFORM 3100-READ-EMB-RECORD THRU 3100-EXIT.
022400 3200-EXIT.
022500     EXIT.
022600*================================================================*
022700* STEP B -- GROUP DATA ROWS (2 .. LAST-DATA-IDX) BY REPORT-ID,
022800* PRESERVING FIRST-SEEN ORDER.
022900*================================================================*
023000 4000-GROUP-BY-REPORT.
023100     PERFORM 4100-GROUP-ONE-ROW THRU 4100-EXIT
023200         VARYING WS-RAW-IDX FROM 2 BY 1
023300         UNTIL WS-RAW-IDX > WS-LAST-DATA-IDX.
023400 4000-EXIT.
023500     EXIT.
023600 4100-GROUP-ONE-ROW.
023700     MOVE 0 TO WS-FOUND-IDX.
023800     PERFORM 4110-FIND-REPORT-STEP THRU 4110-EXIT
023900         VARYING WS-SCAN-IDX FROM 1 BY 1
024000         UNTIL WS-SCAN-IDX > WS-REPORT-CT
024100            OR WS-FOUND-IDX NOT = 0.
024200     IF WS-FOUND-IDX = 0
024300         ADD 1 TO WS-REPORT-CT
024400         MOVE WS-RAW-REPORT-ID(WS-RAW-IDX)   TO
024500                 WS-RPT-ID(WS-REPORT-CT)
024600         MOVE WS-RAW-REPORT-NAME(WS-RAW-IDX) TO
024700                 WS-RPT-NAME(WS-REPORT-CT)
024800         MOVE WS-RAW-APPR-DATE(WS-RAW-IDX)   TO
024900                 WS-RPT-APPR-DATE(WS-REPORT-CT)
025000     END-IF.
025100 4100-EXIT.
025200     EXIT.
025300 4110-FIND-REPORT-STEP.
025400     IF WS-RPT-ID(WS-SCAN-IDX) = WS-RAW-REPORT-ID(WS-RAW-IDX)
025500         MOVE WS-SCAN-IDX TO WS-FOUND-IDX
025600     END-IF.
025700 4110-EXIT.
025800     EXIT.
025900*================================================================*
026000* STEP C -- EMIT ONE TRANSACTION PER REPORT, FIRST-SEEN ORDER.
026100*================================================================*
026200 5000-EMIT-REPORTS.
026300     PERFORM 5100-EMIT-ONE-REPORT THRU 5100-EXIT
026400         VARYING WS-SCAN-IDX FROM 1 BY 1
026500         UNTIL WS-SCAN-IDX > WS-REPORT-CT.
026600 5000-EXIT.
026700     EXIT.
026800 5100-EMIT-ONE-REPORT.
026900     MOVE 0 TO WS-POSTING-CT.
027000     PERFORM 5110-ADD-ITEM-POSTINGS THRU 5110-EXIT
027100         VARYING WS-RAW-IDX FROM 2 BY 1
027200         UNTIL WS-RAW-IDX > WS-LAST-DATA-IDX.
027300     MOVE WS-RPT-ID(WS-SCAN-IDX) TO WS-CUR-SOURCE-KEY.
027400     MOVE WS-RPT-APPR-DATE(WS-SCAN-IDX) TO WS-CUR-TXN-DATE.
027500     PERFORM 3900-FLUSH-TRANSACTION THRU 3900-EXIT.
027600 5100-EXIT.
027700     EXIT.
027800 5110-ADD-ITEM-POSTINGS.
027900     IF WS-RAW-REPORT-ID(WS-RAW-IDX) = WS-RPT-ID(WS-SCAN-IDX)
028000         ADD 1 TO WS-POSTING-CT
028100         MOVE WS-FIXME-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT)
028200         COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) =
028300                 -1 * WS-RAW-AMOUNT(WS-RAW-IDX)
028400         MOVE WS-RAW-CURRENCY(WS-RAW-IDX)
028500                         TO WS-POST-CURRENCY(WS-POSTING-CT)
028600         STRING WS-RAW-EXPENSE-TYPE(WS-RAW-IDX) " "
028700                WS-RAW-BUS-PURPOSE(WS-RAW-IDX)
028800             DELIMITED BY SIZE INTO WS-POST-DESC(WS-POSTING-CT)
028900         ADD 1 TO WS-POSTING-CT
029000         MOVE WS-RECEIVABLE-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT)
029100         MOVE WS-RAW-AMOUNT(WS-RAW-IDX)
029200                         TO WS-POST-AMOUNT(WS-POSTING-CT)
029300         MOVE WS-RAW-CURRENCY(WS-RAW-IDX)
029400                         TO WS-POST-CURRENCY(WS-POSTING-CT)
029500         STRING WS-RAW-EXPENSE-TYPE(WS-RAW-IDX) " "
029600                WS-RAW-BUS-PURPOSE(WS-RAW-IDX)
029700             DELIMITED BY SIZE INTO WS-POST-DESC(WS-POSTING-CT)
029800     END-IF.
029900 5110-EXIT.
030000     EXIT.
030100*================================================================*
030200 3900-FLUSH-TRANSACTION.
030300     IF WS-POSTING-CT > 0
030400         PERFORM 7000-RECONCILE-KEY THRU 7000-EXIT
030500         ADD 1 TO RCN-RECON-IMPORTED-CT(WS-FOUND-IDX)
030600         IF RCN-RECON-EXISTING-CT(WS-FOUND-IDX) = 0
030700             PERFORM 3950-WRITE-PENDING THRU 3950-EXIT
030800         END-IF
030900     END-IF.
031000 3900-EXIT.
031100     EXIT.
031200 3950-WRITE-PENDING.
031300     MOVE SPACES             TO PND-TRANSACTION-AREA.
031400     SET PND-HEADER-RECORD   TO TRUE.
031500     MOVE WS-CUR-TXN-DATE    TO PND-TXN-DATE.
031600     MOVE '*'                TO PND-FLAG.
031700     MOVE WS-PAYEE-NAME      TO PND-PAYEE.
031800     STRING "Expense report: " WS-RPT-NAME(WS-SCAN-IDX)
031900         DELIMITED BY SIZE INTO PND-NARRATION.
032000     MOVE WS-CUR-SOURCE-KEY  TO PND-SOURCE-KEY.
032100     WRITE PND-TRANSACTION-AREA.
032200     ADD 1 TO WS-PEND-CT.
032300     PERFORM 3960-WRITE-POSTING THRU 3960-EXIT
032400         VARYING WS-RECON-IDX FROM 1 BY 1
032500         UNTIL WS-RECON-IDX > WS-POSTING-CT.
032600 3950-EXIT.
032700     EXIT.
032800 3960-WRITE-POSTING.
032900     MOVE SPACES             TO PND-TRANSACTION-AREA.
033000     SET PND-POSTING-RECORD  TO TRUE.
033100     MOVE WS-POST-ACCOUNT(WS-RECON-IDX)  TO PND-ACCOUNT.
033200     MOVE WS-POST-AMOUNT(WS-RECON-IDX)   TO PND-AMOUNT.
033300     MOVE WS-POST-CURRENCY(WS-RECON-IDX) TO PND-CURRENCY.
033400     MOVE WS-POST-DESC(WS-RECON-IDX)     TO PND-POSTING-DESC.
033500     WRITE PND-TRANSACTION-AREA.
033600 3960-EXIT.
033700     EXIT.
033800*================================================================*
033900 7000-RECONCILE-KEY.
034000     MOVE 0 TO WS-FOUND-IDX.
034100     PERFORM 7010-SEARCH-STEP THRU 7010-EXIT
034200         VARYING WS-RAW-IDX FROM 1 BY 1
034300         UNTIL WS-RAW-IDX > RCN-RECON-COUNT-CT
034400            OR WS-FOUND-IDX NOT = 0.
034500     IF WS-FOUND-IDX = 0
034600         ADD 1 TO RCN-RECON-COUNT-CT
034700         MOVE RCN-RECON-COUNT-CT     TO WS-FOUND-IDX
034800         MOVE WS-CUR-SOURCE-KEY      TO
034900                 RCN-RECON-SOURCE-KEY(WS-FOUND-IDX)
035000         MOVE WS-MY-SOURCE-NAME      TO
035100                 RCN-RECON-SOURCE-NAME(WS-FOUND-IDX)
035200         MOVE 0 TO RCN-RECON-EXISTING-CT(WS-FOUND-IDX)
035300         MOVE 0 TO RCN-RECON-IMPORTED-CT(WS-FOUND-IDX)
035400     END-IF.
035500 7000-EXIT.
035600     EXIT.
035700 7010-SEARCH-STEP.
035800     IF RCN-RECON-SOURCE-KEY(WS-RAW-IDX) = WS-CUR-SOURCE-KEY
035900         MOVE WS-RAW-IDX TO WS-FOUND-IDX
036000     END-IF.
036100 7010-EXIT.
036200     EXIT.
036300*================================================================*
036400 8000-WRITE-INVALID-REFS.
036500     PERFORM 8100-CHECK-ONE-KEY THRU 8100-EXIT
036600         VARYING WS-RECON-IDX FROM 1 BY 1
036700         UNTIL WS-RECON-IDX > RCN-RECON-COUNT-CT.
036800 8000-EXIT.
036900     EXIT.
037000 8100-CHECK-ONE-KEY.
037100     IF RCN-RECON-EXISTING-CT(WS-RECON-IDX) NOT =
037200             RCN-RECON-IMPORTED-CT(WS-RECON-IDX)
037300         MOVE SPACES TO ERR-INVALID-REFERENCE-AREA
037400         MOVE WS-MY-SOURCE-NAME TO ERR-SOURCE-NAME
037500         MOVE RCN-RECON-SOURCE-KEY(WS-RECON-IDX) TO ERR-SOURCE-KEY
037600         COMPUTE ERR-EXTRA-COUNT =
037700                 RCN-RECON-EXISTING-CT(WS-RECON-IDX)
037800               - RCN-RECON-IMPORTED-CT(WS-RECON-IDX)
037900         WRITE ERR-INVALID-REFERENCE-AREA
038000         ADD 1 TO WS-ERR-CT
038100     END-IF.
038200 8100-EXIT.
038300     EXIT.
038400*================================================================*
038500 9000-END-OF-JOB.
038600     CLOSE EMBURSE-ITEMS.
038700     CLOSE JOURNAL-KEYS.
038800     CLOSE PENDING-TRANSACTIONS.
038900     CLOSE INVALID-REFERENCES.
039000     DISPLAY "EMBURSE-EXPENSE-IMPORT REPORTS      " WS-REPORT-CT.
039100     DISPLAY "EMBURSE-EXPENSE-IMPORT PENDING       " WS-PEND-CT.
039200     DISPLAY "EMBURSE-EXPENSE-IMPORT INVALID REFS  " WS-ERR-CT.
039300 9000-EXIT.
039400     EXIT.
