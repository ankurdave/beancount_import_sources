000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. VENMO-PAYMENT-IMPORT.
000300 AUTHOR. R. HASKELL-KIM.
000400 INSTALLATION. HOME LEDGER SYSTEMS.
000500 DATE-WRITTEN. 06/19/1994.
000600 DATE-COMPILED. 09/23/2002.
000700 SECURITY. UNCLASSIFIED -- PERSONAL LEDGER DATA ONLY.
000800*****************************************************************
000900* VMO.IMP01   -- VENMO PEER-TO-PEER TRANSACTION IMPORTER
001000*-----------------------------------------------------------------
001100* READS VENMO-TXNS, CLASSIFIES EACH RECORD AS A PAYMENT, REFUND,
001200* TRANSFER OR DISBURSEMENT, DERIVES THE AMOUNT SIGN FROM WHO PAID
001300* WHOM AND MAY EMIT A SEPARATE FUNDING-TRANSFER TRANSACTION AHEAD
001400* OF THE PAYMENT ITSELF.  ONE TXN-ID CAN THEREFORE PRODUCE TWO
001500* LEDGER TRANSACTIONS; RECONCILIATION COMPARES COUNTS, NOT FLAGS.
001600*-----------------------------------------------------------------
001700* CHANGE LOG.
001800*   06/19/94  RHK  LDG-0054  ORIGINAL VERSION -- PAYMENTS AND
001900*                            REFUNDS ONLY.
002000*   06/19/94  RHK  LDG-0055  ADDED TRANSFER AND DISBURSEMENT TYPES.
002100*   11/03/94  RHK  LDG-0057  COUNTERPARTY NAME RESOLUTION ADDED --
002200*                            SOME OLDER RECORDS CARRY A BLANK
002300*                            DISPLAY NAME, WE WERE WRITING A BLANK
002400*                            PAYEE.
002500*   02/20/96  RHK  LDG-0058  FUNDING TRANSFER NOW ONLY EMITTED FOR
002600*                            "BANK" OR "TRANSFER" FUNDING SOURCE --
002700*                            "BALANCE"-FUNDED PAYMENTS WERE GETTING
002800*                            A BOGUS ZERO-SIDED TRANSFER.
002900*   01/11/99  PDS  LDG-0065  Y2K -- RECOMPILED, NO DATE ARITHMETIC
003000*                            HERE BEYOND THE CC/YY/MM/DD BREAKOUT.
003100*   06/02/00  PDS  LDG-0068  NO LOGIC CHANGE, RECOMPILED AFTER THE
003200*                            PND-ACCOUNT WIDTH CHANGE IN LDG.PNDREC.
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS VMO-PRINTABLE-CLASS IS " " THRU "~"
003900     UPSI-0 ON STATUS IS WS-TEST-RUN-SW.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT VENMO-TXNS ASSIGN TO "VMOIN01"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-VMO-FST.
004500     SELECT JOURNAL-KEYS ASSIGN TO "JNLKEY01"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-JNL-FST.
004800     SELECT PENDING-TRANSACTIONS ASSIGN TO "PNDOUT01"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-PND-FST.
005100     SELECT INVALID-REFERENCES ASSIGN TO "ERROUT01"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-ERR-FST.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  VENMO-TXNS.
005700 01  VMO-SOURCE-RECORD.
005800     05  VMO-TXN-ID                 PIC X(20).
005900     05  VMO-TXN-TYPE                PIC X(12).
006000         88  VMO-IS-PAYMENT              VALUE "payment".
006100         88  VMO-IS-REFUND                VALUE "refund".
006200         88  VMO-IS-TRANSFER               VALUE "transfer".
006300         88  VMO-IS-DISBURSEMENT           VALUE "disbursement".
006400     05  VMO-DATETIME-CREATED        PIC X(19).
006500     05  VMO-AMOUNT                  PIC S9(7)V99.
006600     05  VMO-NOTE                    PIC X(60).
006700     05  VMO-ACTION                  PIC X(8).
006800         88  VMO-ACTION-IS-PAY            VALUE "pay".
006900         88  VMO-ACTION-IS-CHARGE         VALUE "charge".
007000     05  VMO-ACTOR-USERNAME          PIC X(30).
007100     05  VMO-ACTOR-DISPLAY-NAME      PIC X(30).
007200     05  VMO-TARGET-USERNAME         PIC X(30).
007300     05  VMO-TARGET-DISPLAY-NAME     PIC X(30).
007400     05  VMO-FUNDING-SOURCE-TYPE     PIC X(10).
007500     05  VMO-FUNDING-SOURCE-NAME     PIC X(30).
007600     05  VMO-DESTINATION-NAME        PIC X(30).
007700     05  VMO-MERCHANT-NAME           PIC X(30).
007800     05  FILLER                      PIC X(10).
007900 01  VMO-SOURCE-DATE-VIEW REDEFINES VMO-SOURCE-RECORD.
008000     05  FILLER                      PIC X(32).
008100     05  VMO-DATE-CCYY               PIC 9(4).
008200     05  FILLER                      PIC X(1).
008300     05  VMO-DATE-MM                 PIC 9(2).
008400     05  FILLER                      PIC X(1).
008500     05  VMO-DATE-DD                 PIC 9(2).
008600     05  FILLER                      PIC X(316).
008700 FD  JOURNAL-KEYS.
008800 COPY "JNL.KEYREC".
008900 FD  PENDING-TRANSACTIONS.
009000 COPY "LDG.PNDREC".
009100 FD  INVALID-REFERENCES.
009200 COPY "LDG.ERRREC".
009300 WORKING-STORAGE SECTION.
009400 COPY "RCN.TABLES".
009500 77  WS-VMO-FST                  PIC X(2).
009600 77  WS-JNL-FST                  PIC X(2).
009700 77  WS-PND-FST                  PIC X(2).
009800 77  WS-ERR-FST                  PIC X(2).
009900 77  WS-FOUND-IDX                PIC S9(4) COMP.
010000 77  WS-POSTING-CT               PIC S9(4) COMP VALUE 0.
010100 77  WS-RECON-IDX                 PIC S9(4) COMP.
010200 77  WS-TXN-CT                    PIC S9(5) COMP VALUE 0.
010300 77  WS-PEND-CT                   PIC S9(5) COMP VALUE 0.
010400 77  WS-ERR-CT                    PIC S9(5) COMP VALUE 0.
010500 77  WS-SCAN-IDX                  PIC S9(4) COMP.
010600 01  WS-SWITCHES.
010700     05  WS-VMO-EOF-SW             PIC X(1)      VALUE 'N'.
010800         88  VMO-EOF                   VALUE 'Y'.
010900     05  WS-JNL-EOF-SW             PIC X(1)      VALUE 'N'.
011000         88  JNL-EOF                   VALUE 'Y'.
011100 01  WS-MY-SOURCE-NAME             PIC X(20)     VALUE "VENMO".
011200 01  WS-SELF-USERNAME              PIC X(30)     VALUE
011300         "SELF".
011400 01  WS-CUR-SOURCE-KEY             PIC X(40).
011500 01  WS-CUR-TXN-DATE               PIC 9(8).
011600 01  WS-BALANCE-ACCOUNT            PIC X(60)     VALUE
011700         "Assets:Venmo:Balance".
011800 01  WS-FIXME-ACCOUNT              PIC X(60)     VALUE
011900         "FIXME".
012000 01  WS-COEFFICIENT                PIC S9(1).
012100 01  WS-COUNTERPARTY-NAME          PIC X(30).
012200 01  WS-PAYEE-NAME                 PIC X(30).
012300 01  WS-CLEAN-NOTE                 PIC X(60).
012400 01  WS-NARRATION-TEXT             PIC X(80).
012500 01  WS-NOTE-IDX                   PIC S9(4) COMP.
012600 01  WS-CLEAN-IDX                  PIC S9(4) COMP.
012700 01  WS-AMOUNT-WORK                PIC S9(7)V99.
012800 01  WS-AMOUNT-UNSIGNED REDEFINES WS-AMOUNT-WORK
012900                                   PIC 9(9).
013000 01  WS-POSTING-TABLE.
013100     05  WS-POSTING-ENTRY OCCURS 1 TO 10 TIMES
013200             DEPENDING ON WS-POSTING-CT.
013300         10  WS-POST-ACCOUNT        PIC X(60).
013400         10  WS-POST-AMOUNT         PIC S9(7)V99.
013500         10  WS-POST-CURRENCY       PIC X(3).
013600         10  WS-POST-DESC           PIC X(80).
013700         10  WS-POST-DESC-2-LINE REDEFINES WS-POST-DESC.
013800             15  WS-POST-DESC-LINE1 PIC X(40).
013900             15  WS-POST-DESC-LINE2 PIC X(40).
014000 PROCEDURE DIVISION.
014100*================================================================*
014200 0000-MAIN-CONTROL.
014300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
014400     PERFORM 2000-BUILD-EXISTING-TABLE THRU 2000-EXIT.
014500     PERFORM 3000-PROCESS-VENMO-SOURCE THRU 3000-EXIT.
014600     PERFORM 8000-WRITE-INVALID-REFS THRU 8000-EXIT.
014700     PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
014800     STOP RUN.
014900*================================================================*
015000 1000-INITIALIZE.
015100     MOVE 0 TO RCN-RECON-COUNT-CT.
015200     OPEN INPUT JOURNAL-KEYS.
015300     OPEN INPUT VENMO-TXNS.
015400     OPEN OUTPUT PENDING-TRANSACTIONS.
015500     OPEN OUTPUT INVALID-REFERENCES.
015600     DISPLAY "PROCESSING JOURNAL-KEYS".
015700     DISPLAY "PROCESSING VENMO-TXNS".
015800 1000-EXIT.
015900     EXIT.
016000*================================================================*
016100* STEP 1 OF THE COMMON BATCH FRAME -- EXISTING-JOURNAL TABLE.
016200*================================================================*
016300 2000-BUILD-EXISTING-TABLE.
016400     PERFORM 2100-READ-JOURNAL-KEY THRU 2100-EXIT.
016500     PERFORM 2200-ADD-EXISTING-KEY THRU 2200-EXIT
016600         UNTIL JNL-EOF.
016700 2000-EXIT.
016800     EXIT.
016900 2100-READ-JOURNAL-KEY.
017000     READ JOURNAL-KEYS
017100         AT END SET JNL-EOF TO TRUE.
017200 2100-EXIT.
017300     EXIT.
017400 2200-ADD-EXISTING-KEY.
017500     IF JNL-SOURCE-NAME = WS-MY-SOURCE-NAME
017600         MOVE JNL-SOURCE-KEY TO WS-CUR-SOURCE-KEY
017700         PERFORM 7000-RECONCILE-KEY THRU 7000-EXIT
017800         ADD 1 TO RCN-RECON-EXISTING-CT(WS-FOUND-IDX)
017900     END-IF.
018000     PERFORM 2100-READ-JOURNAL-KEY THRU 2100-EXIT.
018100 2200-EXIT.
018200     EXIT.
018300*================================================================*
018400* STEP 2 OF THE COMMON BATCH FRAME -- ONE RECORD AT A TIME.
018500*================================================================*
018600 3000-PROCESS-VENMO-SOURCE.
018700     PERFORM 3100-READ-VMO-RECORD THRU 3100-EXIT.
018800     PERFORM 3200-HANDLE-VMO-RECORD THRU 3200-EXIT
018900         UNTIL VMO-EOF.
019000 3000-EXIT.
019100     EXIT.
019200 3100-READ-VMO-RECORD.
019300     READ VENMO-TXNS
019400         AT END SET VMO-EOF TO TRUE.
019500 3100-EXIT.
019600     EXIT.
019700 3200-HANDLE-VMO-RECORD.
019800     ADD 1 TO WS-TXN-CT.
019900     MOVE 0 TO WS-POSTING-CT.
020000     MOVE VMO-TXN-ID           TO WS-CUR-SOURCE-KEY.
020100     MOVE VMO-DATE-CCYY        TO WS-CUR-TXN-DATE(1:4).
020200     MOVE VMO-DATE-MM          TO WS-CUR-TXN-DATE(5:2).
020300     MOVE VMO-DATE-DD          TO WS-CUR-TXN-DATE(7:2).
020400     PERFORM 3300-SANITIZE-NOTE THRU 3300-EXIT.
020500     EVALUATE TRUE
020600         WHEN VMO-IS-PAYMENT
020700             PERFORM 3400-COMPUTE-PAYMENT-COEFF THRU 3400-EXIT
020800             PERFORM 3450-EMIT-FUNDING-TRANSFER THRU 3450-EXIT
020900             PERFORM 3500-EMIT-PAYMENT-SET THRU 3500-EXIT
021000         WHEN VMO-IS-REFUND
021100             PERFORM 3400-COMPUTE-PAYMENT-COEFF THRU 3400-EXIT
021200             COMPUTE WS-COEFFICIENT = -1 * WS-COEFFICIENT
021300             PERFORM 3450-EMIT-FUNDING-TRANSFER THRU 3450-EXIT
021400             PERFORM 3500-EMIT-PAYMENT-SET THRU 3500-EXIT
021500         WHEN VMO-IS-TRANSFER
021600             MOVE -1 TO WS-COEFFICIENT
021700             MOVE VMO-DESTINATION-NAME TO WS-PAYEE-NAME
021800             PERFORM 3600-EMIT-TRANSFER-TXN THRU 3600-EXIT
021900         WHEN VMO-IS-DISBURSEMENT
022000             MOVE 1 TO WS-COEFFICIENT
022100             MOVE VMO-MERCHANT-NAME TO WS-PAYEE-NAME
022200             PERFORM 3700-EMIT-DISBURSEMENT-TXN THRU 3700-EXIT
022300     END-EVALUATE.
022400     PERFORM 3900-FLUSH-TRANSACTION THRU 3900-EXIT.
022500     PERFORM 3100-READ-VMO-RECORD THRU 3100-EXIT.
022600 3200-EXIT.
022700     EXIT.
022800*-----------------------------------------------------------------
022900* NOTE SANITIZATION -- STRIP ANYTHING OUTSIDE PRINTABLE ASCII,
023000* USING THE SPECIAL-NAMES CLASS TEST DEFINED ABOVE (LDG-0057).
023100*-----------------------------------------------------------------
023200 3300-SANITIZE-NOTE.
023300     MOVE SPACES TO WS-CLEAN-NOTE.
023400     MOVE 0 TO WS-CLEAN-IDX.
023500     PERFORM 3310-SANITIZE-ONE-CHAR THRU 3310-EXIT
023600         VARYING WS-NOTE-IDX FROM 1 BY 1
023700         UNTIL WS-NOTE-IDX > 60.
023800 3300-EXIT.
023900     EXIT.
024000 3310-SANITIZE-ONE-CHAR.
024100     IF VMO-NOTE(WS-NOTE-IDX:1) IS VMO-PRINTABLE-CLASS
024200         ADD 1 TO WS-CLEAN-IDX
024300         MOVE VMO-NOTE(WS-NOTE-IDX:1)
024400                         TO WS-CLEAN-NOTE(WS-CLEAN-IDX:1)
024500     END-IF.
024600 3310-EXIT.
024700     EXIT.
024800*-----------------------------------------------------------------
024900* PAYMENT/REFUND COEFFICIENT -- WHO PAID WHOM, PAY OR CHARGE.
025000*-----------------------------------------------------------------
025100 3400-COMPUTE-PAYMENT-COEFF.
025200     IF VMO-TARGET-USERNAME = WS-SELF-USERNAME
025300         PERFORM 1100-RESOLVE-COUNTERPARTY THRU 1100-EXIT
025400         IF VMO-ACTION-IS-PAY
025500             MOVE 1 TO WS-COEFFICIENT
025600         ELSE
025700             MOVE -1 TO WS-COEFFICIENT
025800         END-IF
025900     ELSE
026000         PERFORM 1110-RESOLVE-COUNTERPARTY-ACTOR THRU 1110-EXIT
026100         IF VMO-ACTION-IS-PAY
026200             MOVE -1 TO WS-COEFFICIENT
026300         ELSE
026400             MOVE 1 TO WS-COEFFICIENT
026500         END-IF
026600     END-IF.
026700 3400-EXIT.
026800     EXIT.
026900*-----------------------------------------------------------------
027000* COUNTERPARTY NAME RESOLUTION (LDG-0057).  PREFER USERNAME FOR
027100* THE GENERAL NAME, DISPLAY NAME PREFERRED FOR THE PAYEE FIELD.
027200*-----------------------------------------------------------------
027300 1100-RESOLVE-COUNTERPARTY.
027400     IF VMO-ACTOR-USERNAME NOT = SPACES
027500         MOVE VMO-ACTOR-USERNAME TO WS-COUNTERPARTY-NAME
027600     ELSE
027700         IF VMO-ACTOR-DISPLAY-NAME NOT = SPACES
027800             MOVE VMO-ACTOR-DISPLAY-NAME TO WS-COUNTERPARTY-NAME
027900         ELSE
028000             MOVE "(unknown)" TO WS-COUNTERPARTY-NAME
028100         END-IF
028200     END-IF.
028300     IF VMO-ACTOR-DISPLAY-NAME NOT = SPACES
028400         MOVE VMO-ACTOR-DISPLAY-NAME TO WS-PAYEE-NAME
028500     ELSE
028600         IF VMO-ACTOR-USERNAME NOT = SPACES
028700             MOVE VMO-ACTOR-USERNAME TO WS-PAYEE-NAME
028800         ELSE
028900             MOVE "(unknown)" TO WS-PAYEE-NAME
029000         END-IF
029100     END-IF.
029200 1100-EXIT.
029300     EXIT.
029400 1110-RESOLVE-COUNTERPARTY-ACTOR.
029500     IF VMO-TARGET-USERNAME NOT = SPACES
029600         MOVE VMO-TARGET-USERNAME TO WS-COUNTERPARTY-NAME
029700     ELSE
029800         IF VMO-TARGET-DISPLAY-NAME NOT = SPACES
029900             MOVE VMO-TARGET-DISPLAY-NAME TO WS-COUNTERPARTY-NAME
030000         ELSE
030100             MOVE "(unknown)" TO WS-COUNTERPARTY-NAME
030200         END-IF
030300     END-IF.
030400     IF VMO-TARGET-DISPLAY-NAME NOT = SPACES
030500         MOVE VMO-TARGET-DISPLAY-NAME TO WS-PAYEE-NAME
030600     ELSE
030700         IF VMO-TARGET-USERNAME NOT = SPACES
030800             MOVE VMO-TARGET-USERNAME TO WS-PAYEE-NAME
030900         ELSE
031000             MOVE "(unknown)" TO WS-PAYEE-NAME
031100         END-IF
031200     END-IF.
031300 1110-EXIT.
031400     EXIT.
031500*-----------------------------------------------------------------
031600* PAYMENT/REFUND -- OPTIONAL FUNDING TRANSFER THEN THE PAYMENT.
031700*-----------------------------------------------------------------
031800 3450-EMIT-FUNDING-TRANSFER.
031900     IF VMO-FUNDING-SOURCE-TYPE = "bank"
032000             OR VMO-FUNDING-SOURCE-TYPE = "transfer"
032100         MOVE 0 TO WS-POSTING-CT
032200         ADD 1 TO WS-POSTING-CT
032300         MOVE WS-BALANCE-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT)
032400         COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) =
032500                 WS-COEFFICIENT * VMO-AMOUNT * -1
032600         MOVE "USD" TO WS-POST-CURRENCY(WS-POSTING-CT)
032700         STRING VMO-TXN-ID " " WS-COUNTERPARTY-NAME " " VMO-ACTION
032800             DELIMITED BY SIZE INTO WS-POST-DESC(WS-POSTING-CT)
032900         ADD 1 TO WS-POSTING-CT
033000         MOVE WS-FIXME-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT)
033100         COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) =
033200                 WS-COEFFICIENT * VMO-AMOUNT
033300         MOVE "USD" TO WS-POST-CURRENCY(WS-POSTING-CT)
033400         STRING VMO-TXN-ID " " WS-COUNTERPARTY-NAME " " VMO-ACTION
033500             DELIMITED BY SIZE INTO WS-POST-DESC(WS-POSTING-CT)
033600         STRING "Venmo transfer to " VMO-FUNDING-SOURCE-NAME
033700             DELIMITED BY SIZE INTO WS-NARRATION-TEXT
033800         PERFORM 3900-FLUSH-TRANSACTION THRU 3900-EXIT
033900     END-IF.
034000 3450-EXIT.
034100     EXIT.
034200*-----------------------------------------------------------------
034300* PAYMENT/REFUND -- THE PAYMENT'S OWN TWO POSTINGS (SEPARATE
034400* TRANSACTION FROM THE FUNDING TRANSFER ABOVE, IF ANY -- LDG-0071).
034500*-----------------------------------------------------------------
034600 3500-EMIT-PAYMENT-SET.
034700     MOVE 0 TO WS-POSTING-CT.
034800     ADD 1 TO WS-POSTING-CT.
034900     MOVE WS-BALANCE-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT).
035000     COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) = WS-COEFFICIENT * VMO-AMOUNT.
035100     MOVE "USD" TO WS-POST-CURRENCY(WS-POSTING-CT).
035200     STRING VMO-TXN-ID " " WS-COUNTERPARTY-NAME " " VMO-ACTION
035300         DELIMITED BY SIZE INTO WS-POST-DESC(WS-POSTING-CT).
035400     ADD 1 TO WS-POSTING-CT.
035500     MOVE WS-FIXME-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT).
035600     COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) = -1 * WS-COEFFICIENT * VMO-AMOUNT.
035700     MOVE "USD" TO WS-POST-CURRENCY(WS-POSTING-CT).
035800     STRING VMO-TXN-ID " " WS-COUNTERPARTY-NAME " " VMO-ACTION
035900         DELIMITED BY SIZE INTO WS-POST-DESC(WS-POSTING-CT).
036000     STRING "Venmo " VMO-TXN-TYPE ": " WS-CLEAN-NOTE
036100         DELIMITED BY SIZE INTO WS-NARRATION-TEXT.
036200 3500-EXIT.
036300     EXIT.
036400*-----------------------------------------------------------------
036500* TRANSFER -- BALANCE LEAVES THE APP TOWARD A BANK DESTINATION.
036600*-----------------------------------------------------------------
036700 3600-EMIT-TRANSFER-TXN.
036800     ADD 1 TO WS-POSTING-CT.
036900     MOVE WS-BALANCE-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT).
037000     COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) = WS-COEFFICIENT * VMO-AMOUNT.
037100     MOVE "USD" TO WS-POST-CURRENCY(WS-POSTING-CT).
037200     STRING "Venmo transfer to " VMO-DESTINATION-NAME
037300         DELIMITED BY SIZE INTO WS-POST-DESC(WS-POSTING-CT).
037400     ADD 1 TO WS-POSTING-CT.
037500     MOVE WS-FIXME-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT).
037600     COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) = -1 * WS-COEFFICIENT * VMO-AMOUNT.
037700     MOVE "USD" TO WS-POST-CURRENCY(WS-POSTING-CT).
037800     STRING "Venmo transfer to " VMO-DESTINATION-NAME
037900         DELIMITED BY SIZE INTO WS-POST-DESC(WS-POSTING-CT).
038000     STRING "Venmo " VMO-TXN-TYPE ": " WS-CLEAN-NOTE
038100         DELIMITED BY SIZE INTO WS-NARRATION-TEXT.
038200 3600-EXIT.
038300     EXIT.
038400*-----------------------------------------------------------------
038500* DISBURSEMENT -- A MERCHANT PAYS THE USER.
038600*-----------------------------------------------------------------
038700 3700-EMIT-DISBURSEMENT-TXN.
038800     ADD 1 TO WS-POSTING-CT.
038900     MOVE WS-BALANCE-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT).
039000     COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) = WS-COEFFICIENT * VMO-AMOUNT.
039100     MOVE "USD" TO WS-POST-CURRENCY(WS-POSTING-CT).
039200     MOVE WS-CLEAN-NOTE TO WS-POST-DESC(WS-POSTING-CT).
039300     ADD 1 TO WS-POSTING-CT.
039400     MOVE WS-FIXME-ACCOUNT TO WS-POST-ACCOUNT(WS-POSTING-CT).
039500     COMPUTE WS-POST-AMOUNT(WS-POSTING-CT) = -1 * WS-COEFFICIENT * VMO-AMOUNT.
039600     MOVE "USD" TO WS-POST-CURRENCY(WS-POSTING-CT).
039700     MOVE WS-CLEAN-NOTE TO WS-POST-DESC(WS-POSTING-CT).
039800     STRING "Venmo " VMO-TXN-TYPE ": " WS-CLEAN-NOTE
039900         DELIMITED BY SIZE INTO WS-NARRATION-TEXT.
040000 3700-EXIT.
040100     EXIT.
040200*================================================================*
040300* STEP 3/4 OF THE COMMON BATCH FRAME -- EMIT WHEN >= 1 POSTING.
040400*================================================================*
040500 3900-FLUSH-TRANSACTION.
040600     IF WS-POSTING-CT > 0
040700         PERFORM 7000-RECONCILE-KEY THRU 7000-EXIT
040800         ADD 1 TO RCN-RECON-IMPORTED-CT(WS-FOUND-IDX)
040900         IF RCN-RECON-EXISTING-CT(WS-FOUND-IDX) = 0
041000             PERFORM 3950-WRITE-PENDING THRU 3950-EXIT
041100         END-IF
041200     END-IF.
041300 3900-EXIT.
041400     EXIT.
041500 3950-WRITE-PENDING.
041600     MOVE SPACES            TO PND-TRANSACTION-AREA.
041700     SET PND-HEADER-RECORD  TO TRUE.
041800     MOVE WS-CUR-TXN-DATE    TO PND-TXN-DATE.
041900     MOVE '*'                TO PND-FLAG.
042000     MOVE WS-PAYEE-NAME      TO PND-PAYEE.
042100     MOVE WS-NARRATION-TEXT  TO PND-NARRATION.
042200     MOVE WS-CUR-SOURCE-KEY  TO PND-SOURCE-KEY.
042300     WRITE PND-TRANSACTION-AREA.
042400     ADD 1 TO WS-PEND-CT.
042500     PERFORM 3960-WRITE-POSTING THRU 3960-EXIT
042600         VARYING WS-SCAN-IDX FROM 1 BY 1
042700         UNTIL WS-SCAN-IDX > WS-POSTING-CT.
042800 3950-EXIT.
042900     EXIT.
043000 3960-WRITE-POSTING.
043100     MOVE SPACES             TO PND-TRANSACTION-AREA.
043200     SET PND-POSTING-RECORD  TO TRUE.
043300     MOVE WS-POST-ACCOUNT(WS-SCAN-IDX)  TO PND-ACCOUNT.
043400     MOVE WS-POST-AMOUNT(WS-SCAN-IDX)   TO PND-AMOUNT.
043500     MOVE WS-POST-CURRENCY(WS-SCAN-IDX) TO PND-CURRENCY.
043600     MOVE WS-POST-DESC(WS-SCAN-IDX)     TO PND-POSTING-DESC.
043700     WRITE PND-TRANSACTION-AREA.
043800 3960-EXIT.
043900     EXIT.
044000*================================================================*
044100* SHARED RECONCILIATION ROUTINE (JOURNAL RECONCILIATION UNIT).
044200*================================================================*
044300 7000-RECONCILE-KEY.
044400     MOVE 0 TO WS-FOUND-IDX.
044500     PERFORM 7010-SEARCH-STEP THRU 7010-EXIT
044600         VARYING WS-RECON-IDX FROM 1 BY 1
044700         UNTIL WS-RECON-IDX > RCN-RECON-COUNT-CT
044800            OR WS-FOUND-IDX NOT = 0.
044900     IF WS-FOUND-IDX = 0
045000         ADD 1 TO RCN-RECON-COUNT-CT
045100         MOVE RCN-RECON-COUNT-CT     TO WS-FOUND-IDX
045200         MOVE WS-CUR-SOURCE-KEY      TO
045300                 RCN-RECON-SOURCE-KEY(WS-FOUND-IDX)
045400         MOVE WS-MY-SOURCE-NAME      TO
045500                 RCN-RECON-SOURCE-NAME(WS-FOUND-IDX)
045600         MOVE 0 TO RCN-RECON-EXISTING-CT(WS-FOUND-IDX)
045700         MOVE 0 TO RCN-RECON-IMPORTED-CT(WS-FOUND-IDX)
045800     END-IF.
045900 7000-EXIT.
046000     EXIT.
046100 7010-SEARCH-STEP.
046200     IF RCN-RECON-SOURCE-KEY(WS-RECON-IDX) = WS-CUR-SOURCE-KEY
046300         MOVE WS-RECON-IDX TO WS-FOUND-IDX
046400     END-IF.
046500 7010-EXIT.
046600     EXIT.
046700*================================================================*
046800* STEP 4 OF THE COMMON BATCH FRAME -- INVALID REFERENCES.
046900*================================================================*
047000 8000-WRITE-INVALID-REFS.
047100     PERFORM 8100-CHECK-ONE-KEY THRU 8100-EXIT
047200         VARYING WS-RECON-IDX FROM 1 BY 1
047300         UNTIL WS-RECON-IDX > RCN-RECON-COUNT-CT.
047400 8000-EXIT.
047500     EXIT.
047600 8100-CHECK-ONE-KEY.
047700     IF RCN-RECON-EXISTING-CT(WS-RECON-IDX) NOT =
047800             RCN-RECON-IMPORTED-CT(WS-RECON-IDX)
047900         MOVE SPACES TO ERR-INVALID-REFERENCE-AREA
048000         MOVE WS-MY-SOURCE-NAME TO ERR-SOURCE-NAME
048100         MOVE RCN-RECON-SOURCE-KEY(WS-RECON-IDX) TO ERR-SOURCE-KEY
048200         COMPUTE ERR-EXTRA-COUNT =
048300                 RCN-RECON-EXISTING-CT(WS-RECON-IDX)
048400               - RCN-RECON-IMPORTED-CT(WS-RECON-IDX)
048500         WRITE ERR-INVALID-REFERENCE-AREA
048600         ADD 1 TO WS-ERR-CT
048700     END-IF.
048800 8100-EXIT.
048900     EXIT.
049000*================================================================*
049100* END OF RUN SUMMARY.
049200*================================================================*
049300 9000-END-OF-JOB.
049400     CLOSE VENMO-TXNS.
049500     CLOSE JOURNAL-KEYS.
049600     CLOSE PENDING-TRANSACTIONS.
049700     CLOSE INVALID-REFERENCES.
049800     DISPLAY "VENMO-PAYMENT-IMPORT RECORDS READ    " WS-TXN-CT.
049900     DISPLAY "VENMO-PAYMENT-IMPORT PENDING WRITTEN " WS-PEND-CT.
050000     DISPLAY "VENMO-PAYMENT-IMPORT INVALID REFS    " WS-ERR-CT.
050100 9000-EXIT.
050200     EXIT.
