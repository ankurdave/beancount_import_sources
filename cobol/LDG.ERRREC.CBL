000100*****************************************************************
000200* LDG.ERRREC   -- INVALID-REFERENCE RECORD (COPY MEMBER)
000300* LEDGER IMPORT/RECONCILIATION SYSTEM -- COPYLIB
000400*-----------------------------------------------------------------
000500* PROGRAM-ID:   INVALID-REFERENCE-RECORD (COPY MEMBER)
000600* AUTHOR:       T. OKONKWO-ZIMMER
000700* INSTALLATION: HOME LEDGER SYSTEMS
000800* DATE-WRITTEN: 06/21/1989
000900* DATE-COMPILED: (COPY MEMBER -- COMPILED WITH INCLUDING PGM)
001000* SECURITY:     UNCLASSIFIED -- PERSONAL LEDGER DATA ONLY
001100*-----------------------------------------------------------------
001200* CHANGE LOG.
001300*   06/21/89  TOZ  LDG-0004  ORIGINAL MEMBER.
001400*   11/02/89  TOZ  LDG-0012  ADDED FILLER PAD TO MATCH JNL.KEYREC
001500*                            BLOCK SIZE ON THE SAME TAPE VOLUME.
001600*   03/19/91  RHK  LDG-0030  RENAMED ERR-EXTRA-CT TO
001700*                            ERR-EXTRA-COUNT FOR CLARITY.
001800*   09/23/02  MVT  LDG-0077  COMMENT CLEANUP ONLY.
001900*****************************************************************
002000 01  ERR-INVALID-REFERENCE-AREA.
002100     05  ERR-SOURCE-NAME           PIC X(20).
002200     05  ERR-SOURCE-KEY            PIC X(40).
002300     05  ERR-EXTRA-COUNT           PIC S9(5).
002400     05  FILLER                    PIC X(15).
