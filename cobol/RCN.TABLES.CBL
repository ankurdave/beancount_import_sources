000100*****************************************************************
000200* RCN.TABLES   -- RECONCILIATION WORKING TABLE (COPY MEMBER)
000300* LEDGER IMPORT/RECONCILIATION SYSTEM -- COPYLIB
000400*-----------------------------------------------------------------
000500* PROGRAM-ID:   RECONCILE-WORK-TABLE (COPY MEMBER)
000600* AUTHOR:       T. OKONKWO-ZIMMER
000700* INSTALLATION: HOME LEDGER SYSTEMS
000800* DATE-WRITTEN: 06/21/1989
000900* DATE-COMPILED: (COPY MEMBER -- COMPILED WITH INCLUDING PGM)
001000* SECURITY:     UNCLASSIFIED -- PERSONAL LEDGER DATA ONLY
001100*-----------------------------------------------------------------
001200* CHANGE LOG.
001300*   06/21/89  TOZ  LDG-0005  ORIGINAL MEMBER -- FIXED OCCURS 500,
001400*                            ENOUGH FOR ONE MONTH OF ADP/WORKDAY.
001500*   02/14/92  RHK  LDG-0033  SWITCHED TO OCCURS ... DEPENDING ON,
001600*                            COSTCO/VENMO RUNS WERE OVERFLOWING
001700*                            THE FIXED TABLE DURING HOLIDAY MONTHS.
001800*   02/14/92  RHK  LDG-0033  RAISED CEILING TO 2000 ENTRIES.
001900*   07/06/93  RHK  LDG-0045  ADDED RCN-RECON-IMPORTED-CT, WAS
002000*                            SHARING RCN-RECON-EXISTING-CT BY
002100*                            MISTAKE -- SEE INCIDENT LOG 93-114.
002200*   01/11/99  PDS  LDG-0061  Y2K REVIEW -- NO DATE FIELDS IN THIS
002300*                            TABLE, NO CHANGE REQUIRED.
002400*   09/23/02  MVT  LDG-0077  COMMENT CLEANUP ONLY.
002500*****************************************************************
002600 01  RCN-RECON-TABLE.
002700     05  RCN-RECON-COUNT-CT        PIC S9(4) COMP.
002800     05  FILLER                    PIC X(04).
002900     05  RCN-RECON-ENTRY OCCURS 1 TO 2000 TIMES
003000             DEPENDING ON RCN-RECON-COUNT-CT
003100             INDEXED BY RCN-RECON-IDX.
003200         10  RCN-RECON-SOURCE-NAME PIC X(20).
003300         10  RCN-RECON-SOURCE-KEY  PIC X(40).
003400         10  RCN-RECON-EXISTING-CT PIC S9(5) COMP.
003500         10  RCN-RECON-IMPORTED-CT PIC S9(5) COMP.
