000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. WORKDAY-TABLE-SPLIT.
000300 AUTHOR. T. OKONKWO-ZIMMER.
000400 INSTALLATION. HOME LEDGER SYSTEMS.
000500 DATE-WRITTEN. 02/11/1990.
000600 DATE-COMPILED. 09/23/2002.
000700 SECURITY. UNCLASSIFIED -- PERSONAL LEDGER DATA ONLY.
000800*****************************************************************
000900* WDY.TBL01   -- WORKDAY PAYSLIP MULTI-TABLE READER
001000*-----------------------------------------------------------------
001100* SUBPROGRAM CALLED BY WDY.IMP01 ONCE PER PAYSLIP.  A WORKDAY
001200* PAYSLIP EXPORT IS A SINGLE FLAT ROW SET, EACH ROW AN ORDERED LIST
001300* OF CELLS, CONTAINING SEVERAL LOGICAL TABLES (EARNINGS, DEDUCTIONS,
001400* TAXES, ...) ONE AFTER ANOTHER.  A ROW WHOSE TRAILING BLANK CELLS,
001500* ONCE DROPPED, LEAVE EXACTLY ONE CELL IS A SECTION-TITLE ROW; THE
001600* ROW IMMEDIATELY AFTER A TITLE NAMES THE COLUMNS FOR EVERY DATA ROW
001700* THAT FOLLOWS, UP TO THE NEXT TITLE.  THIS ROUTINE WALKS THE ROW
001800* TABLE BUILT BY THE CALLER, RUNS THAT TEST ROW BY ROW, AND RETURNS
001900* THE SECTION BOUNDARIES, NAMES AND COLUMN HEADERS SO WDY.IMP01 CAN
002000* WALK EACH SECTION WITHOUT CARING WHERE IT STARTS, ENDS, OR HOW ITS
002100* COLUMNS ARE ORDERED.
002200*-----------------------------------------------------------------
002300* CHANGE LOG.
002400*   02/11/90  TOZ  LDG-0024  ORIGINAL VERSION.
002500*   09/14/90  TOZ  LDG-0028  A SECTION TITLE ROW HAS BLANKS IN
002600*                            EVERY COLUMN EXCEPT THE TITLE -- TEST
002700*                            WAS LOOKING AT THE AMOUNT COLUMN ONLY
002800*                            AND MISSED TITLE ROWS WITH A STRAY TAB.
002900*   05/02/94  RHK  LDG-0051  RAISED MAX SECTIONS 8 TO 16, WORKDAY
003000*                            EXPORT ADDED A "RETRO" SECTION.
003100*   01/11/99  PDS  LDG-0063  Y2K -- NO DATE LOGIC HERE, RECOMPILED
003200*                            WITH THE REST OF THE SUITE FOR THE
003300*                            ROLLOVER TEST.
003400*   04/18/01  RHK  LDG-0071  REWORKED AROUND A GENUINE TRAILING-
003500*                            BLANK-DROPPED CELL COUNT -- THE OLD
003600*                            VERSION TRUSTED A RECORD-TYPE FLAG THE
003700*                            UPSTREAM EXTRACT SET FOR US; WORKDAY
003800*                            CHANGED EXTRACT VENDORS AND THE NEW DROP
003900*                            IS A PLAIN CELL GRID WITH NO FLAG AT
004000*                            ALL.  ALSO NOW RETURNS EACH SECTION'S
004100*                            HEADER ROW SO THE CALLER CAN FIND A
004200*                            COLUMN BY NAME INSTEAD OF BY POSITION.
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 77  WS-ROW-IDX                  PIC S9(4) COMP.
005100 77  WS-SECT-IDX                 PIC S9(4) COMP VALUE 0.
005200 77  WS-CELL-COUNT                PIC S9(4) COMP.
005300 77  WS-COL-IDX                   PIC S9(4) COMP.
005400 01  WS-AWAIT-HDR-SW              PIC X(1)      VALUE 'N'.
005500     88  WS-AWAITING-HEADER           VALUE 'Y'.
005600*-----------------------------------------------------------------
005700* SCRATCH AREA FOR A HEADER ROW -- FILLED CELL BY CELL, THEN BLOCK-
005800* MOVED INTO THE SECTION TABLE'S HEADER-NAME ARRAY IN ONE SHOT
005900* (LDG-0071).
006000*-----------------------------------------------------------------
006100 01  WS-HEADER-SCRATCH.
006200     05  WS-HEADER-SCRATCH-CELL      OCCURS 8 TIMES PIC X(40).
006300 01  WS-HEADER-SCRATCH-BLOCK REDEFINES WS-HEADER-SCRATCH
006400                                       PIC X(320).
006500 LINKAGE SECTION.
006600 01  LK-ROW-TABLE.
006700     05  LK-ROW-COUNT             PIC S9(4) COMP.
006800     05  LK-ROW-ENTRY OCCURS 1 TO 500 TIMES
006900             DEPENDING ON LK-ROW-COUNT.
007000         10  LK-ROW-CELL          OCCURS 8 TIMES PIC X(40).
007100         10  LK-ROW-TEXT REDEFINES LK-ROW-CELL
007200                                   PIC X(320).
007300         10  FILLER               PIC X(10).
007400 01  LK-SECTION-TABLE.
007500     05  LK-SECTION-COUNT         PIC S9(4) COMP.
007600     05  LK-SECTION-ENTRY OCCURS 1 TO 16 TIMES
007700             DEPENDING ON LK-SECTION-COUNT.
007800         10  LK-SECTION-NAME       PIC X(40).
007900         10  LK-SECTION-HEADER-WIDTH  PIC S9(4) COMP.
008000         10  LK-SECTION-HEADER-NAME OCCURS 8 TIMES PIC X(40).
008100         10  LK-SECTION-HEADER-BLOCK REDEFINES
008200                 LK-SECTION-HEADER-NAME PIC X(320).
008300         10  LK-SECTION-FIRST-DATA-ROW PIC S9(4) COMP.
008400         10  LK-SECTION-LAST-ROW   PIC S9(4) COMP.
008500         10  FILLER                PIC X(4).
008600 PROCEDURE DIVISION USING LK-ROW-TABLE LK-SECTION-TABLE.
008700*================================================================*
008800 0000-MAIN-CONTROL.
008900     MOVE 0 TO LK-SECTION-COUNT.
009000     MOVE 0 TO WS-SECT-IDX.
009100     MOVE 'N' TO WS-AWAIT-HDR-SW.
009200     PERFORM 1000-SPLIT-ONE-ROW THRU 1000-EXIT
009300         VARYING WS-ROW-IDX FROM 1 BY 1
009400         UNTIL WS-ROW-IDX > LK-ROW-COUNT.
009500     IF WS-SECT-IDX > 0 AND NOT WS-AWAITING-HEADER
009600         MOVE LK-ROW-COUNT TO LK-SECTION-LAST-ROW(WS-SECT-IDX)
009700     END-IF.
009800     GOBACK.
009900*================================================================*
010000* ONE ROW AT A TIME.  THE SECTION-TITLE TEST (BUSINESS RULE,
010100* MULTI-TABLE READER): DROP TRAILING BLANK CELLS -- IF EXACTLY ONE
010200* CELL IS LEFT THE ROW IS A TITLE.  OTHERWISE IT EXTENDS THE CURRENT
010300* SECTION, FIRST AS THAT SECTION'S HEADER ROW, THEN AS DATA ROWS.
010400*================================================================*
010500 1000-SPLIT-ONE-ROW.
010600     PERFORM 1100-COUNT-ROW-CELLS THRU 1100-EXIT.
010700     IF WS-CELL-COUNT = 1
010800         PERFORM 1200-OPEN-NEW-SECTION THRU 1200-EXIT
010900     ELSE
011000         IF WS-SECT-IDX > 0
011100             IF WS-AWAITING-HEADER
011200                 PERFORM 1300-BUILD-HEADER-ROW THRU 1300-EXIT
011300             ELSE
011400                 MOVE WS-ROW-IDX TO LK-SECTION-LAST-ROW(WS-SECT-IDX)
011500             END-IF
011600         END-IF
011700     END-IF.
011800 1000-EXIT.
011900     EXIT.
012000*-----------------------------------------------------------------
012100* CELL COUNT = INDEX OF THE LAST NON-BLANK CELL, I.E. THE CELL
012200* COUNT ONCE TRAILING BLANKS ARE DROPPED (LDG-0071).
012300*-----------------------------------------------------------------
012400 1100-COUNT-ROW-CELLS.
012500     MOVE 8 TO WS-CELL-COUNT.
012600     PERFORM 1110-TRIM-TRAILING-STEP THRU 1110-EXIT
012700         UNTIL WS-CELL-COUNT = 0
012800            OR LK-ROW-CELL(WS-ROW-IDX, WS-CELL-COUNT) NOT = SPACES.
012900 1100-EXIT.
013000     EXIT.
013100 1110-TRIM-TRAILING-STEP.
013200     SUBTRACT 1 FROM WS-CELL-COUNT.
013300 1110-EXIT.
013400     EXIT.
013500*-----------------------------------------------------------------
013600* A ROW BEFORE ANY TITLE IS DISCARDED -- THERE IS NO SECTION YET
013700* FOR A DATA OR HEADER ROW TO JOIN, SO IT SIMPLY FALLS THROUGH 1000
013800* WITH WS-SECT-IDX STILL ZERO (LDG-0024, RULE CONFIRMED LDG-0071).
013900*-----------------------------------------------------------------
014000 1200-OPEN-NEW-SECTION.
014100     IF WS-SECT-IDX > 0 AND NOT WS-AWAITING-HEADER
014200         COMPUTE LK-SECTION-LAST-ROW(WS-SECT-IDX) = WS-ROW-IDX - 1
014300     END-IF.
014400     ADD 1 TO LK-SECTION-COUNT.
014500     MOVE LK-SECTION-COUNT TO WS-SECT-IDX.
014600     MOVE LK-ROW-TEXT(WS-ROW-IDX)(1:40) TO LK-SECTION-NAME(WS-SECT-IDX).
014700     MOVE 0 TO LK-SECTION-HEADER-WIDTH(WS-SECT-IDX).
014800     MOVE 0 TO LK-SECTION-FIRST-DATA-ROW(WS-SECT-IDX).
014900     MOVE WS-ROW-IDX TO LK-SECTION-LAST-ROW(WS-SECT-IDX).
015000     MOVE 'Y' TO WS-AWAIT-HDR-SW.
015100 1200-EXIT.
015200     EXIT.
015300*-----------------------------------------------------------------
015400* THE ROW RIGHT AFTER A TITLE NAMES THE COLUMNS.  EVERY DATA ROW
015500* AFTER THIS ONE IS READ AGAINST THIS HEADER'S WIDTH -- A SHORTER
015600* ROW IS PADDED WITH THE BLANK CELLS IT ALREADY CARRIES, A LONGER
015700* ONE HAS ITS EXCESS CELLS IGNORED BY THE CALLER (LDG-0071).
015800*-----------------------------------------------------------------
015900 1300-BUILD-HEADER-ROW.
016000     MOVE SPACES TO WS-HEADER-SCRATCH-BLOCK.
016100     MOVE WS-CELL-COUNT TO LK-SECTION-HEADER-WIDTH(WS-SECT-IDX).
016200     PERFORM 1310-COPY-HEADER-CELL THRU 1310-EXIT
016300         VARYING WS-COL-IDX FROM 1 BY 1
016400         UNTIL WS-COL-IDX > WS-CELL-COUNT.
016500     MOVE WS-HEADER-SCRATCH-BLOCK TO LK-SECTION-HEADER-BLOCK(WS-SECT-IDX).
016600     COMPUTE LK-SECTION-FIRST-DATA-ROW(WS-SECT-IDX) = WS-ROW-IDX + 1.
016700     MOVE WS-ROW-IDX TO LK-SECTION-LAST-ROW(WS-SECT-IDX).
016800     MOVE 'N' TO WS-AWAIT-HDR-SW.
016900 1300-EXIT.
017000     EXIT.
017100 1310-COPY-HEADER-CELL.
017200     MOVE LK-ROW-CELL(WS-ROW-IDX, WS-COL-IDX)
017300                           TO WS-HEADER-SCRATCH-CELL(WS-COL-IDX).
017400 1310-EXIT.
017500     EXIT.
